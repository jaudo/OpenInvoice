000100****************************************************************
000110*                                                               *
000120*                 OI            Invoice Creation                *
000130*         Reads one day's till batch (header/detail order      *
000140*         records), prices each order against the product      *
000150*         master, chains it onto the digest ledger and          *
000160*         writes the invoice header + item lines, decrementing  *
000170*         stock and posting the audit trail as it goes.         *
000180*                                                               *
000190****************************************************************
000200*
000210 IDENTIFICATION DIVISION.
000220*
000230 PROGRAM-ID.         OI010.
000240*
000250 AUTHOR.             R J WALLACE.
000260 INSTALLATION.       APPLEWOOD COMPUTERS.
000270 DATE-WRITTEN.       22/06/87.
000280 DATE-COMPILED.
000290 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
000300                     VINCENT BRYAN COEN.
000310*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000320*                    LICENCE.  SEE THE FILE COPYING FOR
000330*                    DETAILS.
000340*
000350*    Remarks.        OI Invoice Creation batch run - one order
000360*                    batch file in, invoices + items out.
000370*    Version.        See Prog-Name & date-comped in ws.
000380*    Called modules.  oi930, oi900, oi910, oi990.
000390*    Files used.      ORDER-FILE, PRODUCT-MASTER, INVOICE-FILE,
000400*                     INVITEM-FILE, SETTINGS-FILE.
000410*    Error messages used.  OI011, OI012.
000420*
000430* Changes:
000440* 22/06/87 rjw - Created - straight ledger posting, no hash
000450*                chain in those days, just a running invoice
000460*                number.
000470* 30/11/98 rjw - Y2K.01 Invoice number year prefix now taken
000480*                from the full ccyy stamp, was a 2-digit year
000490*                embedded in the number - old invoices unaffected,
000500*                just carried forward as text.
000510* 08/09/21 vbc - 3.00 Rewritten for job req 9114 - added the
000520*                digest chain (oi900), verification string
000530*                (oi910) and the audit posting (oi990); order
000540*                batch record layout unchanged.
000550* 20/09/21 vbc -   .01 Item list text widened for the digest
000560*                (see oi900's own change log) and per-line VAT
000570*                now accumulated at 4 decimals before rounding
000580*                the invoice total once, not per line.
000590* 11/11/24 rjw -   .02 Order-read, ledger-priming and item-list
000600*                loop bodies pulled out to their own zz0nn scan
000610*                paragraphs, called by PERFORM ... THRU ... EXIT
000620*                - the inline PERFORM/END-PERFORM used on the
000630*                3.00 rewrite was never this shop's way of doing
000640*                it, req PR-1204.
000650*
000660*************************************************************
000670* Copyright Notice.
000680*
000690* This program forms part of the Applewood Computers OI
000700* (Order Invoicing) module for the ACAS suite, and is
000710* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000720* under the GNU General Public License v3 or later, for
000730* personal and in-business use; not for resale or hire.
000740* See the file COPYING for the full terms.
000750*************************************************************
000760*
000770 ENVIRONMENT DIVISION.
000780*
000790 CONFIGURATION SECTION.
000800 COPY "envdiv.cob".
000810*
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT   ORDER-FILE
000850              ASSIGN TO "ORDERFIL"
000860              ORGANIZATION IS LINE SEQUENTIAL
000870              FILE STATUS IS WS-Order-Status.
000880     SELECT   PRODUCT-MASTER
000890              ASSIGN TO "PRODFILE"
000900              ORGANIZATION IS INDEXED
000910              ACCESS MODE IS DYNAMIC
000920              RECORD KEY IS PROD-Id
000930              FILE STATUS IS WS-Prod-Status.
000940     SELECT   INVOICE-FILE
000950              ASSIGN TO "INVCFILE"
000960              ORGANIZATION IS SEQUENTIAL
000970              FILE STATUS IS WS-Inv-Status.
000980     SELECT   INVITEM-FILE
000990              ASSIGN TO "INVIFILE"
001000              ORGANIZATION IS SEQUENTIAL
001010              FILE STATUS IS WS-Item-Status.
001020     SELECT   SETTINGS-FILE
001030              ASSIGN TO "SETTFILE"
001040              ORGANIZATION IS INDEXED
001050              ACCESS MODE IS DYNAMIC
001060              RECORD KEY IS SET-Key
001070              FILE STATUS IS WS-Set-Status.
001080*
001090 DATA DIVISION.
001100*
001110 FILE SECTION.
001120 FD  ORDER-FILE
001130     LABEL RECORDS ARE STANDARD
001140     RECORD CONTAINS 80 CHARACTERS.
001150 01  OR-Order-Record.
001160     03  OR-Type               pic x.
001170         88  OR-Is-Header           value "H".
001180         88  OR-Is-Detail           value "D".
001190     03  OR-Pay-Method         pic x(8).
001200     03  OR-Email              pic x(40).
001210     03  OR-Product-Id         pic x(20).
001220     03  OR-Quantity           pic 9(5).
001230     03  filler                pic x(6).
001240*
001250 FD  PRODUCT-MASTER
001260     LABEL RECORDS ARE STANDARD
001270     RECORD CONTAINS 182 CHARACTERS.
001280 COPY "wsoiprod.cob".
001290*
001300 FD  INVOICE-FILE
001310     LABEL RECORDS ARE STANDARD
001320     RECORD CONTAINS 363 CHARACTERS.
001330 COPY "wsoiinvh.cob".
001340*
001350 FD  INVITEM-FILE
001360     LABEL RECORDS ARE STANDARD
001370     RECORD CONTAINS 110 CHARACTERS.
001380 COPY "wsoiinvi.cob".
001390*
001400 FD  SETTINGS-FILE
001410     LABEL RECORDS ARE STANDARD
001420     RECORD CONTAINS 64 CHARACTERS.
001430 COPY "wsoiset.cob".
001440*
001450 WORKING-STORAGE SECTION.
001460*
001470 77  Prog-Name              pic x(15) value "OI010 (3.00.02)".
001480*
001490 01  WS-Status-Block.
001500     03  WS-Order-Status      pic xx.
001510         88  WS-Order-Ok            values "00" "04".
001520         88  WS-Order-Eof           value  "10".
001530     03  WS-Prod-Status       pic xx.
001540         88  WS-Prod-Ok             values "00" "04".
001550     03  WS-Inv-Status        pic xx.
001560         88  WS-Inv-Ok              values "00" "04".
001570     03  WS-Item-Status       pic xx.
001580         88  WS-Item-Ok             values "00" "04".
001590     03  WS-Set-Status        pic xx.
001600         88  WS-Set-Ok              values "00" "04".
001610*
001620 01  WS-Order-Work.
001630     03  WS-Curr-Pay-Method    pic x(8).
001640     03  WS-Curr-Email         pic x(40).
001650     03  WS-Order-Sw           pic x   value "N".
001660         88  WS-Order-Pending        value "Y".
001670         88  WS-No-Order-Pending     value "N".
001680     03  WS-Order-Bad-Sw       pic x   value "N".
001690         88  WS-Order-Is-Bad         value "Y".
001700         88  WS-Order-Is-Good        value "N".
001710*
001720 01  WS-Item-Table.
001730     03  WS-Item-Entry OCCURS 50 INDEXED BY WS-Item-Ix.
001740         05  WI-Product-Id     pic x(20).
001750         05  WI-Product-Name   pic x(40).
001760         05  WI-Quantity       pic s9(5)    comp-3.
001770         05  WI-Unit-Price     pic s9(7)v99 comp-3.
001780         05  WI-Vat-Rate       pic 9(2)v99  comp-3.
001790         05  WI-Line-Total     pic s9(7)v99 comp-3.
001800     03  WS-Item-Count         pic 9(3) comp value zero.
001810*
001820 01  WS-Accum.
001830     03  WS-Subtotal           pic s9(7)v99   comp-3.
001840     03  WS-Vat-Total-Prec     pic s9(7)v9999 comp-3.
001850     03  WS-Vat-Rounded        pic s9(7)v99   comp-3.
001860     03  WS-Grand-Total        pic s9(7)v99   comp-3.
001870     03  WS-Line-Total         pic s9(7)v99   comp-3.
001880     03  WS-Line-Vat-Prec      pic s9(7)v9999 comp-3.
001890*
001900 01  WS-Chain-Work.
001910     03  WS-Prev-Hash          pic x(64) value "GENESIS".
001920     03  WS-Curr-Hash          pic x(64).
001930     03  WS-Last-Inv-Id        pic 9(7) comp value zero.
001940     03  WS-Last-Item-Id       pic 9(7) comp value zero.
001950     03  WS-Year-Seq           pic 9(4) comp value zero.
001960     03  WS-Year-Prefix        pic x(9).
001970     03  WS-Candidate-Seq      pic 9(4).
001980     03  WS-New-Inv-Number     pic x(13).
001990     03  WS-Seq-Text           pic 9(4).
002000*
002010 01  WS-Stamp-Work.
002020     03  WS-Timestamp          pic x(19).
002030     03  WS-Today              pic x(10).
002040     03  WS-Unix-Ts            pic s9(9) comp.
002050*
002060 01  WS-Canon-Work.
002070     03  WS-Item-List-Text     pic x(400).
002080     03  WS-Item-List-Ptr      pic 9(3) comp.
002090     03  WS-Qty-Disp           pic s9(5)    display.
002100     03  WS-Price-Disp         pic s9(7)v99 display.
002110     03  WS-Total-Disp         pic s9(7)v99 display.
002120*
002130 01  WS-Verify-Fields.
002140     03  WS-Build-Func         pic x     value "B".
002150     03  WS-Hash-Prefix        pic x(8).
002160     03  WS-Qr-String          pic x(80).
002170     03  WS-Parse-OK           pic x.
002180*
002190 01  WS-Settings-Work.
002200     03  WS-Def-Seller-Id      pic x(12) value "SELLER001".
002210     03  WS-Def-Store-Name     pic x(30) value "My Store".
002220*
002230 01  WS-Audit-Work.
002240     03  WS-Audit-Details      pic x(80).
002250     03  WS-Audit-Action       pic x(14) value "CREATE".
002260     03  WS-Audit-Entity       pic x(8)  value "INVOICE".
002270     03  WS-Total-Edit         pic z(6)9.99.
002280*
002290 01  Error-Messages.
002300     03  OI011                pic x(40)
002310         value "OI011 Product not found - order skipped".
002320     03  OI012                pic x(40)
002330         value "OI012 Order has no items - skipped".
002340*
002350 LINKAGE SECTION.
002360*
002370 PROCEDURE DIVISION.
002380*
002390 aa010-Main                    SECTION.
002400*
002410     PERFORM   zz010-Prime-From-History.
002420     OPEN      INPUT ORDER-FILE.
002430     OPEN      I-O PRODUCT-MASTER.
002440     OPEN      EXTEND INVOICE-FILE.
002450     OPEN      EXTEND INVITEM-FILE.
002460     PERFORM   aa020-Process-Orders.
002470     IF        WS-Order-Pending
002480               PERFORM zz030-Finalize-Order
002490     END-IF.
002500     CLOSE     ORDER-FILE PRODUCT-MASTER.
002510     CLOSE     INVOICE-FILE INVITEM-FILE.
002520     GOBACK.
002530*
002540 aa010-Exit.  EXIT SECTION.
002550*
002560 aa020-Process-Orders           SECTION.
002570*
002580     PERFORM   zz020-Read-Order THRU zz020-Read-Order-Exit
002590               UNTIL WS-Order-Eof.
002600*
002610 aa020-Exit.  EXIT SECTION.
002620*
002630 aa030-Start-Order              SECTION.
002640*
002650     MOVE      OR-Pay-Method TO WS-Curr-Pay-Method.
002660     MOVE      OR-Email      TO WS-Curr-Email.
002670     MOVE      ZERO          TO WS-Item-Count.
002680     MOVE      ZERO          TO WS-Subtotal WS-Vat-Total-Prec.
002690     SET       WS-Order-Is-Good TO TRUE.
002700     SET       WS-Order-Pending TO TRUE.
002710*
002720 aa030-Exit.  EXIT SECTION.
002730*
002740 aa040-Add-Item                 SECTION.
002750*
002760     IF        WS-Order-Is-Bad
002770               GO TO aa040-Exit
002780     END-IF.
002790     MOVE      OR-Product-Id TO PROD-Id.
002800     READ      PRODUCT-MASTER
002810               INVALID KEY
002820               DISPLAY OI011
002830               SET  WS-Order-Is-Bad TO TRUE
002840     END-READ.
002850     IF        WS-Order-Is-Bad
002860               GO TO aa040-Exit
002870     END-IF.
002880     COMPUTE   WS-Line-Total = PROD-Price * OR-Quantity.
002890     COMPUTE   WS-Line-Vat-Prec = WS-Line-Total * PROD-Vat-Rate
002900                                / 100.
002910     ADD       WS-Line-Total    TO WS-Subtotal.
002920     ADD       WS-Line-Vat-Prec TO WS-Vat-Total-Prec.
002930     ADD       1  TO WS-Item-Count.
002940     SET       WS-Item-Ix TO WS-Item-Count.
002950     MOVE      PROD-Id     TO WI-Product-Id (WS-Item-Ix).
002960     MOVE      PROD-Name   TO WI-Product-Name (WS-Item-Ix).
002970     MOVE      OR-Quantity TO WI-Quantity (WS-Item-Ix).
002980     MOVE      PROD-Price  TO WI-Unit-Price (WS-Item-Ix).
002990     MOVE      PROD-Vat-Rate TO WI-Vat-Rate (WS-Item-Ix).
003000     MOVE      WS-Line-Total TO WI-Line-Total (WS-Item-Ix).
003010*
003020 aa040-Exit.  EXIT SECTION.
003030*
003040 zz010-Prime-From-History       SECTION.
003050*
003060*    No control file for the last invoice/item/hash used - just
003070*    read the ledgers through to the end once at start of run,
003080*    same idea as oi990's audit numbering.
003090*
003100     CALL      "OI930" USING WS-Timestamp WS-Today WS-Unix-Ts.
003110     STRING    "INV-" DELIMITED BY SIZE
003120               WS-Today (1:4) DELIMITED BY SIZE
003130               "-"   DELIMITED BY SIZE
003140               INTO WS-Year-Prefix.
003150     OPEN      INPUT INVOICE-FILE.
003160     IF        WS-Inv-Status NOT = "35"
003170               PERFORM zz012-Prime-Invoice-Read
003180                       THRU zz012-Prime-Invoice-Read-Exit
003190                       UNTIL WS-Inv-Status = "10"
003200     END-IF.
003210     CLOSE     INVOICE-FILE.
003220     OPEN      INPUT INVITEM-FILE.
003230     IF        WS-Item-Status NOT = "35"
003240               PERFORM zz013-Prime-Item-Read
003250                       THRU zz013-Prime-Item-Read-Exit
003260                       UNTIL WS-Item-Status = "10"
003270     END-IF.
003280     CLOSE     INVITEM-FILE.
003290     OPEN      INPUT SETTINGS-FILE.
003300     IF        WS-Set-Status NOT = "35"
003310               MOVE "seller_id" TO SET-Key
003320               READ SETTINGS-FILE
003330                   INVALID KEY MOVE WS-Def-Seller-Id
003340                               TO WS-Def-Seller-Id
003350                   NOT INVALID KEY MOVE SET-Value (1:12)
003360                               TO WS-Def-Seller-Id
003370               END-READ
003380               MOVE "store_name" TO SET-Key
003390               READ SETTINGS-FILE
003400                   INVALID KEY MOVE WS-Def-Store-Name
003410                               TO WS-Def-Store-Name
003420                   NOT INVALID KEY MOVE SET-Value (1:30)
003430                               TO WS-Def-Store-Name
003440               END-READ
003450               CLOSE SETTINGS-FILE
003460     END-IF.
003470*
003480 zz010-Exit.  EXIT SECTION.
003490*
003500 zz011-Check-Year-Seq            SECTION.
003510*
003520     IF        INV-Number (1:9) = WS-Year-Prefix
003530               MOVE INV-Number (10:4) TO WS-Candidate-Seq
003540               IF   WS-Candidate-Seq > WS-Year-Seq
003550                    MOVE WS-Candidate-Seq TO WS-Year-Seq
003560               END-IF
003570     END-IF.
003580*
003590 zz011-Exit.  EXIT SECTION.
003600*
003610 zz012-Prime-Invoice-Read        SECTION.
003620*
003630     READ      INVOICE-FILE
003640               AT END MOVE "10" TO WS-Inv-Status
003650               NOT AT END
003660                   MOVE INV-Id        TO WS-Last-Inv-Id
003670                   MOVE INV-Curr-Hash TO WS-Prev-Hash
003680                   PERFORM zz011-Check-Year-Seq
003690     END-READ.
003700*
003710 zz012-Prime-Invoice-Read-Exit.  EXIT SECTION.
003720*
003730 zz013-Prime-Item-Read           SECTION.
003740*
003750     READ      INVITEM-FILE
003760               AT END MOVE "10" TO WS-Item-Status
003770               NOT AT END
003780                   MOVE ITM-Id TO WS-Last-Item-Id
003790     END-READ.
003800*
003810 zz013-Prime-Item-Read-Exit.  EXIT SECTION.
003820*
003830 zz020-Read-Order                SECTION.
003840*
003850     READ      ORDER-FILE
003860               AT END
003870                   SET WS-Order-Eof TO TRUE
003880               NOT AT END
003890                   IF   OR-Is-Header
003900                        IF WS-Order-Pending
003910                           PERFORM zz030-Finalize-Order
003920                        END-IF
003930                        PERFORM aa030-Start-Order
003940                   ELSE
003950                        PERFORM aa040-Add-Item
003960                   END-IF
003970     END-READ.
003980*
003990 zz020-Read-Order-Exit.  EXIT SECTION.
004000*
004010 zz030-Finalize-Order            SECTION.
004020*
004030     IF        WS-Order-Is-Bad OR WS-Item-Count = 0
004040               DISPLAY OI012
004050     ELSE
004060               PERFORM zz040-Write-Invoice
004070     END-IF.
004080     MOVE      "N" TO WS-Order-Bad-Sw.
004090     SET       WS-No-Order-Pending TO TRUE.
004100*
004110 zz030-Exit.  EXIT SECTION.
004120*
004130 zz040-Write-Invoice             SECTION.
004140*
004150     ADD       1 TO WS-Last-Inv-Id.
004160     ADD       1 TO WS-Year-Seq.
004170     CALL      "OI930" USING WS-Timestamp WS-Today WS-Unix-Ts.
004180     MOVE      WS-Year-Seq TO WS-Seq-Text.
004190     STRING    WS-Year-Prefix DELIMITED BY SIZE
004200               WS-Seq-Text    DELIMITED BY SIZE
004210               INTO WS-New-Inv-Number.
004220     COMPUTE   WS-Vat-Rounded ROUNDED = WS-Vat-Total-Prec.
004230     COMPUTE   WS-Grand-Total ROUNDED =
004240               WS-Subtotal + WS-Vat-Rounded.
004250     PERFORM   zz050-Build-Item-List.
004260     CALL      "OI900" USING WS-New-Inv-Number WS-Def-Seller-Id
004270                             WS-Grand-Total WS-Item-List-Text
004280                             WS-Timestamp WS-Prev-Hash
004290                             WS-Curr-Hash.
004300     CALL      "OI910" USING WS-Build-Func WS-New-Inv-Number
004310                             WS-Grand-Total WS-Curr-Hash
004320                             WS-Hash-Prefix WS-Unix-Ts
004330                             WS-Qr-String WS-Parse-OK.
004340     MOVE      SPACES TO INV-Header-Record.
004350     MOVE      WS-Last-Inv-Id     TO INV-Id.
004360     MOVE      WS-New-Inv-Number  TO INV-Number.
004370     MOVE      WS-Def-Seller-Id   TO INV-Seller-Id.
004380     MOVE      WS-Def-Store-Name  TO INV-Store-Name.
004390     MOVE      WS-Subtotal        TO INV-Subtotal.
004400     MOVE      WS-Vat-Rounded     TO INV-Vat-Amount.
004410     MOVE      WS-Grand-Total     TO INV-Total.
004420     MOVE      WS-Curr-Pay-Method TO INV-Pay-Method.
004430     MOVE      WS-Curr-Email      TO INV-Cust-Email.
004440     MOVE      WS-Prev-Hash       TO INV-Prev-Hash.
004450     MOVE      WS-Curr-Hash       TO INV-Curr-Hash.
004460     MOVE      WS-Qr-String       TO INV-Qr-Data.
004470     SET       INV-Completed      TO TRUE.
004480     MOVE      WS-Timestamp       TO INV-Created.
004490     WRITE     INV-Header-Record.
004500     PERFORM   zz045-Write-Items-Scan
004510               THRU zz045-Write-Items-Scan-Exit
004520               VARYING WS-Item-Ix FROM 1 BY 1
004530               UNTIL WS-Item-Ix > WS-Item-Count.
004540     MOVE      WS-Grand-Total TO WS-Total-Edit.
004550     MOVE      SPACES TO WS-Audit-Details.
004560     STRING    "total="       DELIMITED BY SIZE
004570               WS-Total-Edit  DELIMITED BY SIZE
004580               INTO WS-Audit-Details.
004590     CALL      "OI990" USING WS-Audit-Action WS-Audit-Entity
004600                             WS-New-Inv-Number WS-Audit-Details.
004610     MOVE      WS-Curr-Hash TO WS-Prev-Hash.
004620*
004630 zz040-Exit.  EXIT SECTION.
004640*
004650 zz045-Write-Items-Scan          SECTION.
004660*
004670     PERFORM   zz060-Write-Item-Line.
004680*
004690 zz045-Write-Items-Scan-Exit.  EXIT SECTION.
004700*
004710 zz050-Build-Item-List           SECTION.
004720*
004730     MOVE      SPACES TO WS-Item-List-Text.
004740     MOVE      1      TO WS-Item-List-Ptr.
004750     PERFORM   zz055-Item-List-Scan THRU zz055-Item-List-Scan-Exit
004760               VARYING WS-Item-Ix FROM 1 BY 1
004770               UNTIL WS-Item-Ix > WS-Item-Count.
004780*
004790 zz050-Exit.  EXIT SECTION.
004800*
004810 zz055-Item-List-Scan            SECTION.
004820*
004830     MOVE      WI-Quantity (WS-Item-Ix)   TO WS-Qty-Disp.
004840     MOVE      WI-Unit-Price (WS-Item-Ix) TO WS-Price-Disp.
004850     MOVE      WI-Line-Total (WS-Item-Ix) TO WS-Total-Disp.
004860     STRING    WI-Product-Id (WS-Item-Ix) DELIMITED BY SPACE
004870               ","           DELIMITED BY SIZE
004880               WS-Qty-Disp   DELIMITED BY SIZE
004890               ","           DELIMITED BY SIZE
004900               WS-Price-Disp DELIMITED BY SIZE
004910               ","           DELIMITED BY SIZE
004920               WS-Total-Disp DELIMITED BY SIZE
004930               ";"           DELIMITED BY SIZE
004940               INTO WS-Item-List-Text
004950               WITH POINTER WS-Item-List-Ptr
004960     END-STRING.
004970*
004980 zz055-Item-List-Scan-Exit.  EXIT SECTION.
004990*
005000 zz060-Write-Item-Line           SECTION.
005010*
005020     ADD       1 TO WS-Last-Item-Id.
005030     MOVE      SPACES TO ITM-Detail-Record.
005040     MOVE      WS-Last-Item-Id    TO ITM-Id.
005050     MOVE      WS-Last-Inv-Id     TO ITM-Invoice-Id.
005060     MOVE      WI-Product-Id (WS-Item-Ix)   TO ITM-Product-Id.
005070     MOVE      WI-Product-Name (WS-Item-Ix) TO ITM-Product-Name.
005080     MOVE      WI-Quantity (WS-Item-Ix)     TO ITM-Quantity.
005090     MOVE      WI-Unit-Price (WS-Item-Ix)   TO ITM-Unit-Price.
005100     MOVE      WI-Vat-Rate (WS-Item-Ix)     TO ITM-Vat-Rate.
005110     MOVE      WI-Line-Total (WS-Item-Ix)   TO ITM-Line-Total.
005120     SET       ITM-Not-Returned TO TRUE.
005130     WRITE     ITM-Detail-Record.
005140     MOVE      WI-Product-Id (WS-Item-Ix) TO PROD-Id.
005150     READ      PRODUCT-MASTER
005160               INVALID KEY
005170               NEXT SENTENCE
005180     END-READ.
005190     IF        WS-Prod-Ok
005200               COMPUTE PROD-Stock = PROD-Stock
005210                     - WI-Quantity (WS-Item-Ix)
005220               REWRITE PROD-Master-Record
005230     END-IF.
005240*
005250 zz060-Exit.  EXIT SECTION.
