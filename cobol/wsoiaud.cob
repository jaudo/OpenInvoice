000100*******************************************
000110*                                          *
000120*  Record Definition For OI Audit Log     *
000130*           File                          *
000140*     Append only, Aud-Id ascending, no   *
000150*     record is ever rewritten or         *
000160*     deleted - that is the whole point.  *
000170*******************************************
000180*
000190* 12/10/87 rjw - Created - added after the branch manager
000200*                asked who voided invoice 0114 last spring.
000210* 19/11/98 rjw - Y2K pass - Aud-Created widened to full
000220*                ccyy-mm-ddThh:mm:ss text stamp.
000230* 08/09/21 vbc - Aud-Action widened for SETTING-CHANGE /
000240*                EXPORT / IMPORT rows (job req 9114).
000250* 06/11/24 rjw - Added Aud-Created-Bkdn redefines, req
000260*                PR-1187 (nightly retention purge needed the
000270*                stamp split rather than a text substring).
000280*
000290 01  AUD-Log-Record.
000300     03  AUD-Id                pic 9(7)      comp.
000310     03  AUD-Action            pic x(14).
000320     03  AUD-Entity-Type       pic x(8).
000330     03  AUD-Entity-Id         pic x(20).
000340     03  AUD-Details           pic x(80).
000350     03  AUD-Created           pic x(19).
000360     03  AUD-Created-Bkdn redefines AUD-Created.
000370         05  AUD-Cr-Ccyy       pic 9(4).
000380         05  filler            pic x.
000390         05  AUD-Cr-Mon        pic 99.
000400         05  filler            pic x.
000410         05  AUD-Cr-Day        pic 99.
000420         05  filler            pic x.
000430         05  AUD-Cr-Hrs        pic 99.
000440         05  filler            pic x.
000450         05  AUD-Cr-Min        pic 99.
000460         05  filler            pic x.
000470         05  AUD-Cr-Sec        pic 99.
000480     03  filler                pic x(5).
000490*
