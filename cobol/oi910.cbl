000100****************************************************************
000110*                                                               *
000120*         OI Module - Verification String Builder/Parser       *
000130*      Builds the pipe-delimited verification payload that     *
000140*      goes out on the receipt (for a QR code to be printed    *
000150*      from later) and parses one back in for oi030's check.   *
000160*                                                               *
000170****************************************************************
000180*
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     OI910.
000210 AUTHOR.         R J WALLACE.
000220 INSTALLATION.   APPLEWOOD COMPUTERS.
000230 DATE-WRITTEN.   05/09/21.
000240 DATE-COMPILED.
000250 SECURITY.       COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
000260*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000270*                LICENCE.  SEE THE FILE COPYING FOR DETAILS.
000280*
000290*    Remarks.    Two entry points in one module, selected by
000300*                OI910-Function:
000310*                  "B" = Build a verification string from an
000320*                        invoice number/total/digest/timestamp.
000330*                  "P" = Parse one back apart for oi030 to
000340*                        check over.
000350*                String layout, six pipe-delimited fields:
000360*                OPENINVOICE|v1|<inv-no>|<total>|<hash8>|<ts>
000370*                No QR image is drawn here - that is a printer
000380*                driver job, well outside this module's remit.
000390*    Version.    See Prog-Name in WS.
000400*    Called Modules.  None.
000410*    Files used.      None.
000420*    Error messages used.  None.
000430*
000440* Changes:
000450* 05/09/21 vbc - Created for job req 9114.
000460* 19/09/21 vbc - .01 Parse side made tolerant of a short/blank
000470*                string, sets OI910-Parse-OK to "N" rather than
000480*                abending, since a scanner can hand us anything.
000490* 26/09/21 vbc - .02 Rebuilt to the OPENINVOICE|v1|... layout
000500*                agreed with the till-receipt printer people -
000510*                earlier draft only carried four of the six
000520*                fields.
000530* 09/11/24 rjw - .03 Added WS-Parse-Flat and WS-Amount-Text-Flat
000540*                redefines, req PR-1187.
000550* 11/11/24 rjw - .04 The bar-count and decimal-point scan loops
000560*                pulled out to their own zz0nn paragraphs, called
000570*                by PERFORM ... THRU ... EXIT rather than inline
000580*                PERFORM/END-PERFORM, req PR-1204.
000590*
000600*************************************************************
000610* Copyright Notice.
000620*
000630* This program forms part of the Applewood Computers OI
000640* (Order Invoicing) module for the ACAS suite, and is
000650* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000660* under the GNU General Public License v3 or later, for
000670* personal and in-business use; not for resale or hire.
000680* See the file COPYING for the full terms.
000690*************************************************************
000700*
000710 ENVIRONMENT DIVISION.
000720 CONFIGURATION SECTION.
000730 COPY "envdiv.cob".
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760 DATA DIVISION.
000770 FILE SECTION.
000780 WORKING-STORAGE SECTION.
000790 77  Prog-Name              pic x(15) value "OI910 (1.04)".
000800*
000810*    Build layout - fixed width, zero filled, no embedded
000820*    spaces, so a scanner reading it back never has to cope
000830*    with blanks in the middle of a field.
000840*
000850 01  WS-Build-Layout.
000860     03  WB-Magic            pic x(11) value "OPENINVOICE".
000870     03  WB-Delim-0          pic x     value "|".
000880     03  WB-Version          pic x(2)  value "v1".
000890     03  WB-Delim-1          pic x     value "|".
000900     03  WB-Invoice-Number   pic x(13).
000910     03  WB-Delim-2          pic x     value "|".
000920     03  WB-Total            pic 9(7).99.
000930     03  WB-Delim-3          pic x     value "|".
000940     03  WB-Hash-Prefix      pic x(8).
000950     03  WB-Delim-4          pic x     value "|".
000960     03  WB-Unix-Ts          pic 9(10).
000970 01  WS-Build-Flat redefines WS-Build-Layout
000980                             pic x(59).
000990*
001000 01  WS-Parse-Fields.
001010     03  WP-Magic            pic x(20).
001020     03  WP-Version          pic x(20).
001030     03  WP-Invoice-Number   pic x(20).
001040     03  WP-Total-Text       pic x(20).
001050     03  WP-Hash-Prefix      pic x(20).
001060     03  WP-Unix-Ts-Text     pic x(20).
001070 01  WS-Parse-Flat redefines WS-Parse-Fields
001080                             pic x(120).
001090*
001100 01  WS-Scan-Work.
001110     03  WS-Ix                pic 9(3) comp.
001120     03  WS-Bar-Count         pic 9    comp.
001130     03  WS-Str-Len           pic 9(3) comp.
001140     03  WS-Dot-Pos           pic 9(3) comp.
001150     03  WS-Field-Len         pic 9(3) comp.
001160     03  WS-Amount-Text-Grp.
001170         05  WS-Whole-Text        pic x(9).
001180         05  WS-Dec-Text          pic x(2).
001190     03  WS-Amount-Text-Flat redefines WS-Amount-Text-Grp
001200                              pic x(11).
001210     03  WS-Whole-Num         pic 9(7).
001220     03  WS-Dec-Num           pic 9(2).
001230*
001240 LINKAGE SECTION.
001250*
001260 01  OI910-Function          pic x.
001270     88  OI910-Build              value "B".
001280     88  OI910-Parse               value "P".
001290 01  OI910-Invoice-Number    pic x(13).
001300 01  OI910-Total             pic s9(7)v99 comp-3.
001310 01  OI910-Digest            pic x(64).
001320 01  OI910-Hash-Prefix       pic x(8).
001330 01  OI910-Unix-Ts           pic s9(9)  comp.
001340 01  OI910-Verify-String     pic x(80).
001350 01  OI910-Parse-OK          pic x.
001360     88  OI910-Parse-Good          value "Y".
001370     88  OI910-Parse-Bad           value "N".
001380*
001390 PROCEDURE DIVISION USING OI910-Function
001400                          OI910-Invoice-Number
001410                          OI910-Total
001420                          OI910-Digest
001430                          OI910-Hash-Prefix
001440                          OI910-Unix-Ts
001450                          OI910-Verify-String
001460                          OI910-Parse-OK.
001470*
001480 aa010-Main                  SECTION.
001490*
001500     IF        OI910-Build
001510               PERFORM aa020-Build
001520     ELSE
001530               PERFORM aa030-Parse
001540     END-IF.
001550     GOBACK.
001560*
001570 aa010-Exit.  EXIT SECTION.
001580*
001590 aa020-Build                  SECTION.
001600*
001610     IF        OI910-Digest = SPACES
001620               MOVE "00000000" TO WB-Hash-Prefix
001630     ELSE
001640               MOVE OI910-Digest (1:8) TO WB-Hash-Prefix
001650     END-IF.
001660     MOVE      OI910-Invoice-Number TO WB-Invoice-Number.
001670     MOVE      OI910-Total          TO WB-Total.
001680     MOVE      OI910-Unix-Ts        TO WB-Unix-Ts.
001690     MOVE      SPACES               TO OI910-Verify-String.
001700     MOVE      WS-Build-Flat        TO OI910-Verify-String (1:59).
001710*
001720 aa020-Exit.  EXIT SECTION.
001730*
001740 aa030-Parse                  SECTION.
001750*
001760*    Six pipe-delimited fields required, first must read
001770*    "OPENINVOICE" - anything else is rejected outright.
001780*
001790     SET       OI910-Parse-Bad TO TRUE.
001800     MOVE      80   TO WS-Str-Len.
001810     MOVE      0    TO WS-Bar-Count.
001820     PERFORM   zz035-Bar-Count-Scan
001830               THRU zz035-Bar-Count-Scan-Exit
001840               VARYING WS-Ix FROM 1 BY 1
001850               UNTIL WS-Ix > WS-Str-Len.
001860     IF        WS-Bar-Count NOT = 5
001870               GO TO aa030-Exit
001880     END-IF.
001890     UNSTRING  OI910-Verify-String DELIMITED BY "|"
001900               INTO WP-Magic, WP-Version, WP-Invoice-Number,
001910                    WP-Total-Text, WP-Hash-Prefix,
001920                    WP-Unix-Ts-Text.
001930     IF        WP-Magic (1:11) NOT = "OPENINVOICE"
001940               GO TO aa030-Exit
001950     END-IF.
001960     MOVE      WP-Invoice-Number (1:13) TO OI910-Invoice-Number.
001970     MOVE      WP-Hash-Prefix (1:8)     TO OI910-Hash-Prefix.
001980     PERFORM   aa040-Text-To-Total.
001990     PERFORM   aa050-Text-To-Ts.
002000     SET       OI910-Parse-Good TO TRUE.
002010*
002020 aa030-Exit.  EXIT SECTION.
002030*
002040 zz035-Bar-Count-Scan         SECTION.
002050*
002060     IF        OI910-Verify-String (WS-Ix:1) = "|"
002070               ADD 1 TO WS-Bar-Count
002080     END-IF.
002090*
002100 zz035-Bar-Count-Scan-Exit.  EXIT SECTION.
002110*
002120 aa040-Text-To-Total          SECTION.
002130*
002140*    No NUMVAL on this runtime - split on the decimal point
002150*    by hand and let the numeric MOVE do the de-editing, same
002160*    trick the payroll rate fields use on entry.
002170*
002180     MOVE      ZERO TO WS-Dot-Pos.
002190     PERFORM   zz045-Dot-Pos-Scan THRU zz045-Dot-Pos-Scan-Exit
002200               VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > 20.
002210     MOVE      ZEROS TO WS-Whole-Num WS-Dec-Num.
002220     IF        WS-Dot-Pos > 1
002230               COMPUTE WS-Field-Len = WS-Dot-Pos - 1
002240               MOVE  SPACES TO WS-Whole-Text
002250               COMPUTE WS-Ix = 10 - WS-Field-Len
002260               MOVE  WP-Total-Text (1:WS-Field-Len)
002270                     TO WS-Whole-Text (WS-Ix:WS-Field-Len)
002280               MOVE  WS-Whole-Text TO WS-Whole-Num
002290               MOVE  WP-Total-Text (WS-Dot-Pos + 1:2)
002300                     TO WS-Dec-Text
002310               MOVE  WS-Dec-Text TO WS-Dec-Num
002320     END-IF.
002330     COMPUTE   OI910-Total = WS-Whole-Num + (WS-Dec-Num / 100).
002340*
002350 aa040-Exit.  EXIT SECTION.
002360*
002370 zz045-Dot-Pos-Scan           SECTION.
002380*
002390     IF        WP-Total-Text (WS-Ix:1) = "." AND WS-Dot-Pos = 0
002400               MOVE WS-Ix TO WS-Dot-Pos
002410     END-IF.
002420*
002430 zz045-Dot-Pos-Scan-Exit.  EXIT SECTION.
002440*
002450 aa050-Text-To-Ts             SECTION.
002460*
002470     MOVE      WP-Unix-Ts-Text (1:10) TO OI910-Unix-Ts.
002480*
002490 aa050-Exit.  EXIT SECTION.
