000100****************************************************************
000110*                                                               *
000120*                 OI          Return Processing                 *
000130*        Marks listed items on one invoice as RETURNED,        *
000140*        works out the refund, puts the stock back and         *
000150*        re-scores the invoice as fully or partly returned.    *
000160*                                                               *
000170****************************************************************
000180*
000190 IDENTIFICATION DIVISION.
000200*
000210 PROGRAM-ID.         OI040.
000220*
000230 AUTHOR.             R J WALLACE.
000240 INSTALLATION.       APPLEWOOD COMPUTERS.
000250 DATE-WRITTEN.       13/09/21.
000260 DATE-COMPILED.
000270 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
000280                     VINCENT BRYAN COEN.
000290*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000300*                    LICENCE.  SEE THE FILE COPYING FOR
000310*                    DETAILS.
000320*
000330*    Remarks.        OI Return Processing - one request per
000340*                    RETURN-FILE record (invoice number plus up
000350*                    to ten item ids).  Both ledgers are plain
000360*                    SEQUENTIAL files with no key of their own,
000370*                    so the header and its items are found and
000380*                    rewritten in place on a single pass, same
000390*                    as the old stock-adjustment run used to
000400*                    update the stores ledger straight off the
000410*                    goods-in slips.
000420*    Version.        See Prog-Name in ws.
000430*    Called modules.  oi990.
000440*    Files used.      RETURN-FILE, INVOICE-FILE, INVITEM-FILE,
000450*                     PRODUCT-MASTER.
000460*    Error messages used.  OI041, OI042.
000470*
000480* Changes:
000490* 13/09/21 vbc - Created for job req 9114.
000500* 29/09/21 vbc - .01 Refund total now reported to the job log
000510*                per request, the counter staff wanted a same-
000520*                day figure without waiting for oi050.
000530* 11/11/24 rjw - .02 The four read/scan loops pulled out to
000540*                their own zz0nn paragraphs, called by PERFORM
000550*                ... THRU ... EXIT rather than inline PERFORM/
000560*                END-PERFORM, req PR-1204.
000570*
000580*************************************************************
000590* Copyright Notice.
000600*
000610* This program forms part of the Applewood Computers OI
000620* (Order Invoicing) module for the ACAS suite, and is
000630* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000640* under the GNU General Public License v3 or later, for
000650* personal and in-business use; not for resale or hire.
000660* See the file COPYING for the full terms.
000670*************************************************************
000680*
000690 ENVIRONMENT DIVISION.
000700*
000710 CONFIGURATION SECTION.
000720 COPY "envdiv.cob".
000730*
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT   RETURN-FILE
000770              ASSIGN TO "RETNFILE"
000780              ORGANIZATION IS LINE SEQUENTIAL
000790              FILE STATUS IS WS-Retn-Status.
000800     SELECT   INVOICE-FILE
000810              ASSIGN TO "INVCFILE"
000820              ORGANIZATION IS SEQUENTIAL
000830              FILE STATUS IS WS-Inv-Status.
000840     SELECT   INVITEM-FILE
000850              ASSIGN TO "INVIFILE"
000860              ORGANIZATION IS SEQUENTIAL
000870              FILE STATUS IS WS-Item-Status.
000880     SELECT   PRODUCT-MASTER
000890              ASSIGN TO "PRODFILE"
000900              ORGANIZATION IS INDEXED
000910              ACCESS MODE IS DYNAMIC
000920              RECORD KEY IS PROD-Id
000930              FILE STATUS IS WS-Prod-Status.
000940*
000950 DATA DIVISION.
000960*
000970 FILE SECTION.
000980 FD  RETURN-FILE
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 85 CHARACTERS.
001010 01  RT-Return-Record.
001020     03  RT-Invoice-Number     pic x(13).
001030     03  RT-Item-Id            pic 9(7) occurs 10.
001040     03  filler                pic x(2).
001050*
001060 FD  INVOICE-FILE
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 363 CHARACTERS.
001090 COPY "wsoiinvh.cob".
001100*
001110 FD  INVITEM-FILE
001120     LABEL RECORDS ARE STANDARD
001130     RECORD CONTAINS 110 CHARACTERS.
001140 COPY "wsoiinvi.cob".
001150*
001160 FD  PRODUCT-MASTER
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 182 CHARACTERS.
001190 COPY "wsoiprod.cob".
001200*
001210 WORKING-STORAGE SECTION.
001220*
001230 77  Prog-Name              pic x(15) value "OI040 (1.02)".
001240*
001250 01  WS-Status-Block.
001260     03  WS-Retn-Status       pic xx.
001270         88  WS-Retn-Ok             values "00" "04".
001280         88  WS-Retn-Eof            value  "10".
001290     03  WS-Inv-Status        pic xx.
001300         88  WS-Inv-Ok              values "00" "04".
001310     03  WS-Item-Status       pic xx.
001320         88  WS-Item-Ok             values "00" "04".
001330     03  WS-Prod-Status       pic xx.
001340         88  WS-Prod-Ok             values "00" "04".
001350*
001360 01  WS-Found-Sw              pic x  value "N".
001370     88  WS-Invoice-Found          value "Y".
001380     88  WS-Invoice-Not-Found      value "N".
001390*
001400 01  WS-Return-Work.
001410     03  WS-Refund-Amount     pic s9(7)v99 comp-3 value zero.
001420     03  WS-Items-Total-Ct    pic 9(3) comp value zero.
001430     03  WS-Items-Ret-Ct      pic 9(3) comp value zero.
001440     03  WS-Rx                pic 9(3) comp.
001450     03  WS-Match-Sw          pic x.
001460         88  WS-Item-Matched        value "Y".
001470         88  WS-Item-Not-Matched    value "N".
001480*
001490 01  WS-Audit-Work.
001500     03  WS-Audit-Action       pic x(14) value "RETURN".
001510     03  WS-Audit-Entity       pic x(8)  value "INVOICE".
001520     03  WS-Audit-Details      pic x(80).
001530     03  WS-Id-Edit             pic z(6)9.
001540     03  WS-Refund-Edit         pic z(6)9.99.
001550*
001560 01  Error-Messages.
001570     03  OI041                pic x(40)
001580         value "OI041 Invoice not found for return".
001590     03  OI042                pic x(40)
001600         value "OI042 Item already returned - ".
001610*
001620 LINKAGE SECTION.
001630*
001640 PROCEDURE DIVISION.
001650*
001660 aa010-Main                    SECTION.
001670*
001680     OPEN      INPUT RETURN-FILE.
001690     PERFORM   zz005-Read-Return THRU zz005-Read-Return-Exit
001700               UNTIL WS-Retn-Eof.
001710     CLOSE     RETURN-FILE.
001720     GOBACK.
001730*
001740 aa010-Exit.  EXIT SECTION.
001750*
001760 zz005-Read-Return               SECTION.
001770*
001780     READ      RETURN-FILE
001790               AT END
001800                   SET WS-Retn-Eof TO TRUE
001810               NOT AT END
001820                   PERFORM aa020-Process-One-Return
001830     END-READ.
001840*
001850 zz005-Read-Return-Exit.  EXIT SECTION.
001860*
001870 aa020-Process-One-Return       SECTION.
001880*
001890     MOVE      ZERO TO WS-Refund-Amount WS-Items-Total-Ct
001900                        WS-Items-Ret-Ct.
001910     SET       WS-Invoice-Not-Found TO TRUE.
001920     OPEN      I-O INVOICE-FILE.
001930     PERFORM   zz011-Find-Invoice-Read
001940               THRU zz011-Find-Invoice-Read-Exit
001950               UNTIL WS-Inv-Status = "10" OR WS-Invoice-Found.
001960     IF        WS-Invoice-Not-Found
001970               DISPLAY OI041
001980               CLOSE INVOICE-FILE
001990               GO TO aa020-Exit
002000     END-IF.
002010     OPEN      I-O INVITEM-FILE.
002020     OPEN      I-O PRODUCT-MASTER.
002030     PERFORM   zz012-Handle-Items-Read
002040               THRU zz012-Handle-Items-Read-Exit
002050               UNTIL WS-Item-Status = "10".
002060     CLOSE     INVITEM-FILE PRODUCT-MASTER.
002070     IF        WS-Items-Ret-Ct >= WS-Items-Total-Ct
002080               SET  INV-Returned      TO TRUE
002090     ELSE
002100               IF   WS-Items-Ret-Ct > 0
002110                    SET INV-Part-Returned TO TRUE
002120               END-IF
002130     END-IF.
002140     REWRITE   INV-Header-Record.
002150     CLOSE     INVOICE-FILE.
002160     PERFORM   zz030-Post-Audit.
002170     MOVE      WS-Refund-Amount TO WS-Refund-Edit.
002180     DISPLAY   "OI040 return " INV-Number " refund "
002190               WS-Refund-Edit.
002200*
002210 aa020-Exit.  EXIT SECTION.
002220*
002230 zz011-Find-Invoice-Read         SECTION.
002240*
002250     READ      INVOICE-FILE
002260               AT END
002270                   MOVE "10" TO WS-Inv-Status
002280               NOT AT END
002290                   IF   INV-Number = RT-Invoice-Number
002300                        SET  WS-Invoice-Found TO TRUE
002310                   END-IF
002320     END-READ.
002330*
002340 zz011-Find-Invoice-Read-Exit.  EXIT SECTION.
002350*
002360 zz012-Handle-Items-Read         SECTION.
002370*
002380     READ      INVITEM-FILE
002390               AT END
002400                   MOVE "10" TO WS-Item-Status
002410               NOT AT END
002420                   IF   ITM-Invoice-Id = INV-Id
002430                        PERFORM zz010-Handle-One-Item
002440                   END-IF
002450     END-READ.
002460*
002470 zz012-Handle-Items-Read-Exit.  EXIT SECTION.
002480*
002490 zz010-Handle-One-Item           SECTION.
002500*
002510     ADD       1 TO WS-Items-Total-Ct.
002520     SET       WS-Item-Not-Matched TO TRUE.
002530     PERFORM   zz015-Match-Item-Scan
002540               THRU zz015-Match-Item-Scan-Exit
002550               VARYING WS-Rx FROM 1 BY 1 UNTIL WS-Rx > 10
002560               OR WS-Item-Matched.
002570     IF        ITM-Was-Returned
002580               IF   WS-Item-Matched
002590                    MOVE ITM-Id TO WS-Id-Edit
002600                    DISPLAY OI042 WS-Id-Edit
002610               END-IF
002620               ADD  1 TO WS-Items-Ret-Ct
002630     ELSE
002640               IF   WS-Item-Matched
002650                    SET  ITM-Was-Returned TO TRUE
002660                    ADD  ITM-Line-Total TO WS-Refund-Amount
002670                    REWRITE ITM-Detail-Record
002680                    PERFORM zz020-Restock-Item
002690                    ADD  1 TO WS-Items-Ret-Ct
002700               END-IF
002710     END-IF.
002720*
002730 zz010-Exit.  EXIT SECTION.
002740*
002750 zz015-Match-Item-Scan           SECTION.
002760*
002770     IF        RT-Item-Id (WS-Rx) = ITM-Id
002780               SET  WS-Item-Matched TO TRUE
002790     END-IF.
002800*
002810 zz015-Match-Item-Scan-Exit.  EXIT SECTION.
002820*
002830 zz020-Restock-Item              SECTION.
002840*
002850     MOVE      ITM-Product-Id TO PROD-Id.
002860     READ      PRODUCT-MASTER
002870               INVALID KEY
002880               NEXT SENTENCE
002890     END-READ.
002900     IF        WS-Prod-Ok
002910               COMPUTE PROD-Stock = PROD-Stock + ITM-Quantity
002920               REWRITE PROD-Master-Record
002930     END-IF.
002940*
002950 zz020-Exit.  EXIT SECTION.
002960*
002970 zz030-Post-Audit                SECTION.
002980*
002990     MOVE      SPACES TO WS-Audit-Details.
003000     MOVE      WS-Refund-Amount TO WS-Refund-Edit.
003010     STRING    "refund="       DELIMITED BY SIZE
003020               WS-Refund-Edit   DELIMITED BY SIZE
003030               INTO WS-Audit-Details.
003040     CALL      "OI990" USING WS-Audit-Action WS-Audit-Entity
003050                             RT-Invoice-Number WS-Audit-Details.
003060*
003070 zz030-Exit.  EXIT SECTION.
