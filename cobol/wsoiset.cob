000100*******************************************
000110*                                          *
000120*  Record Definition For OI Settings      *
000130*           File                          *
000140*     Uses Set-Key as key - one row per   *
000150*     store parameter, text value only.   *
000160*******************************************
000170*
000180* 04/06/87 rjw - Created - held the till number and nothing
000190*                else in those days.
000200* 19/11/98 rjw - Y2K pass - confirmed Set-Value text is not
000210*                date-shaped anywhere it matters.
000220* 08/09/21 vbc - Widened Set-Value 20 -> 40 to hold the new
000230*                default-vat-rate / currency-symbol rows
000240*                (job req 9114) - filler cut to suit.
000250* 06/11/24 rjw - Named the tail filler Set-Reserved and added
000260*                Set-Reserved-Bkdn, req PR-1187 (locked / not
000270*                locked flag for a setting staked out of the
000280*                growth room).
000290*
000300 01  SET-Store-Record.
000310     03  SET-Key               pic x(20).
000320     03  SET-Value             pic x(40).
000330     03  SET-Reserved          pic x(4).
000340     03  SET-Reserved-Bkdn redefines SET-Reserved.
000350         05  SET-Locked-Sw     pic x.
000360             88  SET-Is-Locked        value "Y".
000370             88  SET-Not-Locked       value "N".
000380         05  filler            pic x(3).
000390*
