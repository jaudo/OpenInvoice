000100****************************************************************
000110*                                                               *
000120*                OI          Chain Verify (Batch)               *
000130*        Walks the whole invoice ledger in id order and         *
000140*        recomputes every digest against its stored fields      *
000150*        and the previous invoice's hash, to prove (or          *
000160*        disprove) that nothing on the ledger has been          *
000170*        touched since it was written.                          *
000180*                                                               *
000190****************************************************************
000200*
000210 IDENTIFICATION DIVISION.
000220*
000230 PROGRAM-ID.         OI020.
000240*
000250 AUTHOR.             R J WALLACE.
000260 INSTALLATION.       APPLEWOOD COMPUTERS.
000270 DATE-WRITTEN.       09/09/21.
000280 DATE-COMPILED.
000290 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
000300                     VINCENT BRYAN COEN.
000310*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000320*                    LICENCE.  SEE THE FILE COPYING FOR
000330*                    DETAILS.
000340*
000350*    Remarks.        OI Chain Verify - reads INVOICE-FILE and
000360*                    INVITEM-FILE together (items are always
000370*                    written straight after their header, so a
000380*                    held-record match same as the old wages/
000390*                    hours merge does the job) and recomputes
000400*                    each invoice's digest through oi900.
000410*    Version.        See Prog-Name in ws.
000420*    Called modules.  oi900.
000430*    Files used.      INVOICE-FILE, INVITEM-FILE.
000440*    Error messages used.  OI021, OI022, OI023.
000450*
000460* Changes:
000470* 09/09/21 vbc - Created for job req 9114.
000480* 24/09/21 vbc - .01 Report line widened to carry the count
000490*                checked so far, the auditors wanted to know
000500*                how much of the ledger was good even when a
000510*                run stops on the first bad invoice.
000520* 11/11/24 rjw - .02 Main read loop, held-record collect loop
000530*                and item-list build loop pulled out to their
000540*                own zz0nn scan paragraphs, called by PERFORM
000550*                ... THRU ... EXIT rather than inline PERFORM/
000560*                END-PERFORM, req PR-1204.
000570* 11/11/24 rjw - .03 OI021/OI022 lines were only ever carrying
000580*                the failing invoice id, not the count checked
000590*                so far as the .01 note above promised - the
000600*                auditors could not tell how far into the ledger
000610*                a broken run had got.  Both STRING statements
000620*                in aa020-Verify-One now carry WS-Count-Edit as
000630*                well, req PR-1211.
000640*
000650*************************************************************
000660* Copyright Notice.
000670*
000680* This program forms part of the Applewood Computers OI
000690* (Order Invoicing) module for the ACAS suite, and is
000700* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000710* under the GNU General Public License v3 or later, for
000720* personal and in-business use; not for resale or hire.
000730* See the file COPYING for the full terms.
000740*************************************************************
000750*
000760 ENVIRONMENT DIVISION.
000770*
000780 CONFIGURATION SECTION.
000790 COPY "envdiv.cob".
000800*
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830     SELECT   INVOICE-FILE
000840              ASSIGN TO "INVCFILE"
000850              ORGANIZATION IS SEQUENTIAL
000860              FILE STATUS IS WS-Inv-Status.
000870     SELECT   INVITEM-FILE
000880              ASSIGN TO "INVIFILE"
000890              ORGANIZATION IS SEQUENTIAL
000900              FILE STATUS IS WS-Item-Status.
000910*
000920 DATA DIVISION.
000930*
000940 FILE SECTION.
000950 FD  INVOICE-FILE
000960     LABEL RECORDS ARE STANDARD
000970     RECORD CONTAINS 363 CHARACTERS.
000980 COPY "wsoiinvh.cob".
000990*
001000 FD  INVITEM-FILE
001010     LABEL RECORDS ARE STANDARD
001020     RECORD CONTAINS 110 CHARACTERS.
001030 COPY "wsoiinvi.cob".
001040*
001050 WORKING-STORAGE SECTION.
001060*
001070 77  Prog-Name              pic x(15) value "OI020 (1.03)".
001080*
001090 01  WS-Status-Block.
001100     03  WS-Inv-Status        pic xx.
001110         88  WS-Inv-Ok              values "00" "04".
001120         88  WS-Inv-Eof             value  "10".
001130     03  WS-Item-Status       pic xx.
001140         88  WS-Item-Ok             values "00" "04".
001150         88  WS-Item-Eof            value  "10".
001160*
001170 01  WS-Item-Held-Sw          pic x   value "N".
001180     88  WS-Item-Is-Held           value "Y".
001190     88  WS-Item-Not-Held          value "N".
001200*
001210 01  WS-Item-Table.
001220     03  WS-Item-Entry OCCURS 50 INDEXED BY WS-Item-Ix.
001230         05  WI-Product-Id     pic x(20).
001240         05  WI-Quantity       pic s9(5)    comp-3.
001250         05  WI-Unit-Price     pic s9(7)v99 comp-3.
001260         05  WI-Line-Total     pic s9(7)v99 comp-3.
001270     03  WS-Item-Count         pic 9(3) comp value zero.
001280*
001290 01  WS-Canon-Work.
001300     03  WS-Item-List-Text     pic x(400).
001310     03  WS-Item-List-Ptr      pic 9(3) comp.
001320     03  WS-Qty-Disp           pic s9(5)    display.
001330     03  WS-Price-Disp         pic s9(7)v99 display.
001340     03  WS-Total-Disp         pic s9(7)v99 display.
001350*
001360 01  WS-Chain-Work.
001370     03  WS-Prev-Hash          pic x(64) value "GENESIS".
001380     03  WS-Recomputed-Hash    pic x(64).
001390     03  WS-Checked-Count      pic 9(7) comp value zero.
001400     03  WS-Bad-Sw             pic x    value "N".
001410         88  WS-Chain-Bad            value "Y".
001420         88  WS-Chain-Good           value "N".
001430*
001440 01  WS-Report-Line             pic x(90).
001450 01  WS-Count-Edit               pic z(6)9.
001460 01  WS-Id-Edit                  pic z(6)9.
001470*
001480 01  Error-Messages.
001490     03  OI021                pic x(50)
001500         value "OI021 Hash mismatch at invoice ".
001510     03  OI022                pic x(50)
001520         value "OI022 Chain break at invoice ".
001530     03  OI023                pic x(40)
001540         value "OI023 Chain verify OK, invoices checked".
001550*
001560 LINKAGE SECTION.
001570*
001580 PROCEDURE DIVISION.
001590*
001600 aa010-Main                    SECTION.
001610*
001620     OPEN      INPUT INVOICE-FILE INVITEM-FILE.
001630     PERFORM   zz010-Prime-Item-Buffer.
001640     PERFORM   zz005-Read-Invoice THRU zz005-Read-Invoice-Exit
001650               UNTIL WS-Inv-Eof OR WS-Chain-Bad.
001660     IF        WS-Chain-Good
001670               MOVE WS-Checked-Count TO WS-Count-Edit
001680               MOVE SPACES TO WS-Report-Line
001690               STRING OI023 DELIMITED BY SIZE
001700                      " = "  DELIMITED BY SIZE
001710                      WS-Count-Edit DELIMITED BY SIZE
001720                      INTO WS-Report-Line
001730               DISPLAY WS-Report-Line
001740     END-IF.
001750     CLOSE     INVOICE-FILE INVITEM-FILE.
001760     GOBACK.
001770*
001780 aa010-Exit.  EXIT SECTION.
001790*
001800 zz005-Read-Invoice              SECTION.
001810*
001820     READ      INVOICE-FILE
001830               AT END
001840                   SET WS-Inv-Eof TO TRUE
001850               NOT AT END
001860                   PERFORM aa020-Verify-One
001870     END-READ.
001880*
001890 zz005-Read-Invoice-Exit.  EXIT SECTION.
001900*
001910 aa020-Verify-One               SECTION.
001920*
001930     PERFORM   zz020-Collect-Items.
001940     PERFORM   zz030-Build-Item-List.
001950     CALL      "OI900" USING INV-Number INV-Seller-Id INV-Total
001960                             WS-Item-List-Text INV-Created
001970                             WS-Prev-Hash WS-Recomputed-Hash.
001980     IF        INV-Prev-Hash NOT = WS-Prev-Hash
001990               MOVE INV-Id TO WS-Id-Edit
002000               MOVE WS-Checked-Count TO WS-Count-Edit
002010               MOVE SPACES TO WS-Report-Line
002020               STRING OI022 DELIMITED BY SIZE
002030                      WS-Id-Edit DELIMITED BY SIZE
002040                      ", checked " DELIMITED BY SIZE
002050                      WS-Count-Edit DELIMITED BY SIZE
002060                      INTO WS-Report-Line
002070               DISPLAY WS-Report-Line
002080               SET  WS-Chain-Bad TO TRUE
002090               GO TO aa020-Exit
002100     END-IF.
002110     IF        WS-Recomputed-Hash NOT = INV-Curr-Hash
002120               MOVE INV-Id TO WS-Id-Edit
002130               MOVE WS-Checked-Count TO WS-Count-Edit
002140               MOVE SPACES TO WS-Report-Line
002150               STRING OI021 DELIMITED BY SIZE
002160                      WS-Id-Edit DELIMITED BY SIZE
002170                      ", checked " DELIMITED BY SIZE
002180                      WS-Count-Edit DELIMITED BY SIZE
002190                      INTO WS-Report-Line
002200               DISPLAY WS-Report-Line
002210               SET  WS-Chain-Bad TO TRUE
002220               GO TO aa020-Exit
002230     END-IF.
002240     ADD       1 TO WS-Checked-Count.
002250     MOVE      WS-Recomputed-Hash TO WS-Prev-Hash.
002260*
002270 aa020-Exit.  EXIT SECTION.
002280*
002290 zz010-Prime-Item-Buffer         SECTION.
002300*
002310     READ      INVITEM-FILE
002320               AT END SET WS-Item-Eof TO TRUE
002330     END-READ.
002340     IF        WS-Item-Eof
002350               SET  WS-Item-Not-Held TO TRUE
002360     ELSE
002370               SET  WS-Item-Is-Held TO TRUE
002380     END-IF.
002390*
002400 zz010-Exit.  EXIT SECTION.
002410*
002420 zz020-Collect-Items             SECTION.
002430*
002440*    Items are always written straight after their invoice
002450*    header, so this is nothing more than the classic held-
002460*    record match used on the old wages/hours merge - lift
002470*    every item that belongs to this header off the buffer,
002480*    then top the buffer back up.
002490*
002500     MOVE      ZERO TO WS-Item-Count.
002510     PERFORM   zz021-Collect-One THRU zz021-Collect-One-Exit
002520               UNTIL WS-Item-Not-Held
002530                     OR ITM-Invoice-Id NOT = INV-Id.
002540*
002550 zz020-Exit.  EXIT SECTION.
002560*
002570 zz021-Collect-One               SECTION.
002580*
002590     ADD       1 TO WS-Item-Count.
002600     SET       WS-Item-Ix TO WS-Item-Count.
002610     MOVE      ITM-Product-Id  TO WI-Product-Id (WS-Item-Ix).
002620     MOVE      ITM-Quantity    TO WI-Quantity (WS-Item-Ix).
002630     MOVE      ITM-Unit-Price  TO WI-Unit-Price (WS-Item-Ix).
002640     MOVE      ITM-Line-Total  TO WI-Line-Total (WS-Item-Ix).
002650     READ      INVITEM-FILE
002660               AT END SET WS-Item-Eof TO TRUE
002670     END-READ.
002680     IF        WS-Item-Eof
002690               SET WS-Item-Not-Held TO TRUE
002700     END-IF.
002710*
002720 zz021-Collect-One-Exit.  EXIT SECTION.
002730*
002740 zz030-Build-Item-List           SECTION.
002750*
002760     MOVE      SPACES TO WS-Item-List-Text.
002770     MOVE      1      TO WS-Item-List-Ptr.
002780     PERFORM   zz031-Item-List-Scan THRU zz031-Item-List-Scan-Exit
002790               VARYING WS-Item-Ix FROM 1 BY 1
002800               UNTIL WS-Item-Ix > WS-Item-Count.
002810*
002820 zz030-Exit.  EXIT SECTION.
002830*
002840 zz031-Item-List-Scan            SECTION.
002850*
002860     MOVE      WI-Quantity (WS-Item-Ix)   TO WS-Qty-Disp.
002870     MOVE      WI-Unit-Price (WS-Item-Ix) TO WS-Price-Disp.
002880     MOVE      WI-Line-Total (WS-Item-Ix) TO WS-Total-Disp.
002890     STRING    WI-Product-Id (WS-Item-Ix) DELIMITED BY SPACE
002900               ","           DELIMITED BY SIZE
002910               WS-Qty-Disp   DELIMITED BY SIZE
002920               ","           DELIMITED BY SIZE
002930               WS-Price-Disp DELIMITED BY SIZE
002940               ","           DELIMITED BY SIZE
002950               WS-Total-Disp DELIMITED BY SIZE
002960               ";"           DELIMITED BY SIZE
002970               INTO WS-Item-List-Text
002980               WITH POINTER WS-Item-List-Ptr
002990     END-STRING.
003000*
003010 zz031-Item-List-Scan-Exit.  EXIT SECTION.
