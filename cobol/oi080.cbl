000100****************************************************************
000110*                                                               *
000120*                 OI          Receipt Formatter                 *
000130*        Formats one 32-column till-roll receipt per request   *
000140*        off the stored invoice and its item lines - header,   *
000150*        item block, totals, payment line and the verify-url   *
000160*        footer, same width the counter printers have always   *
000170*        used.                                                 *
000180*                                                               *
000190****************************************************************
000200*
000210 IDENTIFICATION DIVISION.
000220*
000230 PROGRAM-ID.         OI080.
000240*
000250 AUTHOR.             R J WALLACE.
000260 INSTALLATION.       APPLEWOOD COMPUTERS.
000270 DATE-WRITTEN.       19/09/21.
000280 DATE-COMPILED.
000290 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
000300                     VINCENT BRYAN COEN.
000310*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000320*                    LICENCE.  SEE THE FILE COPYING FOR
000330*                    DETAILS.
000340*
000350*    Remarks.        OI Receipt Formatter - RECPCTL-FILE carries
000360*                    one invoice number per line; RECEIPT-FILE
000370*                    gets the 32-column text image, blank line
000380*                    separated between receipts, ready to spool
000390*                    straight to the counter printer.  Currency
000400*                    marker comes off SETTINGS-FILE the same way
000410*                    oi010 picks up seller id and store name.
000420*    Version.        See Prog-Name in ws.
000430*    Called modules.  None.
000440*    Files used.      RECPCTL-FILE, RECEIPT-FILE, INVOICE-FILE,
000450*                     INVITEM-FILE, SETTINGS-FILE.
000460*    Error messages used.  OI081.
000470*
000480* Changes:
000490* 19/09/21 vbc - Created for job req 9114.
000500* 06/10/21 vbc - .01 Long product names now truncate to 17 chars
000510*                plus two dots, the 32-column roll was wrapping
000520*                mid-word on the deli counter printer.
000530* 11/11/24 rjw - .02 The five read/scan loops pulled out to their
000540*                own zz0nn paragraphs, called by PERFORM ... THRU
000550*                ... EXIT rather than inline PERFORM/END-PERFORM,
000560*                req PR-1204.
000570*
000580*************************************************************
000590* Copyright Notice.
000600*
000610* This program forms part of the Applewood Computers OI
000620* (Order Invoicing) module for the ACAS suite, and is
000630* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000640* under the GNU General Public License v3 or later, for
000650* personal and in-business use; not for resale or hire.
000660* See the file COPYING for the full terms.
000670*************************************************************
000680*
000690 ENVIRONMENT DIVISION.
000700*
000710 CONFIGURATION SECTION.
000720 COPY "envdiv.cob".
000730*
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT   RECPCTL-FILE
000770              ASSIGN TO "RECPCTLF"
000780              ORGANIZATION IS LINE SEQUENTIAL
000790              FILE STATUS IS WS-Rctl-Status.
000800     SELECT   RECEIPT-FILE
000810              ASSIGN TO "RECEIPT"
000820              ORGANIZATION IS LINE SEQUENTIAL
000830              FILE STATUS IS WS-Recpt-Status.
000840     SELECT   INVOICE-FILE
000850              ASSIGN TO "INVCFILE"
000860              ORGANIZATION IS SEQUENTIAL
000870              FILE STATUS IS WS-Inv-Status.
000880     SELECT   INVITEM-FILE
000890              ASSIGN TO "INVIFILE"
000900              ORGANIZATION IS SEQUENTIAL
000910              FILE STATUS IS WS-Item-Status.
000920     SELECT   SETTINGS-FILE
000930              ASSIGN TO "SETFILE"
000940              ORGANIZATION IS INDEXED
000950              ACCESS MODE IS RANDOM
000960              RECORD KEY IS SET-Key
000970              FILE STATUS IS WS-Set-Status.
000980*
000990 DATA DIVISION.
001000*
001010 FILE SECTION.
001020 FD  RECPCTL-FILE
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 13 CHARACTERS.
001050 01  RC-Invoice-Number          pic x(13).
001060*
001070 FD  RECEIPT-FILE
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 32 CHARACTERS.
001100 01  RP-Print-Line               pic x(32).
001110*
001120 FD  INVOICE-FILE
001130     LABEL RECORDS ARE STANDARD
001140     RECORD CONTAINS 363 CHARACTERS.
001150 COPY "wsoiinvh.cob".
001160*
001170 FD  INVITEM-FILE
001180     LABEL RECORDS ARE STANDARD
001190     RECORD CONTAINS 110 CHARACTERS.
001200 COPY "wsoiinvi.cob".
001210*
001220 FD  SETTINGS-FILE
001230     LABEL RECORDS ARE STANDARD
001240     RECORD CONTAINS 60 CHARACTERS.
001250 COPY "wsoiset.cob".
001260*
001270 WORKING-STORAGE SECTION.
001280*
001290 77  Prog-Name              pic x(15) value "OI080 (1.02)".
001300*
001310 01  WS-Status-Block.
001320     03  WS-Rctl-Status       pic xx.
001330         88  WS-Rctl-Ok             values "00" "04".
001340         88  WS-Rctl-Eof            value  "10".
001350     03  WS-Recpt-Status      pic xx.
001360     03  WS-Inv-Status        pic xx.
001370         88  WS-Inv-Ok              values "00" "04".
001380     03  WS-Item-Status       pic xx.
001390         88  WS-Item-Ok             values "00" "04".
001400     03  WS-Set-Status        pic xx.
001410*
001420 01  WS-Found-Sw              pic x  value "N".
001430     88  WS-Invoice-Found          value "Y".
001440     88  WS-Invoice-Not-Found      value "N".
001450*
001460*    Store defaults - held here in case SETTINGS-FILE has no row
001470*    for the key yet (a fresh till before oi000 has ever run),
001480*    same fallback idea as oi010 uses for seller id/store name.
001490*
001500 01  WS-Currency-Mark          pic x(3) value "EUR".
001510*
001520 01  WS-Line-Work.
001530     03  WS-Ctr-32              pic 9(3) comp.
001540     03  WS-Name-Trunc          pic x(19).
001550     03  WS-Qty-Ed              pic z(4)9.
001560     03  WS-Price-Ed            pic z(6)9.99.
001570     03  WS-Line-Total-Ed       pic z(6)9.99.
001580     03  WS-Sub-Ed              pic z(6)9.99.
001590     03  WS-Vat-Ed              pic z(6)9.99.
001600     03  WS-Total-Ed            pic z(6)9.99.
001610     03  WS-Amount-Text         pic x(14).
001620     03  WS-Amount-Len          pic 9(3) comp.
001630     03  WS-Pad-Ct              pic 9(3) comp.
001640*
001650*    Centred-heading work.  Store name and the two paid-by
001660*    captions both get squeezed to the middle of the 32-column
001670*    roll the same way, so one paragraph does the padding sum
001680*    for all of them - text width, then half the slack on the
001690*    left.
001700*
001710 01  WS-Centre-Work.
001720     03  WS-Centre-Text         pic x(32).
001730     03  WS-Centre-Len          pic 9(3) comp.
001740     03  WS-Centre-Pad          pic 9(3) comp.
001750*
001760 01  Error-Messages.
001770     03  OI081                pic x(40)
001780         value "OI081 Invoice not found for receipt".
001790*
001800 LINKAGE SECTION.
001810*
001820 PROCEDURE DIVISION.
001830*
001840 aa010-Main                    SECTION.
001850*
001860     PERFORM   zz090-Read-Currency-Setting.
001870     OPEN      INPUT RECPCTL-FILE.
001880     OPEN      OUTPUT RECEIPT-FILE.
001890     PERFORM   zz005-Read-Control THRU zz005-Read-Control-Exit
001900               UNTIL WS-Rctl-Eof.
001910     CLOSE     RECEIPT-FILE RECPCTL-FILE.
001920     GOBACK.
001930*
001940 aa010-Exit.  EXIT SECTION.
001950*
001960 zz005-Read-Control              SECTION.
001970*
001980     READ      RECPCTL-FILE
001990               AT END
002000                   SET WS-Rctl-Eof TO TRUE
002010               NOT AT END
002020                   PERFORM aa020-Print-One-Receipt
002030     END-READ.
002040*
002050 zz005-Read-Control-Exit.  EXIT SECTION.
002060*
002070 aa020-Print-One-Receipt        SECTION.
002080*
002090     SET       WS-Invoice-Not-Found TO TRUE.
002100     OPEN      INPUT INVOICE-FILE.
002110     PERFORM   zz011-Find-Invoice-Read
002120               THRU zz011-Find-Invoice-Read-Exit
002130               UNTIL WS-Inv-Status = "10" OR WS-Invoice-Found.
002140     IF        WS-Invoice-Not-Found
002150               CLOSE INVOICE-FILE
002160               DISPLAY OI081 " " RC-Invoice-Number
002170               GO TO aa020-Exit
002180     END-IF.
002190     PERFORM   zz010-Print-Header-Block.
002200     OPEN      INPUT INVITEM-FILE.
002210     PERFORM   zz012-Item-Scan-Read THRU zz012-Item-Scan-Read-Exit
002220               UNTIL WS-Item-Status = "10".
002230     CLOSE     INVITEM-FILE INVOICE-FILE.
002240     PERFORM   zz030-Print-Totals-Block.
002250     PERFORM   zz040-Print-Footer-Block.
002260     MOVE      SPACES TO RP-Print-Line.
002270     WRITE     RP-Print-Line.
002280*
002290 aa020-Exit.  EXIT SECTION.
002300*
002310 zz011-Find-Invoice-Read          SECTION.
002320*
002330     READ      INVOICE-FILE
002340               AT END
002350                   MOVE "10" TO WS-Inv-Status
002360               NOT AT END
002370                   IF   INV-Number = RC-Invoice-Number
002380                        SET  WS-Invoice-Found TO TRUE
002390                   END-IF
002400     END-READ.
002410*
002420 zz011-Find-Invoice-Read-Exit.  EXIT SECTION.
002430*
002440 zz012-Item-Scan-Read             SECTION.
002450*
002460     READ      INVITEM-FILE
002470               AT END
002480                   MOVE "10" TO WS-Item-Status
002490               NOT AT END
002500                   IF   ITM-Invoice-Id = INV-Id
002510                        PERFORM zz020-Print-One-Item
002520                   END-IF
002530     END-READ.
002540*
002550 zz012-Item-Scan-Read-Exit.  EXIT SECTION.
002560*
002570 zz010-Print-Header-Block        SECTION.
002580*
002590     MOVE      INV-Store-Name TO WS-Centre-Text.
002600     PERFORM   zz050-Write-Centred-Line.
002610     MOVE      ALL "=" TO RP-Print-Line.
002620     WRITE     RP-Print-Line.
002630     MOVE      SPACES TO RP-Print-Line.
002640     STRING    "Invoice: " DELIMITED BY SIZE
002650               INV-Number  DELIMITED BY SIZE
002660               INTO RP-Print-Line.
002670     WRITE     RP-Print-Line.
002680     MOVE      SPACES TO RP-Print-Line.
002690     STRING    "Date: " DELIMITED BY SIZE
002700               INV-Created (1:19) DELIMITED BY SIZE
002710               INTO RP-Print-Line.
002720     WRITE     RP-Print-Line.
002730     IF        INV-Seller-Id NOT = SPACES
002740               MOVE SPACES TO RP-Print-Line
002750               STRING "Seller: " DELIMITED BY SIZE
002760                   INV-Seller-Id DELIMITED BY SIZE
002770                   INTO RP-Print-Line
002780               WRITE RP-Print-Line
002790     END-IF.
002800     MOVE      ALL "-" TO RP-Print-Line.
002810     WRITE     RP-Print-Line.
002820*
002830 zz010-Exit.  EXIT SECTION.
002840*
002850 zz020-Print-One-Item            SECTION.
002860*
002870     MOVE      SPACES TO WS-Name-Trunc.
002880     IF        ITM-Product-Name (18:1) NOT = SPACE
002890               MOVE ITM-Product-Name (1:17) TO WS-Name-Trunc
002900               MOVE ".." TO WS-Name-Trunc (18:2)
002910     ELSE
002920               MOVE ITM-Product-Name (1:19) TO WS-Name-Trunc
002930     END-IF.
002940     MOVE      SPACES TO RP-Print-Line.
002950     MOVE      WS-Name-Trunc TO RP-Print-Line (1:19).
002960     WRITE     RP-Print-Line.
002970     MOVE      ITM-Quantity   TO WS-Qty-Ed.
002980     MOVE      ITM-Unit-Price TO WS-Price-Ed.
002990     MOVE      ITM-Line-Total TO WS-Line-Total-Ed.
003000     MOVE      SPACES TO WS-Amount-Text.
003010     STRING    WS-Currency-Mark DELIMITED BY SPACE
003020               WS-Line-Total-Ed DELIMITED BY SIZE
003030               INTO WS-Amount-Text.
003040     MOVE      SPACES TO RP-Print-Line.
003050     STRING    "  "  DELIMITED BY SIZE
003060               WS-Qty-Ed DELIMITED BY SIZE
003070               " x " DELIMITED BY SIZE
003080               WS-Currency-Mark DELIMITED BY SPACE
003090               WS-Price-Ed DELIMITED BY SIZE
003100               INTO RP-Print-Line.
003110     PERFORM   zz060-Right-Justify-Amount.
003120     WRITE     RP-Print-Line.
003130*
003140 zz020-Exit.  EXIT SECTION.
003150*
003160 zz030-Print-Totals-Block        SECTION.
003170*
003180     MOVE      ALL "-" TO RP-Print-Line.
003190     WRITE     RP-Print-Line.
003200     MOVE      INV-Subtotal TO WS-Sub-Ed.
003210     MOVE      SPACES TO WS-Amount-Text.
003220     STRING    WS-Currency-Mark DELIMITED BY SPACE
003230               WS-Sub-Ed DELIMITED BY SIZE INTO WS-Amount-Text.
003240     MOVE      SPACES TO RP-Print-Line.
003250     MOVE      "Subtotal:" TO RP-Print-Line (14:9).
003260     PERFORM   zz060-Right-Justify-Amount.
003270     WRITE     RP-Print-Line.
003280     MOVE      INV-Vat-Amount TO WS-Vat-Ed.
003290     MOVE      SPACES TO WS-Amount-Text.
003300     STRING    WS-Currency-Mark DELIMITED BY SPACE
003310               WS-Vat-Ed DELIMITED BY SIZE INTO WS-Amount-Text.
003320     MOVE      SPACES TO RP-Print-Line.
003330     MOVE      "VAT:" TO RP-Print-Line (19:4).
003340     PERFORM   zz060-Right-Justify-Amount.
003350     WRITE     RP-Print-Line.
003360     MOVE      INV-Total TO WS-Total-Ed.
003370     MOVE      SPACES TO WS-Amount-Text.
003380     STRING    WS-Currency-Mark DELIMITED BY SPACE
003390               WS-Total-Ed DELIMITED BY SIZE INTO WS-Amount-Text.
003400     MOVE      SPACES TO RP-Print-Line.
003410     MOVE      "TOTAL:" TO RP-Print-Line (17:6).
003420     PERFORM   zz060-Right-Justify-Amount.
003430     WRITE     RP-Print-Line.
003440     MOVE      ALL "-" TO RP-Print-Line.
003450     WRITE     RP-Print-Line.
003460     IF        INV-Paid-Cash
003470               MOVE "Paid by: CASH" TO WS-Centre-Text
003480     ELSE
003490               MOVE "Paid by: CARD" TO WS-Centre-Text
003500     END-IF.
003510     PERFORM   zz050-Write-Centred-Line.
003520*
003530 zz030-Exit.  EXIT SECTION.
003540*
003550 zz040-Print-Footer-Block        SECTION.
003560*
003570     MOVE      SPACES TO RP-Print-Line.
003580     WRITE     RP-Print-Line.
003590     MOVE      "Thank you for your purchase!" TO RP-Print-Line.
003600     WRITE     RP-Print-Line.
003610     MOVE      "Verify receipt at:" TO RP-Print-Line.
003620     WRITE     RP-Print-Line.
003630     MOVE      "openinvoice.app/verify" TO RP-Print-Line.
003640     WRITE     RP-Print-Line.
003650*
003660 zz040-Exit.  EXIT SECTION.
003670*
003680 zz050-Write-Centred-Line        SECTION.
003690*
003700     MOVE      ZERO TO WS-Centre-Len.
003710     PERFORM   zz055-Centre-Len-Scan
003720               THRU zz055-Centre-Len-Scan-Exit
003730               VARYING WS-Ctr-32 FROM 32 BY -1
003740               UNTIL WS-Ctr-32 = 0
003750               OR WS-Centre-Text (WS-Ctr-32:1) NOT = SPACE.
003760     MOVE      WS-Ctr-32 TO WS-Centre-Len.
003770     COMPUTE   WS-Centre-Pad = (32 - WS-Centre-Len) / 2.
003780     MOVE      SPACES TO RP-Print-Line.
003790     IF        WS-Centre-Pad > 0 AND WS-Centre-Len > 0
003800               MOVE WS-Centre-Text (1:WS-Centre-Len)
003810                    TO RP-Print-Line (WS-Centre-Pad + 1:
003820                                       WS-Centre-Len)
003830     ELSE
003840               MOVE WS-Centre-Text TO RP-Print-Line
003850     END-IF.
003860     WRITE     RP-Print-Line.
003870*
003880 zz050-Exit.  EXIT SECTION.
003890*
003900 zz055-Centre-Len-Scan            SECTION.
003910*
003920     CONTINUE.
003930*
003940 zz055-Centre-Len-Scan-Exit.  EXIT SECTION.
003950*
003960 zz060-Right-Justify-Amount      SECTION.
003970*
003980     MOVE      ZERO TO WS-Amount-Len.
003990     PERFORM   zz065-Amount-Len-Scan
004000               THRU zz065-Amount-Len-Scan-Exit
004010               VARYING WS-Ctr-32 FROM 14 BY -1
004020               UNTIL WS-Ctr-32 = 0
004030               OR WS-Amount-Text (WS-Ctr-32:1) NOT = SPACE.
004040     MOVE      WS-Ctr-32 TO WS-Amount-Len.
004050     IF        WS-Amount-Len > 0
004060               MOVE WS-Amount-Text (1:WS-Amount-Len)
004070                    TO RP-Print-Line (33 - WS-Amount-Len:
004080                                       WS-Amount-Len)
004090     END-IF.
004100*
004110 zz060-Exit.  EXIT SECTION.
004120*
004130 zz065-Amount-Len-Scan            SECTION.
004140*
004150     CONTINUE.
004160*
004170 zz065-Amount-Len-Scan-Exit.  EXIT SECTION.
004180*
004190 zz090-Read-Currency-Setting     SECTION.
004200*
004210     OPEN      INPUT SETTINGS-FILE.
004220     IF        WS-Set-Status NOT = "35"
004230               MOVE "currency_symbol" TO SET-Key
004240               READ SETTINGS-FILE
004250                   INVALID KEY
004260                       NEXT SENTENCE
004270                   NOT INVALID KEY
004280                       MOVE SET-Value (1:3) TO WS-Currency-Mark
004290               END-READ
004300               CLOSE SETTINGS-FILE
004310     END-IF.
004320*
004330 zz090-Exit.  EXIT SECTION.
