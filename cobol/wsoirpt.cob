000100*******************************************
000110*                                          *
000120*  Working Storage For OI Sales Report    *
000130*    Accumulators (daily / period)        *
000140*     Mirrors the QTD/YTD block idiom     *
000150*     used across the suite's other       *
000160*     accumulator records.                *
000170*******************************************
000180*
000190* 12/10/87 rjw - Created.
000200* 19/11/98 rjw - Y2K pass - RPT-Day-Date widened to full
000210*                ccyy-mm-dd, day-of-week logic removed as
000220*                it was never used.
000230* 08/09/21 vbc - Added the per-payment-method block and the
000240*                top-product table for job req 9114.
000250* 06/11/24 rjw - Added Rpt-Pay-All-Bkdn (flat cash/card view,
000260*                same trick as the payroll QTD/YTD blocks) and
000270*                Rpt-Day-Date-Bkdn, req PR-1187 (month-to-date
000280*                roll-up wanted the two payment methods walked
000290*                as one table, and the day table needed a
000300*                numeric month break for the sub-total line).
000310*
000320 01  RPT-Totals.
000330     03  RPT-Total-Sales       pic s9(9)v99  comp-3.
000340     03  RPT-Inv-Count         pic 9(7)      comp.
000350     03  RPT-Avg-Sale          pic s9(7)v99  comp-3.
000360*
000370 01  RPT-Pay-Methods.
000380     03  RPT-Pay-Both.
000390         05  RPT-Pay-Cash.
000400             07  RPT-Cash-Total    pic s9(9)v99  comp-3.
000410             07  RPT-Cash-Count    pic 9(7)      comp.
000420         05  RPT-Pay-Card.
000430             07  RPT-Card-Total    pic s9(9)v99  comp-3.
000440             07  RPT-Card-Count    pic 9(7)      comp.
000450     03  RPT-Pay-All-Bkdn redefines RPT-Pay-Both.
000460         05  RPT-Pay-All           occurs 2
000470                                    indexed by RPT-Pay-Ix.
000480             07  RPT-Pay-All-Total pic s9(9)v99  comp-3.
000490             07  RPT-Pay-All-Count pic 9(7)      comp.
000500*
000510 01  RPT-Day-Table.
000520     03  RPT-Day-Entry         occurs 366
000530                                indexed by RPT-Day-Ix.
000540         05  RPT-Day-Date      pic x(10).
000550         05  RPT-Day-Date-Bkdn redefines RPT-Day-Date.
000560             07  RPT-Day-Ccyy      pic 9(4).
000570             07  filler            pic x.
000580             07  RPT-Day-Mon       pic 99.
000590             07  filler            pic x.
000600             07  RPT-Day-Day       pic 99.
000610         05  RPT-Day-Total     pic s9(9)v99  comp-3.
000620         05  RPT-Day-Count     pic 9(7)      comp.
000630         05  RPT-Day-Avg       pic s9(7)v99  comp-3.
000640     03  RPT-Day-Used          pic 9(3)      comp.
000650*
000660 01  RPT-Top-Products.
000670     03  RPT-Prod-Entry        occurs 10
000680                                indexed by RPT-Prod-Ix.
000690         05  RPT-Prod-Id       pic x(20).
000700         05  RPT-Prod-Name     pic x(40).
000710         05  RPT-Prod-Qty      pic s9(7)     comp.
000720         05  RPT-Prod-Revenue  pic s9(9)v99  comp-3.
000730     03  RPT-Prod-Used         pic 9(2)      comp.
000740*
