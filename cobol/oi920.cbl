000100****************************************************************
000110*                                                               *
000120*             OI Module - Barcode/Scanner Utilities             *
000130*        Three small jobs the till scanner code needs that     *
000140*        do not belong to any one program: check-digit work    *
000150*        out a EAN-13 the same way GS1 defines it, guess       *
000160*        whether a scanned string looks like a barcode at all, *
000170*        and put right the shifted-key mess a scanner set to   *
000180*        the wrong keyboard layout hands us.                   *
000190*                                                               *
000200****************************************************************
000210*
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.     OI920.
000240 AUTHOR.         R J WALLACE.
000250 INSTALLATION.   APPLEWOOD COMPUTERS.
000260 DATE-WRITTEN.   14/09/21.
000270 DATE-COMPILED.
000280 SECURITY.       COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
000290*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000300*                LICENCE.  SEE THE FILE COPYING FOR DETAILS.
000310*
000320*    Remarks.    OI920-Function selects the job:
000330*                  "C" = validate an EAN-13 check digit - takes
000340*                        a supplied 13-digit code apart into its
000350*                        12 data digits and the digit it arrived
000360*                        with in position 13, recomputes the
000370*                        check the GS1 way and says pass/fail.
000380*                  "L" = look at a scanned string and decide
000390*                        whether it is plausibly a barcode (all
000400*                        digits at length 8/12/13/14, or plain
000410*                        alphanumeric with no embedded space and
000420*                        4 or more characters).
000430*                  "K" = remap a string typed on an AZERTY or
000440*                        QWERTZ keyboard to QWERTY, or back the
000450*                        other way - OI920-Layout picks the
000460*                        foreign layout, OI920-To-Qwerty picks
000470*                        the direction.  Characters outside the
000480*                        table pass through exactly as typed.
000490*    Version.    See Prog-Name in WS.
000500*    Called Modules.  None.
000510*    Files used.      None.
000520*    Error messages used.  None.
000530*
000540* Changes:
000550* 14/09/21 vbc - Created for job req 9114, split out of the
000560*                CSV import work once the till scan-gun people
000570*                asked for the same checks at the counter.
000580* 28/09/21 vbc - .01 Added the "K" keyboard remap job - the
000590*                Tesco-till scan guns on aisle 4 are still set
000600*                to UK layout and mangle the shift row.
000610* 09/11/24 rjw - .02 Added Oi920-Code-13-Bkdn and
000620*                Ws-Remap-From-Tab redefines, req PR-1187.
000630* 11/11/24 rjw - .03 The check-digit, look-like and keyboard
000640*                remap loops (and the remap inner scan) pulled
000650*                out to their own zz0nn paragraphs, called by
000660*                PERFORM ... THRU ... EXIT rather than inline
000670*                PERFORM/END-PERFORM, req PR-1204.
000680* 11/11/24 rjw - .04 The "L" look-like job was only ever counting
000690*                non-numeric, non-space characters over the fixed
000700*                20-byte field and never once looked at length -
000710*                a 2-digit string passed and any code with a
000720*                letter in it, e.g. a supplier's "ABC12345", was
000730*                always rejected.  Now trims trailing spaces,
000740*                checks the digit-length set (8/12/13/14) for an
000750*                all-numeric code, and separately accepts
000760*                alphanumeric codes of 4 characters or more with
000770*                no embedded space, req PR-1211.
000780* 12/11/24 rjw - .05 Two put right together.  The "C" job only
000790*                ever built a 13th digit onto a 12-digit code -
000800*                it never took a 13-digit code apart and said
000810*                pass/fail, so Oi920-Code-13-Bkdn sat declared
000820*                and unused; "C" now validates.  The "K" job's
000830*                table was the old UK-shift-row-to-US-digit-row
000840*                fix for a scan-gun problem that has nothing to
000850*                do with the OI keyboard-remap rule - replaced
000860*                with proper AZERTY/QWERTZ<->QWERTY substitution
000870*                tables, direction picked by the new
000880*                Oi920-Layout/Oi920-To-Qwerty parameters, req
000890*                PR-1212.
000900*
000910*************************************************************
000920* Copyright Notice.
000930*
000940* This program forms part of the Applewood Computers OI
000950* (Order Invoicing) module for the ACAS suite, and is
000960* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000970* under the GNU General Public License v3 or later, for
000980* personal and in-business use; not for resale or hire.
000990* See the file COPYING for the full terms.
001000*************************************************************
001010*
001020 ENVIRONMENT DIVISION.
001030 CONFIGURATION SECTION.
001040 COPY "envdiv.cob".
001050 INPUT-OUTPUT SECTION.
001060 FILE-CONTROL.
001070 DATA DIVISION.
001080 FILE SECTION.
001090 WORKING-STORAGE SECTION.
001100 77  Prog-Name              pic x(15) value "OI920 (1.05)".
001110*
001120 01  WS-Ean-Work.
001130     03  WS-Ix               pic 99   comp.
001140     03  WS-Total-Sum        pic s9(5) comp.
001150     03  WS-Remainder        pic s9(5) comp.
001160     03  WS-Quotient         pic s9(5) comp.
001170     03  WS-Check-Digit      pic 9.
001180*
001190 01  WS-Look-Work.
001200     03  WS-Len              pic 9(3) comp.
001210     03  WS-Lx               pic 9(3) comp.
001220     03  WS-Non-Numeric-Ct   pic 9(3) comp.
001230     03  WS-Space-Ct         pic 9(3) comp.
001240*
001250*    AZERTY/QWERTY and QWERTZ/QWERTY substitution tables - one
001260*    side lines up occurs-for-occurs with the other, so the same
001270*    lookup drives the remap either way; a character that has no
001280*    entry in either table passes through exactly as typed, same
001290*    "no match, leave it be" idea WS-Ascii-Table in oi900 uses
001300*    for its own character lookup.
001310*
001320 01  WS-Azerty-Pairs.
001330     03  WS-Azerty-Qwerty  pic x(12) value "qw1234567890".
001340     03  WS-Azerty-Other  pic x(12) value "az&é""'(-è_çà".
001350 01  WS-Qwertz-Pairs.
001360     03  WS-Qwertz-Qwerty  pic x(2) value "yz".
001370     03  WS-Qwertz-Other  pic x(2) value "zy".
001380 01  WS-Remap-From           pic x(12).
001390 01  WS-Remap-From-Tab redefines WS-Remap-From
001400                             pic x occurs 12.
001410 01  WS-Remap-To             pic x(12).
001420 01  WS-Remap-Work.
001430     03  WS-Rx               pic 9(3) comp.
001440     03  WS-Ry               pic 9(3) comp.
001450     03  WS-Rlen             pic 9(3) comp.
001460     03  WS-Rchar             pic x.
001470     03  WS-Remap-Found-Sw   pic x.
001480         88  WS-Remap-Found       value "Y".
001490         88  WS-Remap-Not-Found   value "N".
001500*
001510 LINKAGE SECTION.
001520*
001530 01  OI920-Function          pic x.
001540     88  OI920-Checkdigit         value "C".
001550     88  OI920-Looklike           value "L".
001560     88  OI920-Keyremap           value "K".
001570 01  OI920-Code-12           pic 9(12).
001580 01  OI920-Code-12-Tab redefines OI920-Code-12
001590                             pic 9 occurs 12.
001600 01  OI920-Code-13           pic 9(13).
001610 01  OI920-Code-13-Bkdn redefines OI920-Code-13.
001620     03  OI920-Code-13-Data      pic 9(12).
001630     03  OI920-Code-13-Data-Tab redefines OI920-Code-13-Data
001640                                  pic 9 occurs 12.
001650     03  OI920-Code-13-Check     pic 9.
001660 01  OI920-Scan-Text         pic x(20).
001670 01  OI920-Result-Flag       pic x.
001680     88  OI920-Is-Barcode         value "Y".
001690     88  OI920-Not-Barcode        value "N".
001700     88  OI920-Ean-Valid          value "Y".
001710     88  OI920-Ean-Invalid        value "N".
001720 01  OI920-Remap-Text        pic x(20).
001730 01  OI920-Layout             pic x.
001740     88  OI920-Layout-Azerty       value "A".
001750     88  OI920-Layout-Qwertz       value "Q".
001760 01  OI920-To-Qwerty          pic x.
001770     88  OI920-Map-To-Qwerty       value "Y".
001780     88  OI920-Map-From-Qwerty     value "N".
001790*
001800 PROCEDURE DIVISION USING OI920-Function
001810                          OI920-Code-12
001820                          OI920-Code-13
001830                          OI920-Scan-Text
001840                          OI920-Result-Flag
001850                          OI920-Remap-Text
001860                          OI920-Layout
001870                          OI920-To-Qwerty.
001880*
001890 aa010-Main                  SECTION.
001900*
001910     IF        OI920-Checkdigit
001920               PERFORM aa020-Check-Digit
001930     END-IF.
001940     IF        OI920-Looklike
001950               PERFORM aa030-Looks-Like
001960     END-IF.
001970     IF        OI920-Keyremap
001980               PERFORM aa040-Key-Remap
001990     END-IF.
002000     GOBACK.
002010*
002020 aa010-Exit.  EXIT SECTION.
002030*
002040 aa020-Check-Digit            SECTION.
002050*
002060*    Standard GS1 EAN-13 rule - weight the 12 data digits split
002070*    out of the supplied 13-digit code 1,3,1,3,... left to
002080*    right, sum the lot, the check digit is whatever takes that
002090*    sum up to the next multiple of ten (a sum already on ten
002100*    counts as zero, not ten); the code is only valid when that
002110*    recomputed digit matches the one the code arrived with.
002120*
002130     MOVE      ZERO TO WS-Total-Sum.
002140     PERFORM   zz025-Weight-Digit
002150               THRU zz025-Weight-Digit-Exit
002160               VARYING WS-Ix FROM 1 BY 1 UNTIL WS-Ix > 12.
002170     DIVIDE    WS-Total-Sum BY 10 GIVING WS-Quotient
002180               REMAINDER WS-Remainder.
002190     IF        WS-Remainder = 0
002200               MOVE 0 TO WS-Check-Digit
002210     ELSE
002220               COMPUTE WS-Check-Digit = 10 - WS-Remainder
002230     END-IF.
002240     IF        WS-Check-Digit = OI920-Code-13-Check
002250               SET  OI920-Ean-Valid TO TRUE
002260     ELSE
002270               SET  OI920-Ean-Invalid TO TRUE
002280     END-IF.
002290*
002300 aa020-Exit.  EXIT SECTION.
002310*
002320 zz025-Weight-Digit            SECTION.
002330*
002340     DIVIDE    WS-Ix BY 2 GIVING WS-Quotient
002350               REMAINDER WS-Remainder.
002360     IF        WS-Remainder = 0
002370               COMPUTE WS-Total-Sum = WS-Total-Sum
002380                     + (OI920-Code-13-Data-Tab (WS-Ix) * 3)
002390     ELSE
002400               COMPUTE WS-Total-Sum = WS-Total-Sum
002410                     + OI920-Code-13-Data-Tab (WS-Ix)
002420     END-IF.
002430*
002440 zz025-Weight-Digit-Exit.  EXIT SECTION.
002450*
002460 aa030-Looks-Like              SECTION.
002470*
002480*    A scanned string is a plausible barcode two ways: all
002490*    digits at one of the standard EAN/UPC lengths (8, 12, 13
002500*    or 14), or plain alphanumeric with no embedded space and
002510*    at least 4 characters - the wider test the sales floor
002520*    asked for once the till started seeing supplier codes with
002530*    letters in, e.g. "ABC12345".  Trailing spaces on the fixed
002540*    20-byte field do not count towards the length either way.
002550*
002560     SET       OI920-Not-Barcode TO TRUE.
002570     MOVE      ZERO TO WS-Len.
002580     PERFORM   zz033-Look-Len-Scan
002590               THRU zz033-Look-Len-Scan-Exit
002600               VARYING WS-Lx FROM 20 BY -1
002610               UNTIL WS-Lx = 0
002620               OR OI920-Scan-Text (WS-Lx:1) NOT = SPACE.
002630     MOVE      WS-Lx TO WS-Len.
002640     IF        WS-Len = 0
002650               GO TO aa030-Exit
002660     END-IF.
002670     MOVE      ZERO TO WS-Non-Numeric-Ct WS-Space-Ct.
002680     PERFORM   zz035-Look-Scan THRU zz035-Look-Scan-Exit
002690               VARYING WS-Lx FROM 1 BY 1 UNTIL WS-Lx > WS-Len.
002700     IF        WS-Non-Numeric-Ct = 0
002710               IF   WS-Len = 8  OR WS-Len = 12
002720                    OR WS-Len = 13 OR WS-Len = 14
002730                    SET  OI920-Is-Barcode TO TRUE
002740               END-IF
002750     ELSE
002760               IF   WS-Space-Ct = 0 AND WS-Len NOT < 4
002770                    SET  OI920-Is-Barcode TO TRUE
002780               END-IF
002790     END-IF.
002800*
002810 aa030-Exit.  EXIT SECTION.
002820*
002830 zz033-Look-Len-Scan           SECTION.
002840*
002850     CONTINUE.
002860*
002870 zz033-Look-Len-Scan-Exit.  EXIT SECTION.
002880*
002890 zz035-Look-Scan               SECTION.
002900*
002910     IF        OI920-Scan-Text (WS-Lx:1) NOT NUMERIC
002920               ADD 1 TO WS-Non-Numeric-Ct
002930     END-IF.
002940     IF        OI920-Scan-Text (WS-Lx:1) = SPACE
002950               ADD 1 TO WS-Space-Ct
002960     END-IF.
002970*
002980 zz035-Look-Scan-Exit.  EXIT SECTION.
002990*
003000 aa040-Key-Remap                SECTION.
003010*
003020*    Same lookup either way round - which side of the pair is
003030*    the "from" side and which is the "to" side just depends on
003040*    which direction OI920-To-Qwerty asks for.
003050*
003060     IF        OI920-Layout-Azerty
003070               MOVE 12 TO WS-Rlen
003080               IF   OI920-Map-To-Qwerty
003090                    MOVE WS-Azerty-Other  TO WS-Remap-From
003100                    MOVE WS-Azerty-Qwerty TO WS-Remap-To
003110               ELSE
003120                    MOVE WS-Azerty-Qwerty TO WS-Remap-From
003130                    MOVE WS-Azerty-Other  TO WS-Remap-To
003140               END-IF
003150     ELSE
003160               MOVE 2  TO WS-Rlen
003170               IF   OI920-Map-To-Qwerty
003180                    MOVE WS-Qwertz-Other  TO WS-Remap-From
003190                    MOVE WS-Qwertz-Qwerty TO WS-Remap-To
003200               ELSE
003210                    MOVE WS-Qwertz-Qwerty TO WS-Remap-From
003220                    MOVE WS-Qwertz-Other  TO WS-Remap-To
003230               END-IF
003240     END-IF.
003250     MOVE      OI920-Scan-Text TO OI920-Remap-Text.
003260     PERFORM   zz045-Remap-One-Char
003270               THRU zz045-Remap-One-Char-Exit
003280               VARYING WS-Rx FROM 1 BY 1 UNTIL WS-Rx > 20.
003290*
003300 aa040-Exit.  EXIT SECTION.
003310*
003320 zz045-Remap-One-Char          SECTION.
003330*
003340     MOVE      OI920-Scan-Text (WS-Rx:1) TO WS-Rchar.
003350     SET       WS-Remap-Not-Found TO TRUE.
003360     PERFORM   zz046-Remap-Table-Scan
003370               THRU zz046-Remap-Table-Scan-Exit
003380               VARYING WS-Ry FROM 1 BY 1
003390               UNTIL WS-Ry > WS-Rlen OR WS-Remap-Found.
003400*
003410 zz045-Remap-One-Char-Exit.  EXIT SECTION.
003420*
003430 zz046-Remap-Table-Scan        SECTION.
003440*
003450     IF        WS-Remap-From (WS-Ry:1) = WS-Rchar
003460               SET  WS-Remap-Found TO TRUE
003470               MOVE WS-Remap-To (WS-Ry:1)
003480                    TO OI920-Remap-Text (WS-Rx:1)
003490     END-IF.
003500*
003510 zz046-Remap-Table-Scan-Exit.  EXIT SECTION.
