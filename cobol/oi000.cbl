000100****************************************************************
000110*                                                               *
000120*                OI            Start Of Day                    *
000130*         Opens the settings file and makes sure every         *
000140*         setting the till software expects is present,        *
000150*         writing the shop's own defaults for any that         *
000160*         are still missing (first run, or one deleted by      *
000170*         mistake).                                            *
000180*                                                               *
000190****************************************************************
000200*
000210 IDENTIFICATION DIVISION.
000220*
000230 PROGRAM-ID.         OI000.
000240*
000250 AUTHOR.             R J WALLACE.
000260 INSTALLATION.       APPLEWOOD COMPUTERS.
000270 DATE-WRITTEN.       18/06/87.
000280 DATE-COMPILED.
000290 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
000300                     VINCENT BRYAN COEN.
000310*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000320*                    LICENCE.  SEE THE FILE COPYING FOR
000330*                    DETAILS.
000340*
000350*    Remarks.        OI Start of Day Program.
000360*    Version.        See Prog-Name & date-comped in ws.
000370*    Called modules.  oi990.
000380*    Files used.      SETTINGS-FILE.
000390*    Error messages used.  None.
000400*
000410* Changes:
000420* 18/06/87 rjw - Created - originally just opened the invoice
000430*                ledger file to check it was there.
000440* 25/11/98 rjw - Y2K.01 No 2-digit years held by this program,
000450*                confirmed clean, comment added for the record.
000460* 08/09/21 vbc - 2.00 Rewritten for job req 9114 - settings
000470*                are now a proper keyed file (SETTINGS-FILE)
000480*                instead of the till software's own config, so
000490*                Start Of Day now seeds the seven documented
000500*                defaults on first run.
000510* 22/09/21 vbc -   .01 Audit a SETTING-CHANGE line for each
000520*                default actually written (not for ones already
000530*                present) - the auditors wanted to see day one
000540*                on the trail.
000550* 09/11/24 rjw -   .02 Added WS-Sett-Status-Num and
000560*                WS-Audit-Details-Bkdn redefines, req PR-1187.
000570*
000580*************************************************************
000590* Copyright Notice.
000600*
000610* This program forms part of the Applewood Computers OI
000620* (Order Invoicing) module for the ACAS suite, and is
000630* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000640* under the GNU General Public License v3 or later, for
000650* personal and in-business use; not for resale or hire.
000660* See the file COPYING for the full terms.
000670*************************************************************
000680*
000690 ENVIRONMENT DIVISION.
000700*
000710 CONFIGURATION SECTION.
000720 COPY "envdiv.cob".
000730*
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT   SETTINGS-FILE
000770              ASSIGN TO "SETTFILE"
000780              ORGANIZATION IS INDEXED
000790              ACCESS MODE IS DYNAMIC
000800              RECORD KEY IS SET-Key
000810              FILE STATUS IS WS-Sett-Status.
000820*
000830 DATA DIVISION.
000840*
000850 FILE SECTION.
000860 FD  SETTINGS-FILE
000870     LABEL RECORDS ARE STANDARD
000880     RECORD CONTAINS 64 CHARACTERS.
000890 COPY "wsoiset.cob".
000900*
000910 WORKING-STORAGE SECTION.
000920*
000930 77  Prog-Name              pic x(15) value "OI000 (2.00.01)".
000940*
000950 01  WS-Sett-Status          pic xx.
000960     88  WS-Sett-Ok               values "00" "04".
000970     88  WS-Sett-Not-Found        value  "23".
000980 01  WS-Sett-Status-Num redefines WS-Sett-Status
000990                             pic 99.
001000*
001010 01  WS-Seed-Work.
001020     03  WS-Def-Ix           pic 9    comp.
001030     03  WS-Def-Key           pic x(20).
001040     03  WS-Def-Value         pic x(40).
001050*
001060 01  WS-Audit-Details        pic x(80).
001070 01  WS-Audit-Details-Bkdn redefines WS-Audit-Details.
001080     03  WS-Aud-Label         pic x(15).
001090     03  WS-Aud-Value         pic x(65).
001100 01  WS-Audit-Action         pic x(14) value "SETTING-CHANGE".
001110 01  WS-Audit-Entity-Type    pic x(8)  value "SETTING".
001120*
001130 LINKAGE SECTION.
001140*
001150 PROCEDURE DIVISION.
001160*
001170 aa010-Main                  SECTION.
001180*
001190     OPEN      I-O SETTINGS-FILE.
001200     IF        WS-Sett-Status = "35"
001210               OPEN OUTPUT SETTINGS-FILE
001220               CLOSE      SETTINGS-FILE
001230               OPEN I-O SETTINGS-FILE
001240     END-IF.
001250     PERFORM   aa020-Seed-Defaults
001260               VARYING WS-Def-Ix FROM 1 BY 1
001270               UNTIL WS-Def-Ix > 7.
001280     CLOSE     SETTINGS-FILE.
001290     GOBACK.
001300*
001310 aa010-Exit.  EXIT SECTION.
001320*
001330 aa020-Seed-Defaults          SECTION.
001340*
001350     PERFORM   zz010-Get-Default-Pair.
001360     MOVE      WS-Def-Key   TO SET-Key.
001370     READ      SETTINGS-FILE
001380               INVALID KEY
001390               PERFORM zz020-Write-Default
001400     END-READ.
001410*
001420 aa020-Exit.  EXIT SECTION.
001430*
001440 zz010-Get-Default-Pair       SECTION.
001450*
001460     EVALUATE  WS-Def-Ix
001470         WHEN  1
001480               MOVE "language"         TO WS-Def-Key
001490               MOVE "en"               TO WS-Def-Value
001500         WHEN  2
001510               MOVE "store_name"       TO WS-Def-Key
001520               MOVE "My Store"         TO WS-Def-Value
001530         WHEN  3
001540               MOVE "seller_id"        TO WS-Def-Key
001550               MOVE "SELLER001"        TO WS-Def-Value
001560         WHEN  4
001570               MOVE "printer_enabled"  TO WS-Def-Key
001580               MOVE "false"            TO WS-Def-Value
001590         WHEN  5
001600               MOVE "currency_symbol"  TO WS-Def-Key
001610               MOVE "EUR"              TO WS-Def-Value
001620         WHEN  6
001630               MOVE "default_vat_rate" TO WS-Def-Key
001640               MOVE "21.0"             TO WS-Def-Value
001650         WHEN  7
001660               MOVE "keyboard_layout"  TO WS-Def-Key
001670               MOVE "qwerty"           TO WS-Def-Value
001680     END-EVALUATE.
001690*
001700 zz010-Exit.  EXIT SECTION.
001710*
001720 zz020-Write-Default          SECTION.
001730*
001740     MOVE      SPACES       TO SET-Store-Record.
001750     MOVE      WS-Def-Key   TO SET-Key.
001760     MOVE      WS-Def-Value TO SET-Value.
001770     WRITE     SET-Store-Record.
001780     MOVE      SPACES       TO WS-Audit-Details.
001790     STRING    "seeded default=" DELIMITED BY SIZE
001800               WS-Def-Value       DELIMITED BY SIZE
001810               INTO WS-Audit-Details.
001820     CALL      "OI990" USING WS-Audit-Action WS-Audit-Entity-Type
001830                             WS-Def-Key WS-Audit-Details.
001840*
001850 zz020-Exit.  EXIT SECTION.
