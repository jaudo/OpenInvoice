000100****************************************************************
000110*                                                               *
000120*                 OI          Sales Reporting                  *
000130*        One request per RPTCTL-FILE record - Daily, Period    *
000140*        or Top-Products - built off INVOICE-FILE and          *
000150*        INVITEM-FILE the same way the old till-roll cash-up   *
000160*        run built its Z-reading, plus a comma file for the    *
000170*        accounts package to pick up.                          *
000180*                                                               *
000190****************************************************************
000200*
000210 IDENTIFICATION DIVISION.
000220*
000230 PROGRAM-ID.         OI050.
000240*
000250 AUTHOR.             R J WALLACE.
000260 INSTALLATION.       APPLEWOOD COMPUTERS.
000270 DATE-WRITTEN.       16/09/21.
000280 DATE-COMPILED.
000290 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
000300                     VINCENT BRYAN COEN.
000310*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000320*                    LICENCE.  SEE THE FILE COPYING FOR
000330*                    DETAILS.
000340*
000350*    Remarks.        OI Sales Reporting - reads one control
000360*                    record per run from RPTCTL-FILE, saying
000370*                    which of the three reports is wanted and,
000380*                    for Daily/Period, the date or date range.
000390*                    Daily is worked as a period of one day, so
000400*                    both share the same day-table build and the
000410*                    same control-break print.  Top-Products
000420*                    keeps its own running table since a single
000430*                    day/period can easily see more distinct
000440*                    lines than the printed top-10 holds.
000450*    Version.        See Prog-Name in ws.
000460*    Called modules.  None.
000470*    Files used.      RPTCTL-FILE, INVOICE-FILE, INVITEM-FILE,
000480*                     RPTPRT-FILE, RPTCSV-FILE.
000490*    Error messages used.  OI051.
000500*
000510* Changes:
000520* 16/09/21 vbc - Created for job req 9114.
000530* 30/09/21 vbc - .01 Top-Products date filter now honoured when
000540*                run stand-alone (was only applied inside a
000550*                Period request), counter staff wanted a plain
000560*                best-sellers run for an arbitrary week.
000570* 11/11/24 rjw - .02 The thirteen read/scan/print/export loops
000580*                pulled out to their own zz0nn paragraphs, called
000590*                by PERFORM ... THRU ... EXIT rather than inline
000600*                PERFORM/END-PERFORM, req PR-1204.
000610*
000620*************************************************************
000630* Copyright Notice.
000640*
000650* This program forms part of the Applewood Computers OI
000660* (Order Invoicing) module for the ACAS suite, and is
000670* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000680* under the GNU General Public License v3 or later, for
000690* personal and in-business use; not for resale or hire.
000700* See the file COPYING for the full terms.
000710*************************************************************
000720*
000730 ENVIRONMENT DIVISION.
000740*
000750 CONFIGURATION SECTION.
000760 COPY "envdiv.cob".
000770*
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800     SELECT   RPTCTL-FILE
000810              ASSIGN TO "RPTCTLF"
000820              ORGANIZATION IS LINE SEQUENTIAL
000830              FILE STATUS IS WS-Ctl-Status.
000840     SELECT   INVOICE-FILE
000850              ASSIGN TO "INVCFILE"
000860              ORGANIZATION IS SEQUENTIAL
000870              FILE STATUS IS WS-Inv-Status.
000880     SELECT   INVITEM-FILE
000890              ASSIGN TO "INVIFILE"
000900              ORGANIZATION IS SEQUENTIAL
000910              FILE STATUS IS WS-Item-Status.
000920     SELECT   RPTPRT-FILE
000930              ASSIGN TO "RPTPRINT"
000940              ORGANIZATION IS LINE SEQUENTIAL
000950              FILE STATUS IS WS-Prt-Status.
000960     SELECT   RPTCSV-FILE
000970              ASSIGN TO "RPTCSVF"
000980              ORGANIZATION IS LINE SEQUENTIAL
000990              FILE STATUS IS WS-Csv-Status.
001000*
001010 DATA DIVISION.
001020*
001030 FILE SECTION.
001040 FD  RPTCTL-FILE
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 40 CHARACTERS.
001070 01  CT-Control-Record.
001080     03  CT-Report-Type        pic x.
001090         88  CT-Is-Daily              value "D".
001100         88  CT-Is-Period              value "P".
001110         88  CT-Is-Top-Products        value "T".
001120     03  CT-Start-Date          pic x(10).
001130     03  CT-End-Date            pic x(10).
001140     03  CT-Top-N               pic 9(2).
001150     03  filler                 pic x(17).
001160*
001170 FD  INVOICE-FILE
001180     LABEL RECORDS ARE STANDARD
001190     RECORD CONTAINS 363 CHARACTERS.
001200 COPY "wsoiinvh.cob".
001210*
001220 FD  INVITEM-FILE
001230     LABEL RECORDS ARE STANDARD
001240     RECORD CONTAINS 110 CHARACTERS.
001250 COPY "wsoiinvi.cob".
001260*
001270 FD  RPTPRT-FILE
001280     LABEL RECORDS ARE STANDARD
001290     RECORD CONTAINS 80 CHARACTERS.
001300 01  PR-Print-Line              pic x(80).
001310*
001320 FD  RPTCSV-FILE
001330     LABEL RECORDS ARE STANDARD
001340     RECORD CONTAINS 100 CHARACTERS.
001350 01  CV-Csv-Line                pic x(100).
001360*
001370 WORKING-STORAGE SECTION.
001380*
001390 77  Prog-Name              pic x(15) value "OI050 (1.02)".
001400*
001410 01  WS-Status-Block.
001420     03  WS-Ctl-Status        pic xx.
001430         88  WS-Ctl-Ok              values "00" "04".
001440         88  WS-Ctl-Eof             value  "10".
001450     03  WS-Inv-Status        pic xx.
001460         88  WS-Inv-Ok              values "00" "04".
001470     03  WS-Item-Status       pic xx.
001480         88  WS-Item-Ok             values "00" "04".
001490     03  WS-Prt-Status        pic xx.
001500     03  WS-Csv-Status        pic xx.
001510*
001520 COPY "wsoirpt.cob".
001530*
001540*    Local product-accumulator table - deliberately larger than
001550*    the printed top-10 held in wsoirpt, since a busy period can
001560*    easily see more distinct lines sold than that.
001570*
001580 01  WS-Prod-Accum-Table.
001590     03  WS-Prod-Accum-Entry   occurs 200
001600                                indexed by WS-Pa-Ix.
001610         05  WS-Pa-Id          pic x(20).
001620         05  WS-Pa-Name        pic x(40).
001630         05  WS-Pa-Qty         pic s9(7)     comp.
001640         05  WS-Pa-Revenue     pic s9(9)v99  comp-3.
001650     03  WS-Pa-Used            pic 9(3) comp value zero.
001660*
001670 01  WS-Best-Work.
001680     03  WS-Best-Ix            pic 9(3) comp.
001690     03  WS-Best-Qty           pic s9(7)     comp.
001700     03  WS-Best-Sw            pic x.
001710         88  WS-Best-Found            value "Y".
001720         88  WS-Best-None             value "N".
001730     03  WS-Rank-Ct            pic 9(2) comp.
001740*
001750 01  WS-Match-Work.
001760     03  WS-Match-Sw           pic x.
001770         88  WS-Day-Matched          value "Y".
001780         88  WS-Day-Not-Matched      value "N".
001790     03  WS-In-Range-Sw        pic x.
001800         88  WS-Inv-In-Range         value "Y".
001810         88  WS-Inv-Not-In-Range     value "N".
001820     03  WS-Good-Inv-Id        pic 9(7) comp.
001830*
001840 01  WS-Edit-Work.
001850     03  WS-Sale-Edit          pic z(6)9.99.
001860     03  WS-Cnt-Edit           pic z(6)9.
001870     03  WS-Avg-Edit           pic z(6)9.99.
001880     03  WS-Qty-Edit           pic z(6)9.
001890     03  WS-Rev-Edit           pic z(6)9.99.
001900     03  WS-Csv-Sale           pic 9(7)v99.
001910     03  WS-Csv-Sale-Ed        pic ---------9.99.
001920     03  WS-Csv-Avg            pic 9(7)v99.
001930     03  WS-Csv-Avg-Ed         pic ---------9.99.
001940     03  WS-Csv-Rev            pic 9(7)v99.
001950     03  WS-Csv-Rev-Ed         pic ---------9.99.
001960     03  WS-Csv-Cnt-Ed         pic Z(6)9.
001970     03  WS-Csv-Qty-Ed         pic -(6)9.
001980*
001990 01  WS-Head-Work.
002000     03  WS-Head-1             pic x(80).
002010     03  WS-Head-2             pic x(80).
002020*
002030 01  Error-Messages.
002040     03  OI051                pic x(40)
002050         value "OI051 No dates on standalone top run".
002060*
002070 LINKAGE SECTION.
002080*
002090 PROCEDURE DIVISION.
002100*
002110 aa010-Main                    SECTION.
002120*
002130     OPEN      INPUT RPTCTL-FILE.
002140     PERFORM   zz005-Read-Control THRU zz005-Read-Control-Exit
002150               UNTIL WS-Ctl-Eof.
002160     CLOSE     RPTCTL-FILE.
002170     GOBACK.
002180*
002190 aa010-Exit.  EXIT SECTION.
002200*
002210 zz005-Read-Control              SECTION.
002220*
002230     READ      RPTCTL-FILE
002240               AT END
002250                   SET WS-Ctl-Eof TO TRUE
002260               NOT AT END
002270                   PERFORM aa020-Run-One-Report
002280     END-READ.
002290*
002300 zz005-Read-Control-Exit.  EXIT SECTION.
002310*
002320 aa020-Run-One-Report            SECTION.
002330*
002340     MOVE      ZERO TO RPT-Total-Sales RPT-Inv-Count RPT-Avg-Sale
002350                        RPT-Cash-Total RPT-Cash-Count
002360                        RPT-Card-Total RPT-Card-Count
002370                        RPT-Day-Used WS-Pa-Used.
002380     IF        CT-Is-Daily
002390               MOVE CT-Start-Date TO CT-End-Date
002400     END-IF.
002410     IF        CT-Is-Daily OR CT-Is-Period
002420               PERFORM zz010-Build-Day-Table
002430               PERFORM zz040-Print-Break-Report
002440               PERFORM zz070-Export-Break-Report
002450               IF   CT-Is-Period
002460                    PERFORM zz020-Build-Top-Products
002470                    PERFORM zz050-Print-Top-Products
002480                    PERFORM zz080-Export-Top-Products
002490               END-IF
002500     ELSE
002510               IF   CT-Start-Date = SPACES
002520                    DISPLAY OI051
002530                    GO TO aa020-Exit
002540               END-IF
002550               PERFORM zz020-Build-Top-Products
002560               PERFORM zz050-Print-Top-Products
002570               PERFORM zz080-Export-Top-Products
002580     END-IF.
002590*
002600 aa020-Exit.  EXIT SECTION.
002610*
002620 zz010-Build-Day-Table            SECTION.
002630*
002640*    One pass of the invoice ledger - same shape as the old
002650*    till-roll cash-up, one bucket per trading day encountered.
002660*    Invoice-File is written in Inv-Id (creation) order so the
002670*    days come out already ascending - no sort needed.
002680*
002690     OPEN      INPUT INVOICE-FILE.
002700     PERFORM   zz013-Day-Table-Read
002710               THRU zz013-Day-Table-Read-Exit
002720               UNTIL WS-Inv-Status = "10".
002730     CLOSE     INVOICE-FILE.
002740     IF        RPT-Inv-Count > 0
002750               COMPUTE RPT-Avg-Sale ROUNDED
002760                       = RPT-Total-Sales / RPT-Inv-Count
002770     END-IF.
002780     PERFORM   zz014-Compute-Day-Averages
002790               THRU zz014-Compute-Day-Averages-Exit
002800               VARYING RPT-Day-Ix FROM 1 BY 1
002810               UNTIL RPT-Day-Ix > RPT-Day-Used.
002820*
002830 zz010-Exit.  EXIT SECTION.
002840*
002850 zz013-Day-Table-Read              SECTION.
002860*
002870     READ      INVOICE-FILE
002880               AT END
002890                   MOVE "10" TO WS-Inv-Status
002900               NOT AT END
002910                   PERFORM zz011-Check-One-Invoice
002920     END-READ.
002930*
002940 zz013-Day-Table-Read-Exit.  EXIT SECTION.
002950*
002960 zz014-Compute-Day-Averages         SECTION.
002970*
002980     IF        RPT-Day-Count (RPT-Day-Ix) > 0
002990               COMPUTE RPT-Day-Avg (RPT-Day-Ix) ROUNDED
003000                     = RPT-Day-Total (RPT-Day-Ix)
003010                       / RPT-Day-Count (RPT-Day-Ix)
003020     END-IF.
003030*
003040 zz014-Compute-Day-Averages-Exit.  EXIT SECTION.
003050*
003060 zz011-Check-One-Invoice           SECTION.
003070*
003080     SET       WS-Inv-Not-In-Range TO TRUE.
003090     IF        INV-Created (1:10) NOT < CT-Start-Date
003100         AND   INV-Created (1:10) NOT > CT-End-Date
003110         AND   NOT INV-Returned
003120               SET WS-Inv-In-Range TO TRUE
003130     END-IF.
003140     IF        WS-Inv-In-Range
003150               PERFORM zz012-Post-Day-Bucket
003160               ADD  INV-Total TO RPT-Total-Sales
003170               ADD  1 TO RPT-Inv-Count
003180               IF   INV-Paid-Cash
003190                    ADD INV-Total TO RPT-Cash-Total
003200                    ADD 1 TO RPT-Cash-Count
003210               ELSE
003220                    ADD INV-Total TO RPT-Card-Total
003230                    ADD 1 TO RPT-Card-Count
003240               END-IF
003250     END-IF.
003260*
003270 zz011-Exit.  EXIT SECTION.
003280*
003290 zz012-Post-Day-Bucket             SECTION.
003300*
003310     SET       WS-Day-Not-Matched TO TRUE.
003320     PERFORM   zz015-Day-Match-Scan THRU zz015-Day-Match-Scan-Exit
003330               VARYING RPT-Day-Ix FROM 1 BY 1
003340               UNTIL RPT-Day-Ix > RPT-Day-Used
003350               OR WS-Day-Matched.
003360     IF        WS-Day-Not-Matched
003370               ADD  1 TO RPT-Day-Used
003380               SET  RPT-Day-Ix TO RPT-Day-Used
003390               MOVE INV-Created (1:10)
003400                    TO RPT-Day-Date (RPT-Day-Ix)
003410               MOVE ZERO TO RPT-Day-Total (RPT-Day-Ix)
003420                            RPT-Day-Count (RPT-Day-Ix)
003430                            RPT-Day-Avg (RPT-Day-Ix)
003440     ELSE
003450               SET  RPT-Day-Ix DOWN BY 1
003460     END-IF.
003470     ADD       INV-Total TO RPT-Day-Total (RPT-Day-Ix).
003480     ADD       1 TO RPT-Day-Count (RPT-Day-Ix).
003490*
003500 zz012-Exit.  EXIT SECTION.
003510*
003520 zz015-Day-Match-Scan              SECTION.
003530*
003540     IF        RPT-Day-Date (RPT-Day-Ix) = INV-Created (1:10)
003550               SET  WS-Day-Matched TO TRUE
003560     END-IF.
003570*
003580 zz015-Day-Match-Scan-Exit.  EXIT SECTION.
003590*
003600 zz020-Build-Top-Products          SECTION.
003610*
003620*    Held-record match, same idea as oi020's chain-verify pass -
003630*    read invoices and items in step, since Itm-Invoice-Id ties
003640*    each item back to Inv-Id and both files are in that order.
003650*
003660     MOVE      ZERO TO WS-Pa-Used.
003670     OPEN      INPUT INVOICE-FILE.
003680     OPEN      INPUT INVITEM-FILE.
003690     PERFORM   zz024-Item-Read THRU zz024-Item-Read-Exit
003700               UNTIL WS-Item-Status = "10".
003710     CLOSE     INVOICE-FILE INVITEM-FILE.
003720     PERFORM   zz030-Rank-Top-Products.
003730*
003740 zz020-Exit.  EXIT SECTION.
003750*
003760 zz024-Item-Read                   SECTION.
003770*
003780     READ      INVITEM-FILE
003790               AT END
003800                   MOVE "10" TO WS-Item-Status
003810               NOT AT END
003820                   PERFORM zz021-Check-One-Item
003830     END-READ.
003840*
003850 zz024-Item-Read-Exit.  EXIT SECTION.
003860*
003870 zz021-Check-One-Item              SECTION.
003880*
003890     IF        NOT ITM-Not-Returned
003900               GO TO zz021-Exit
003910     END-IF.
003920     IF        ITM-Invoice-Id NOT = WS-Good-Inv-Id
003930               PERFORM zz022-Locate-Owning-Invoice
003940     END-IF.
003950     IF        WS-Inv-In-Range
003960               PERFORM zz023-Post-Product-Bucket
003970     END-IF.
003980*
003990 zz021-Exit.  EXIT SECTION.
004000*
004010 zz022-Locate-Owning-Invoice        SECTION.
004020*
004030*    Invoice-File has no key of its own, so the owning header is
004040*    found by scanning from the front - same as looking a name
004050*    up in an unindexed ledger.  Fine at this file's volumes.
004060*
004070     SET       WS-Inv-Not-In-Range TO TRUE.
004080     MOVE      ZERO TO WS-Good-Inv-Id.
004090     MOVE      "00" TO WS-Inv-Status.
004100     PERFORM   zz025-Invoice-Locate-Read
004110               THRU zz025-Invoice-Locate-Read-Exit
004120               UNTIL WS-Inv-Status = "10".
004130     MOVE      "00" TO WS-Inv-Status.
004140     CLOSE     INVOICE-FILE.
004150     OPEN      INPUT INVOICE-FILE.
004160*
004170 zz022-Exit.  EXIT SECTION.
004180*
004190 zz025-Invoice-Locate-Read           SECTION.
004200*
004210     READ      INVOICE-FILE
004220               AT END
004230                   MOVE "10" TO WS-Inv-Status
004240               NOT AT END
004250                   IF   INV-Id = ITM-Invoice-Id
004260                        MOVE INV-Id TO WS-Good-Inv-Id
004270                        IF NOT INV-Returned
004280                        AND (CT-Start-Date = SPACES
004290                        OR (INV-Created (1:10) NOT < CT-Start-Date
004300                        AND INV-Created (1:10) NOT > CT-End-Date))
004310                             SET WS-Inv-In-Range TO TRUE
004320                        END-IF
004330                        MOVE "10" TO WS-Inv-Status
004340                   END-IF
004350     END-READ.
004360*
004370 zz025-Invoice-Locate-Read-Exit.  EXIT SECTION.
004380*
004390 zz023-Post-Product-Bucket          SECTION.
004400*
004410     SET       WS-Day-Not-Matched TO TRUE.
004420     PERFORM   zz026-Product-Match-Scan
004430               THRU zz026-Product-Match-Scan-Exit
004440               VARYING WS-Pa-Ix FROM 1 BY 1
004450               UNTIL WS-Pa-Ix > WS-Pa-Used
004460               OR WS-Day-Matched.
004470     IF        WS-Day-Not-Matched
004480               ADD  1 TO WS-Pa-Used
004490               SET  WS-Pa-Ix TO WS-Pa-Used
004500               MOVE ITM-Product-Id   TO WS-Pa-Id (WS-Pa-Ix)
004510               MOVE ITM-Product-Name TO WS-Pa-Name (WS-Pa-Ix)
004520               MOVE ZERO TO WS-Pa-Qty (WS-Pa-Ix)
004530                            WS-Pa-Revenue (WS-Pa-Ix)
004540     ELSE
004550               SET  WS-Pa-Ix DOWN BY 1
004560     END-IF.
004570     ADD       ITM-Quantity   TO WS-Pa-Qty (WS-Pa-Ix).
004580     ADD       ITM-Line-Total TO WS-Pa-Revenue (WS-Pa-Ix).
004590*
004600 zz023-Exit.  EXIT SECTION.
004610*
004620 zz026-Product-Match-Scan            SECTION.
004630*
004640     IF        WS-Pa-Id (WS-Pa-Ix) = ITM-Product-Id
004650               SET  WS-Day-Matched TO TRUE
004660     END-IF.
004670*
004680 zz026-Product-Match-Scan-Exit.  EXIT SECTION.
004690*
004700 zz030-Rank-Top-Products             SECTION.
004710*
004720*    wsoirpt's printed table only holds ten - pick the highest
004730*    quantity remaining, one at a time, same as picking winners
004740*    off a leader board by hand.
004750*
004760     MOVE      10 TO WS-Rank-Ct.
004770     IF        CT-Top-N > 0
004780               MOVE CT-Top-N TO WS-Rank-Ct
004790     END-IF.
004800     MOVE      ZERO TO RPT-Prod-Used.
004810     PERFORM   zz032-Rank-Scan THRU zz032-Rank-Scan-Exit
004820               VARYING RPT-Prod-Ix FROM 1 BY 1
004830               UNTIL RPT-Prod-Ix > WS-Rank-Ct
004840               OR RPT-Prod-Ix > 10.
004850*
004860 zz030-Exit.  EXIT SECTION.
004870*
004880 zz032-Rank-Scan                      SECTION.
004890*
004900     PERFORM   zz031-Find-Best-Remaining.
004910     IF        WS-Best-Found
004920               ADD  1 TO RPT-Prod-Used
004930               MOVE WS-Pa-Id (WS-Best-Ix)
004940                    TO RPT-Prod-Id (RPT-Prod-Ix)
004950               MOVE WS-Pa-Name (WS-Best-Ix)
004960                    TO RPT-Prod-Name (RPT-Prod-Ix)
004970               MOVE WS-Pa-Qty (WS-Best-Ix)
004980                    TO RPT-Prod-Qty (RPT-Prod-Ix)
004990               MOVE WS-Pa-Revenue (WS-Best-Ix)
005000                    TO RPT-Prod-Revenue (RPT-Prod-Ix)
005010               MOVE -1 TO WS-Pa-Qty (WS-Best-Ix)
005020     END-IF.
005030*
005040 zz032-Rank-Scan-Exit.  EXIT SECTION.
005050*
005060 zz031-Find-Best-Remaining            SECTION.
005070*
005080     SET       WS-Best-None TO TRUE.
005090     MOVE      -1 TO WS-Best-Qty.
005100     PERFORM   zz033-Best-Remaining-Scan
005110               THRU zz033-Best-Remaining-Scan-Exit
005120               VARYING WS-Pa-Ix FROM 1 BY 1
005130               UNTIL WS-Pa-Ix > WS-Pa-Used.
005140*
005150 zz031-Exit.  EXIT SECTION.
005160*
005170 zz033-Best-Remaining-Scan            SECTION.
005180*
005190     IF        WS-Pa-Qty (WS-Pa-Ix) > WS-Best-Qty
005200               MOVE WS-Pa-Qty (WS-Pa-Ix) TO WS-Best-Qty
005210               SET  WS-Best-Ix TO WS-Pa-Ix
005220               SET  WS-Best-Found TO TRUE
005230     END-IF.
005240*
005250 zz033-Best-Remaining-Scan-Exit.  EXIT SECTION.
005260*
005270 zz040-Print-Break-Report              SECTION.
005280*
005290     MOVE      SPACES TO WS-Head-1 WS-Head-2.
005300     STRING    "SALES REPORT  " DELIMITED BY SIZE
005310               CT-Start-Date    DELIMITED BY SIZE
005320               " TO "           DELIMITED BY SIZE
005330               CT-End-Date      DELIMITED BY SIZE
005340               INTO WS-Head-1.
005350     MOVE      "DATE       TOTAL SALES  COUNT   AVERAGE"
005360               TO WS-Head-2.
005370     OPEN      OUTPUT RPTPRT-FILE.
005380     MOVE      WS-Head-1 TO PR-Print-Line.
005390     WRITE     PR-Print-Line.
005400     MOVE      WS-Head-2 TO PR-Print-Line.
005410     WRITE     PR-Print-Line.
005420     PERFORM   zz043-Print-Day-Scan THRU zz043-Print-Day-Scan-Exit
005430               VARYING RPT-Day-Ix FROM 1 BY 1
005440               UNTIL RPT-Day-Ix > RPT-Day-Used.
005450     PERFORM   zz042-Print-Final-Totals.
005460     CLOSE     RPTPRT-FILE.
005470*
005480 zz040-Exit.  EXIT SECTION.
005490*
005500 zz043-Print-Day-Scan                   SECTION.
005510*
005520     PERFORM   zz041-Print-One-Day.
005530*
005540 zz043-Print-Day-Scan-Exit.  EXIT SECTION.
005550*
005560 zz041-Print-One-Day                    SECTION.
005570*
005580     MOVE      RPT-Day-Total (RPT-Day-Ix) TO WS-Sale-Edit.
005590     MOVE      RPT-Day-Count (RPT-Day-Ix) TO WS-Cnt-Edit.
005600     MOVE      RPT-Day-Avg   (RPT-Day-Ix) TO WS-Avg-Edit.
005610     MOVE      SPACES TO PR-Print-Line.
005620     STRING    RPT-Day-Date (RPT-Day-Ix) DELIMITED BY SIZE
005630               "  " DELIMITED BY SIZE
005640               WS-Sale-Edit DELIMITED BY SIZE
005650               "  " DELIMITED BY SIZE
005660               WS-Cnt-Edit  DELIMITED BY SIZE
005670               "  " DELIMITED BY SIZE
005680               WS-Avg-Edit  DELIMITED BY SIZE
005690               INTO PR-Print-Line.
005700     WRITE     PR-Print-Line.
005710*
005720 zz041-Exit.  EXIT SECTION.
005730*
005740 zz042-Print-Final-Totals                SECTION.
005750*
005760     MOVE      SPACES TO PR-Print-Line.
005770     WRITE     PR-Print-Line.
005780     MOVE      RPT-Total-Sales TO WS-Sale-Edit.
005790     MOVE      RPT-Inv-Count   TO WS-Cnt-Edit.
005800     MOVE      RPT-Avg-Sale    TO WS-Avg-Edit.
005810     MOVE      SPACES TO PR-Print-Line.
005820     STRING    "TOTAL       " DELIMITED BY SIZE
005830               WS-Sale-Edit DELIMITED BY SIZE
005840               "  " DELIMITED BY SIZE
005850               WS-Cnt-Edit  DELIMITED BY SIZE
005860               "  " DELIMITED BY SIZE
005870               WS-Avg-Edit  DELIMITED BY SIZE
005880               INTO PR-Print-Line.
005890     WRITE     PR-Print-Line.
005900     MOVE      RPT-Cash-Total TO WS-Sale-Edit.
005910     MOVE      RPT-Cash-Count TO WS-Cnt-Edit.
005920     MOVE      SPACES TO PR-Print-Line.
005930     STRING    "CASH        " DELIMITED BY SIZE
005940               WS-Sale-Edit DELIMITED BY SIZE
005950               "  " DELIMITED BY SIZE
005960               WS-Cnt-Edit  DELIMITED BY SIZE
005970               INTO PR-Print-Line.
005980     WRITE     PR-Print-Line.
005990     MOVE      RPT-Card-Total TO WS-Sale-Edit.
006000     MOVE      RPT-Card-Count TO WS-Cnt-Edit.
006010     MOVE      SPACES TO PR-Print-Line.
006020     STRING    "CARD        " DELIMITED BY SIZE
006030               WS-Sale-Edit DELIMITED BY SIZE
006040               "  " DELIMITED BY SIZE
006050               WS-Cnt-Edit  DELIMITED BY SIZE
006060               INTO PR-Print-Line.
006070     WRITE     PR-Print-Line.
006080*
006090 zz042-Exit.  EXIT SECTION.
006100*
006110 zz050-Print-Top-Products                 SECTION.
006120*
006130     OPEN      EXTEND RPTPRT-FILE.
006140     MOVE      SPACES TO PR-Print-Line.
006150     WRITE     PR-Print-Line.
006160     MOVE      "TOP PRODUCTS" TO PR-Print-Line.
006170     WRITE     PR-Print-Line.
006180     MOVE      "PRODUCT ID          NAME              QTY REVENUE"
006190               TO PR-Print-Line.
006200     WRITE     PR-Print-Line.
006210     PERFORM   zz052-Print-Product-Scan
006220               THRU zz052-Print-Product-Scan-Exit
006230               VARYING RPT-Prod-Ix FROM 1 BY 1
006240               UNTIL RPT-Prod-Ix > RPT-Prod-Used.
006250     CLOSE     RPTPRT-FILE.
006260*
006270 zz050-Exit.  EXIT SECTION.
006280*
006290 zz052-Print-Product-Scan                  SECTION.
006300*
006310     PERFORM   zz051-Print-One-Product.
006320*
006330 zz052-Print-Product-Scan-Exit.  EXIT SECTION.
006340*
006350 zz051-Print-One-Product                   SECTION.
006360*
006370     MOVE      RPT-Prod-Qty (RPT-Prod-Ix)     TO WS-Qty-Edit.
006380     MOVE      RPT-Prod-Revenue (RPT-Prod-Ix) TO WS-Rev-Edit.
006390     MOVE      SPACES TO PR-Print-Line.
006400     STRING    RPT-Prod-Id (RPT-Prod-Ix)   DELIMITED BY SIZE
006410               " " DELIMITED BY SIZE
006420               RPT-Prod-Name (RPT-Prod-Ix) DELIMITED BY SIZE
006430               " " DELIMITED BY SIZE
006440               WS-Qty-Edit DELIMITED BY SIZE
006450               " " DELIMITED BY SIZE
006460               WS-Rev-Edit DELIMITED BY SIZE
006470               INTO PR-Print-Line.
006480     WRITE     PR-Print-Line.
006490*
006500 zz051-Exit.  EXIT SECTION.
006510*
006520 zz070-Export-Break-Report                  SECTION.
006530*
006540     OPEN      OUTPUT RPTCSV-FILE.
006550     MOVE      "Date,Total Sales,Invoice Count,Average Sale"
006560               TO CV-Csv-Line.
006570     WRITE     CV-Csv-Line.
006580     PERFORM   zz072-Export-Day-Scan
006590               THRU zz072-Export-Day-Scan-Exit
006600               VARYING RPT-Day-Ix FROM 1 BY 1
006610               UNTIL RPT-Day-Ix > RPT-Day-Used.
006620     IF        CT-Is-Period
006630               MOVE RPT-Total-Sales TO WS-Csv-Sale
006640               MOVE WS-Csv-Sale     TO WS-Csv-Sale-Ed
006650               MOVE RPT-Avg-Sale    TO WS-Csv-Avg
006660               MOVE WS-Csv-Avg      TO WS-Csv-Avg-Ed
006670               MOVE RPT-Inv-Count   TO WS-Csv-Cnt-Ed
006680               MOVE SPACES TO CV-Csv-Line
006690               STRING "TOTAL,"     DELIMITED BY SIZE
006700                      WS-Csv-Sale-Ed DELIMITED BY SIZE
006710                      ","          DELIMITED BY SIZE
006720                      WS-Csv-Cnt-Ed  DELIMITED BY SIZE
006730                      ","          DELIMITED BY SIZE
006740                      WS-Csv-Avg-Ed  DELIMITED BY SIZE
006750                      INTO CV-Csv-Line
006760               WRITE CV-Csv-Line
006770     END-IF.
006780     CLOSE     RPTCSV-FILE.
006790*
006800 zz070-Exit.  EXIT SECTION.
006810*
006820 zz072-Export-Day-Scan                       SECTION.
006830*
006840     PERFORM   zz071-Export-One-Day.
006850*
006860 zz072-Export-Day-Scan-Exit.  EXIT SECTION.
006870*
006880 zz071-Export-One-Day                        SECTION.
006890*
006900     MOVE      RPT-Day-Total (RPT-Day-Ix) TO WS-Csv-Sale.
006910     MOVE      WS-Csv-Sale TO WS-Csv-Sale-Ed.
006920     MOVE      RPT-Day-Avg (RPT-Day-Ix) TO WS-Csv-Avg.
006930     MOVE      WS-Csv-Avg TO WS-Csv-Avg-Ed.
006940     MOVE      RPT-Day-Count (RPT-Day-Ix) TO WS-Csv-Cnt-Ed.
006950     MOVE      SPACES TO CV-Csv-Line.
006960     STRING    RPT-Day-Date (RPT-Day-Ix) DELIMITED BY SIZE
006970               ","                       DELIMITED BY SIZE
006980               WS-Csv-Sale-Ed            DELIMITED BY SIZE
006990               ","                       DELIMITED BY SIZE
007000               WS-Csv-Cnt-Ed             DELIMITED BY SIZE
007010               ","                       DELIMITED BY SIZE
007020               WS-Csv-Avg-Ed             DELIMITED BY SIZE
007030               INTO CV-Csv-Line.
007040     WRITE     CV-Csv-Line.
007050*
007060 zz071-Exit.  EXIT SECTION.
007070*
007080 zz080-Export-Top-Products                    SECTION.
007090*
007100     IF        CT-Is-Period
007110               OPEN EXTEND RPTCSV-FILE
007120     ELSE
007130               OPEN OUTPUT RPTCSV-FILE
007140     END-IF.
007150     MOVE      "Product ID,Product Name,Quantity Sold,Revenue"
007160               TO CV-Csv-Line.
007170     WRITE     CV-Csv-Line.
007180     PERFORM   zz082-Export-Product-Scan
007190               THRU zz082-Export-Product-Scan-Exit
007200               VARYING RPT-Prod-Ix FROM 1 BY 1
007210               UNTIL RPT-Prod-Ix > RPT-Prod-Used.
007220     CLOSE     RPTCSV-FILE.
007230*
007240 zz080-Exit.  EXIT SECTION.
007250*
007260 zz082-Export-Product-Scan                     SECTION.
007270*
007280     PERFORM   zz081-Export-One-Product.
007290*
007300 zz082-Export-Product-Scan-Exit.  EXIT SECTION.
007310*
007320 zz081-Export-One-Product                      SECTION.
007330*
007340     MOVE      RPT-Prod-Revenue (RPT-Prod-Ix) TO WS-Csv-Rev.
007350     MOVE      WS-Csv-Rev TO WS-Csv-Rev-Ed.
007360     MOVE      RPT-Prod-Qty (RPT-Prod-Ix) TO WS-Csv-Qty-Ed.
007370     MOVE      SPACES TO CV-Csv-Line.
007380     STRING    RPT-Prod-Id (RPT-Prod-Ix)      DELIMITED BY SIZE
007390               ","                            DELIMITED BY SIZE
007400               RPT-Prod-Name (RPT-Prod-Ix)    DELIMITED BY SIZE
007410               ","                            DELIMITED BY SIZE
007420               WS-Csv-Qty-Ed                  DELIMITED BY SIZE
007430               ","                            DELIMITED BY SIZE
007440               WS-Csv-Rev-Ed                  DELIMITED BY SIZE
007450               INTO CV-Csv-Line.
007460     WRITE     CV-Csv-Line.
007470*
007480 zz081-Exit.  EXIT SECTION.
