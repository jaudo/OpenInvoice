000100*******************************************
000110*                                          *
000120*  Working Storage For One Parsed CSV     *
000130*    Import Row (OI Product Import)       *
000140*     Text form as read off the line -    *
000150*     validated/converted in aa040.       *
000160*******************************************
000170*
000180* 08/09/21 vbc - Created for the CSV bulk-load job (req 9114) -
000190*                branch office wanted to load a new price
000200*                list without keying every line by hand.
000210* 21/09/21 vbc -    .01 Added Imp-Barcode alias handling
000220*                (ean / upc column names seen from suppliers).
000230* 06/11/24 rjw - Added Imp-Header-Cols-Named redefines, req
000240*                PR-1187 (header-order check reads easier off
000250*                named columns than the occurs table).
000260*
000270 01  IMP-Row-Work.
000280     03  IMP-Id                pic x(20).
000290     03  IMP-Name              pic x(40).
000300     03  IMP-Desc              pic x(60).
000310     03  IMP-Price-Text        pic x(20).
000320     03  IMP-Vat-Rate-Text     pic x(10).
000330     03  IMP-Barcode           pic x(14).
000340     03  IMP-Stock-Text        pic x(10).
000350     03  IMP-Status-Text       pic x(10).
000360     03  filler                pic x(2).
000370*
000380 01  IMP-Header-Cols.
000390     03  IMP-Col-Name          pic x(16) occurs 8.
000400     03  IMP-Col-Count         pic 9(2)  comp.
000410 01  IMP-Header-Cols-Named redefines IMP-Header-Cols.
000420     03  IMP-Col-Id            pic x(16).
000430     03  IMP-Col-Nm            pic x(16).
000440     03  IMP-Col-Ds            pic x(16).
000450     03  IMP-Col-Pr            pic x(16).
000460     03  IMP-Col-Vr            pic x(16).
000470     03  IMP-Col-Bc            pic x(16).
000480     03  IMP-Col-St            pic x(16).
000490     03  IMP-Col-Sx            pic x(16).
000500     03  filler                pic 9(2)  comp.
000510*
000520 01  IMP-Counters.
000530     03  IMP-Rows-Total        pic 9(7)  comp.
000540     03  IMP-Rows-Imported     pic 9(7)  comp.
000550     03  IMP-Rows-Skipped      pic 9(7)  comp.
000560*
