000100****************************************************************
000110*                                                               *
000120*              OI Module - Today's Date / Time                 *
000130*         Builds the ccyy-mm-ddThh:mm:ss stamp used on         *
000140*         every OI record and the Unix seconds value           *
000150*         needed for the verification string (U3).             *
000160*                                                               *
000170****************************************************************
000180*
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     OI930.
000210 AUTHOR.         R J WALLACE.
000220 INSTALLATION.   APPLEWOOD COMPUTERS.
000230 DATE-WRITTEN.   11/06/87.
000240 DATE-COMPILED.
000250 SECURITY.       COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
000260*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000270*                LICENCE.  SEE THE FILE COPYING FOR DETAILS.
000280*
000290*    Remarks.    Common date/time stamp builder, called by
000300*                every OI program that has to write a
000310*                Created/timestamp field.  Also returns the
000320*                stamp as Unix seconds for OI910's payload.
000330*    Version.    See Prog-Name in WS.
000340*    Called Modules.  None.
000350*    Files used.      None.
000360*    Error messages used.  None.
000370*
000380* Changes:
000390* 11/06/87 rjw - Created - originally just returned dd/mm/yy
000400*                for the invoice ledger print.
000410* 22/11/98 rjw - Y2K.01 Rewritten to return full ccyy-mm-dd,
000420*                fixed century now always assumed 20 for
000430*                a 2-digit year of less than 50, else 19 -
000440*                not that it will still be running by 2050.
000450* 03/09/21 vbc - 2.00 Added Unix-seconds output (OI930-Unix-Ts)
000460*                for job req 9114 - the receipt QR payload
000470*                needs an integer timestamp, and this shop
000480*                does not carry an intrinsic FUNCTION library
000490*                on the older runtime, so it is done here by
000500*                the Fliegel/Van Flandern julian day formula.
000510* 09/11/24 rjw - 2.01 Added Ws-Now-9 and Oi930-Timestamp-Bkdn
000520*                redefines, req PR-1187.
000530*
000540*************************************************************
000550* Copyright Notice.
000560*
000570* This program forms part of the Applewood Computers OI
000580* (Order Invoicing) module for the ACAS suite, and is
000590* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000600* under the GNU General Public License v3 or later, for
000610* personal and in-business use; not for resale or hire.
000620* See the file COPYING for the full terms.
000630*************************************************************
000640*
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 COPY "envdiv.cob".
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700 DATA DIVISION.
000710 FILE SECTION.
000720 WORKING-STORAGE SECTION.
000730 77  Prog-Name              pic x(15) value "OI930 (2.01)".
000740*
000750 01  WS-Today-Parts.
000760     03  WS-CC              pic 99.
000770     03  WS-YY              pic 99.
000780     03  WS-MM              pic 99.
000790     03  WS-DD              pic 99.
000800 01  WS-Today-9 redefines WS-Today-Parts pic 9(8).
000810*
000820 01  WS-Now-Time.
000830     03  WS-HH              pic 99.
000840     03  WS-MN              pic 99.
000850     03  WS-SS              pic 99.
000860     03  filler             pic xx.
000870 01  WS-Now-9 redefines WS-Now-Time pic 9(8).
000880*
000890 01  WS-Julian-Work.
000900     03  WS-Y               pic s9(9)  comp.
000910     03  WS-M               pic s9(9)  comp.
000920     03  WS-D               pic s9(9)  comp.
000930     03  WS-A               pic s9(9)  comp.
000940     03  WS-B               pic s9(9)  comp.
000950     03  WS-JDN             pic s9(9)  comp.
000960     03  WS-Days-Since-Epoch pic s9(9) comp.
000970*
000980 LINKAGE SECTION.
000990*
001000 01  OI930-Timestamp        pic x(19).
001010 01  OI930-Timestamp-Bkdn redefines OI930-Timestamp.
001020     03  OI930-Ts-Date         pic x(10).
001030     03  filler                pic x.
001040     03  OI930-Ts-Time         pic x(8).
001050 01  OI930-Today            pic x(10).
001060 01  OI930-Unix-Ts          pic s9(9)  comp.
001070*
001080 PROCEDURE DIVISION USING OI930-Timestamp
001090                          OI930-Today
001100                          OI930-Unix-Ts.
001110*
001120 aa010-Main                 SECTION.
001130*
001140     ACCEPT    WS-Today-9   FROM DATE YYYYMMDD.
001150     ACCEPT    WS-Now-Time  FROM TIME.
001160*
001170     STRING    WS-CC  WS-YY  "-" WS-MM "-" WS-DD
001180               DELIMITED BY SIZE INTO OI930-Today.
001190     MOVE      OI930-Today (1:4)  TO OI930-Today (1:4).
001200     PERFORM   aa020-Punctuate-Today.
001210     PERFORM   aa030-Build-Stamp.
001220     PERFORM   aa040-Julian-Seconds.
001230     GOBACK.
001240*
001250 aa010-Exit.  EXIT SECTION.
001260*
001270 aa020-Punctuate-Today       SECTION.
001280*
001290     MOVE      SPACES       TO OI930-Today.
001300     MOVE      WS-CC        TO OI930-Today (1:2).
001310     MOVE      WS-YY        TO OI930-Today (3:2).
001320     MOVE      "-"          TO OI930-Today (5:1).
001330     MOVE      WS-MM        TO OI930-Today (6:2).
001340     MOVE      "-"          TO OI930-Today (8:1).
001350     MOVE      WS-DD        TO OI930-Today (9:2).
001360*
001370 aa020-Exit.  EXIT SECTION.
001380*
001390 aa030-Build-Stamp           SECTION.
001400*
001410     MOVE      SPACES       TO OI930-Timestamp.
001420     MOVE      OI930-Today  TO OI930-Timestamp (1:10).
001430     MOVE      "T"          TO OI930-Timestamp (11:1).
001440     MOVE      WS-HH        TO OI930-Timestamp (12:2).
001450     MOVE      ":"          TO OI930-Timestamp (14:1).
001460     MOVE      WS-MN        TO OI930-Timestamp (15:2).
001470     MOVE      ":"          TO OI930-Timestamp (17:1).
001480     MOVE      WS-SS        TO OI930-Timestamp (18:2).
001490*
001500 aa030-Exit.  EXIT SECTION.
001510*
001520 aa040-Julian-Seconds        SECTION.
001530*
001540*    Fliegel & Van Flandern julian day number, in use here
001550*    since before this shop's runtime carried an intrinsic
001560*    FUNCTION library - kept as-is, it still works.
001570*
001580     COMPUTE   WS-Y = WS-CC * 100 + WS-YY.
001590     MOVE      WS-MM        TO WS-M.
001600     MOVE      WS-DD        TO WS-D.
001610     COMPUTE   WS-A = (WS-M - 14) / 12.
001620     COMPUTE   WS-JDN = WS-D - 32075
001630             + (1461 * (WS-Y + 4800 + WS-A) / 4)
001640             + (367  * (WS-M - 2 - WS-A * 12) / 12)
001650             - (3 * ((WS-Y + 4900 + WS-A) / 100) / 4).
001660     COMPUTE   WS-Days-Since-Epoch = WS-JDN - 2440588.
001670     COMPUTE   OI930-Unix-Ts =
001680               WS-Days-Since-Epoch * 86400
001690             + WS-HH * 3600 + WS-MN * 60 + WS-SS.
001700*
001710 aa040-Exit.  EXIT SECTION.
