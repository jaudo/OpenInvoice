000100****************************************************************
000110*                                                               *
000120*                 OI          Product Maintenance               *
000130*        Create, update, soft-delete and stock-adjust one      *
000140*        product per MAINT-FILE request, plus the id/barcode   *
000150*        lookups and the "all active, by name" listing the     *
000160*        counter staff keep asking the office for.             *
000170*                                                               *
000180****************************************************************
000190*
000200 IDENTIFICATION DIVISION.
000210*
000220 PROGRAM-ID.         OI070.
000230*
000240 AUTHOR.             R J WALLACE.
000250 INSTALLATION.       APPLEWOOD COMPUTERS.
000260 DATE-WRITTEN.       18/09/21.
000270 DATE-COMPILED.
000280 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
000290                     VINCENT BRYAN COEN.
000300*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000310*                    LICENCE.  SEE THE FILE COPYING FOR
000320*                    DETAILS.
000330*
000340*    Remarks.        OI Product Maintenance - MT-Op-Code on each
000350*                    MAINT-FILE line picks the job: C=create,
000360*                    U=update, D=soft-delete (status set
000370*                    INACTIVE, record kept), S=stock delta
000380*                    (positive or negative), I=lookup by id,
000390*                    B=lookup by barcode, A=list all active
000400*                    products in name order.  Results and
000410*                    listings go to MAINTPRT, one line per hit.
000420*    Version.        See Prog-Name in ws.
000430*    Called modules.  oi990, oi920.
000440*    Files used.      MAINT-FILE, MAINTPRT-FILE, PRODUCT-MASTER.
000450*    Error messages used.  OI071, OI072, OI073.
000460*
000470* Changes:
000480* 18/09/21 vbc - Created for job req 9114.
000490* 04/10/21 vbc - .01 List-active job added, office wanted a plain
000500*                stock sheet without going near the CSV export.
000510* 09/11/24 rjw - .02 Create/Update now call OI920 to flag a
000520*                barcode that does not look like one (OI073),
000530*                req PR-1187; added WS-Best-Name-Halves redefine
000540*                while in here.
000550* 11/11/24 rjw - .03 The read/scan loops and the leader-board
000560*                ranking pair in zz120 pulled out to their own
000570*                zz0nn paragraphs, called by PERFORM ... THRU ...
000580*                EXIT rather than inline PERFORM/END-PERFORM,
000590*                req PR-1204.
000600*
000610*************************************************************
000620* Copyright Notice.
000630*
000640* This program forms part of the Applewood Computers OI
000650* (Order Invoicing) module for the ACAS suite, and is
000660* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000670* under the GNU General Public License v3 or later, for
000680* personal and in-business use; not for resale or hire.
000690* See the file COPYING for the full terms.
000700*************************************************************
000710*
000720 ENVIRONMENT DIVISION.
000730*
000740 CONFIGURATION SECTION.
000750 COPY "envdiv.cob".
000760*
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT   MAINT-FILE
000800              ASSIGN TO "MAINTFIL"
000810              ORGANIZATION IS LINE SEQUENTIAL
000820              FILE STATUS IS WS-Maint-Status.
000830     SELECT   MAINTPRT-FILE
000840              ASSIGN TO "MAINTPRT"
000850              ORGANIZATION IS LINE SEQUENTIAL
000860              FILE STATUS IS WS-Prt-Status.
000870     SELECT   PRODUCT-MASTER
000880              ASSIGN TO "PRODFILE"
000890              ORGANIZATION IS INDEXED
000900              ACCESS MODE IS DYNAMIC
000910              RECORD KEY IS PROD-Id
000920              ALTERNATE RECORD KEY IS PROD-Barcode
000930                        WITH DUPLICATES
000940              FILE STATUS IS WS-Prod-Status.
000950*
000960 DATA DIVISION.
000970*
000980 FILE SECTION.
000990 FD  MAINT-FILE
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 180 CHARACTERS.
001020 01  MT-Maint-Record.
001030     03  MT-Op-Code            pic x.
001040         88  MT-Op-Create             value "C".
001050         88  MT-Op-Update             value "U".
001060         88  MT-Op-Delete             value "D".
001070         88  MT-Op-Stock              value "S".
001080         88  MT-Op-Lookup-Id          value "I".
001090         88  MT-Op-Lookup-Barcode     value "B".
001100         88  MT-Op-List-Active        value "A".
001110     03  MT-Product-Id          pic x(20).
001120     03  MT-Name                pic x(40).
001130     03  MT-Desc                pic x(60).
001140     03  MT-Price               pic s9(7)v99.
001150     03  MT-Vat-Rate            pic 9(2)v99.
001160     03  MT-Barcode             pic x(14).
001170     03  MT-Stock               pic s9(7).
001180     03  MT-Stock-Delta         pic s9(7).
001190     03  MT-Status              pic x(8).
001200     03  filler                 pic x(10).
001210*
001220 FD  MAINTPRT-FILE
001230     LABEL RECORDS ARE STANDARD
001240     RECORD CONTAINS 80 CHARACTERS.
001250 01  PT-Print-Line              pic x(80).
001260*
001270 FD  PRODUCT-MASTER
001280     LABEL RECORDS ARE STANDARD
001290     RECORD CONTAINS 182 CHARACTERS.
001300 COPY "wsoiprod.cob".
001310*
001320 WORKING-STORAGE SECTION.
001330*
001340 77  Prog-Name              pic x(15) value "OI070 (1.03)".
001350*
001360 01  WS-Status-Block.
001370     03  WS-Maint-Status      pic xx.
001380         88  WS-Maint-Ok            values "00" "04".
001390         88  WS-Maint-Eof           value  "10".
001400     03  WS-Prt-Status        pic xx.
001410     03  WS-Prod-Status       pic xx.
001420         88  WS-Prod-Ok             values "00" "04".
001430         88  WS-Prod-Not-Found      value  "23".
001440*
001450 01  WS-Auto-Id-Work.
001460     03  WS-Next-Auto-Seq      pic 9(8) comp value zero.
001470     03  WS-Existing-Seq       pic 9(8).
001480     03  WS-Auto-Seq-Text      pic 9(8).
001490     03  WS-Auto-Primed-Sw     pic x value "N".
001500         88  WS-Auto-Primed          value "Y".
001510*
001520*    List-active work table - a scan of PRODUCT-MASTER can run to
001530*    several hundred lines on a big store, so the id/name pairs
001540*    are picked up here first and put in name order by hand
001550*    (picking the lowest name left each pass), the same leader-
001560*    board trick oi050 uses for its top-products table.
001570*
001580 01  WS-List-Table.
001590     03  WS-List-Entry         occurs 500
001600                                indexed by WS-List-Ix.
001610         05  WS-List-Id            pic x(20).
001620         05  WS-List-Name          pic x(40).
001630         05  WS-List-Used          pic 9 comp.
001640 01  WS-List-Count             pic 9(3) comp value zero.
001650*
001660 01  WS-Rank-Work.
001670     03  WS-Best-Ix             pic 9(3) comp.
001680     03  WS-Best-Name           pic x(40).
001690     03  WS-Best-Name-Halves redefines WS-Best-Name.
001700         05  WS-Best-Name-First20  pic x(20).
001710         05  WS-Best-Name-Last20   pic x(20).
001720     03  WS-Best-Sw             pic x.
001730         88  WS-Best-Found            value "Y".
001740         88  WS-Best-None             value "N".
001750     03  WS-Out-Ix              pic 9(3) comp.
001760*
001770 01  WS-Edit-Work.
001780     03  WS-Price-Ed            pic z(6)9.99.
001790     03  WS-Vat-Ed              pic z9.99.
001800     03  WS-Stock-Ed            pic -(6)9.
001810     03  WS-Delta-Ed            pic -(6)9.
001820*
001830 01  WS-Audit-Work.
001840     03  WS-Audit-Action        pic x(14).
001850     03  WS-Audit-Entity        pic x(8)  value "PRODUCT".
001860     03  WS-Audit-Details       pic x(80).
001870*
001880*    Barcode shape check - linkage-shaped work area for the CALL
001890*    to the scanner utility sub, oi920, the same one the till
001900*    front end leans on when a gun fires a rogue read.
001910*
001920 01  WS-Barcode-Check.
001930     03  WS-Bc-Function          pic x.
001940     03  WS-Bc-Code-12           pic 9(12).
001950     03  WS-Bc-Code-13           pic 9(13).
001960     03  WS-Bc-Scan-Text         pic x(20).
001970     03  WS-Bc-Result            pic x.
001980         88  WS-Bc-Is-Barcode          value "Y".
001990         88  WS-Bc-Not-Barcode         value "N".
002000     03  WS-Bc-Remap-Text        pic x(20).
002010*
002020 01  Error-Messages.
002030     03  OI071                pic x(40)
002040         value "OI071 Product not found".
002050     03  OI072                pic x(40)
002060         value "OI072 Unknown maintenance op code - ".
002070     03  OI073                pic x(40)
002080         value "OI073 Barcode does not look valid - ".
002090*
002100 LINKAGE SECTION.
002110*
002120 PROCEDURE DIVISION.
002130*
002140 aa010-Main                    SECTION.
002150*
002160     OPEN      INPUT MAINT-FILE.
002170     OPEN      OUTPUT MAINTPRT-FILE.
002180     OPEN      I-O PRODUCT-MASTER.
002190     PERFORM   zz005-Read-Maint THRU zz005-Read-Maint-Exit
002200               UNTIL WS-Maint-Eof.
002210     CLOSE     PRODUCT-MASTER MAINTPRT-FILE MAINT-FILE.
002220     GOBACK.
002230*
002240 aa010-Exit.  EXIT SECTION.
002250*
002260 zz005-Read-Maint                SECTION.
002270*
002280     READ      MAINT-FILE
002290               AT END
002300                   SET WS-Maint-Eof TO TRUE
002310               NOT AT END
002320                   PERFORM aa020-Process-One-Request
002330     END-READ.
002340*
002350 zz005-Read-Maint-Exit.  EXIT SECTION.
002360*
002370 aa020-Process-One-Request      SECTION.
002380*
002390     EVALUATE  TRUE
002400         WHEN  MT-Op-Create
002410               PERFORM zz010-Create-Product
002420         WHEN  MT-Op-Update
002430               PERFORM zz020-Update-Product
002440         WHEN  MT-Op-Delete
002450               PERFORM zz030-Soft-Delete
002460         WHEN  MT-Op-Stock
002470               PERFORM zz040-Stock-Delta
002480         WHEN  MT-Op-Lookup-Id
002490               PERFORM zz050-Lookup-Id
002500         WHEN  MT-Op-Lookup-Barcode
002510               PERFORM zz060-Lookup-Barcode
002520         WHEN  MT-Op-List-Active
002530               PERFORM zz070-List-Active
002540         WHEN  OTHER
002550               MOVE SPACES TO PT-Print-Line
002560               STRING OI072 MT-Op-Code
002570                   DELIMITED BY SIZE INTO PT-Print-Line
002580               WRITE PT-Print-Line
002590     END-EVALUATE.
002600*
002610 aa020-Exit.  EXIT SECTION.
002620*
002630 zz010-Create-Product            SECTION.
002640*
002650     IF        MT-Product-Id = SPACES
002660               PERFORM zz080-Generate-Auto-Id
002670               MOVE  WS-Auto-Seq-Text TO PROD-Id (6:8)
002680               MOVE  "PROD-"          TO PROD-Id (1:5)
002690     ELSE
002700               MOVE  MT-Product-Id TO PROD-Id
002710     END-IF.
002720     MOVE      MT-Name TO PROD-Name.
002730     MOVE      MT-Desc TO PROD-Desc.
002740     IF        MT-Price > ZERO
002750               MOVE MT-Price TO PROD-Price
002760     ELSE
002770               MOVE ZERO TO PROD-Price
002780     END-IF.
002790     IF        MT-Vat-Rate > ZERO
002800               MOVE MT-Vat-Rate TO PROD-Vat-Rate
002810     ELSE
002820               MOVE 21.00 TO PROD-Vat-Rate
002830     END-IF.
002840     MOVE      MT-Barcode TO PROD-Barcode.
002850     PERFORM   zz150-Check-Barcode-Shape.
002860     MOVE      MT-Stock TO PROD-Stock.
002870     IF        MT-Status = "ACTIVE" OR MT-Status = "INACTIVE"
002880               MOVE MT-Status TO PROD-Status
002890     ELSE
002900               SET  PROD-Is-Active TO TRUE
002910     END-IF.
002920     PERFORM   zz090-Stamp-Created.
002930     WRITE     PROD-Master-Record
002940               INVALID KEY
002950               MOVE SPACES TO PT-Print-Line
002960               STRING "OI070 duplicate id on create - "
002970                   PROD-Id DELIMITED BY SIZE INTO PT-Print-Line
002980               WRITE PT-Print-Line
002990               GO TO zz010-Exit
003000     END-WRITE.
003010     MOVE      "CREATE" TO WS-Audit-Action.
003020     PERFORM   zz100-Post-Audit.
003030     PERFORM   zz110-Print-One-Product.
003040*
003050 zz010-Exit.  EXIT SECTION.
003060*
003070 zz020-Update-Product            SECTION.
003080*
003090     MOVE      MT-Product-Id TO PROD-Id.
003100     READ      PRODUCT-MASTER
003110               INVALID KEY
003120               DISPLAY OI071 " " MT-Product-Id
003130               GO TO zz020-Exit
003140     END-READ.
003150     MOVE      MT-Name       TO PROD-Name.
003160     MOVE      MT-Desc       TO PROD-Desc.
003170     MOVE      MT-Price      TO PROD-Price.
003180     MOVE      MT-Vat-Rate   TO PROD-Vat-Rate.
003190     MOVE      MT-Barcode    TO PROD-Barcode.
003200     PERFORM   zz150-Check-Barcode-Shape.
003210     MOVE      MT-Stock      TO PROD-Stock.
003220     IF        MT-Status = "ACTIVE" OR MT-Status = "INACTIVE"
003230               MOVE MT-Status TO PROD-Status
003240     END-IF.
003250     REWRITE   PROD-Master-Record.
003260     MOVE      "UPDATE" TO WS-Audit-Action.
003270     PERFORM   zz100-Post-Audit.
003280     PERFORM   zz110-Print-One-Product.
003290*
003300 zz020-Exit.  EXIT SECTION.
003310*
003320 zz030-Soft-Delete               SECTION.
003330*
003340     MOVE      MT-Product-Id TO PROD-Id.
003350     READ      PRODUCT-MASTER
003360               INVALID KEY
003370               DISPLAY OI071 " " MT-Product-Id
003380               GO TO zz030-Exit
003390     END-READ.
003400     SET       PROD-Is-Inactive TO TRUE.
003410     REWRITE   PROD-Master-Record.
003420     MOVE      "DELETE" TO WS-Audit-Action.
003430     PERFORM   zz100-Post-Audit.
003440     PERFORM   zz110-Print-One-Product.
003450*
003460 zz030-Exit.  EXIT SECTION.
003470*
003480 zz040-Stock-Delta               SECTION.
003490*
003500     MOVE      MT-Product-Id TO PROD-Id.
003510     READ      PRODUCT-MASTER
003520               INVALID KEY
003530               DISPLAY OI071 " " MT-Product-Id
003540               GO TO zz040-Exit
003550     END-READ.
003560     COMPUTE   PROD-Stock = PROD-Stock + MT-Stock-Delta.
003570     REWRITE   PROD-Master-Record.
003580     MOVE      "STOCK-ADJUST" TO WS-Audit-Action.
003590     MOVE      MT-Stock-Delta TO WS-Delta-Ed.
003600     MOVE      SPACES TO WS-Audit-Details.
003610     STRING    "delta=" DELIMITED BY SIZE
003620               WS-Delta-Ed DELIMITED BY SIZE
003630               INTO WS-Audit-Details.
003640     CALL      "OI990" USING WS-Audit-Action WS-Audit-Entity
003650                             PROD-Id WS-Audit-Details.
003660     PERFORM   zz110-Print-One-Product.
003670*
003680 zz040-Exit.  EXIT SECTION.
003690*
003700 zz050-Lookup-Id                 SECTION.
003710*
003720     MOVE      MT-Product-Id TO PROD-Id.
003730     READ      PRODUCT-MASTER
003740               INVALID KEY
003750               DISPLAY OI071 " " MT-Product-Id
003760               GO TO zz050-Exit
003770     END-READ.
003780     PERFORM   zz110-Print-One-Product.
003790*
003800 zz050-Exit.  EXIT SECTION.
003810*
003820 zz060-Lookup-Barcode            SECTION.
003830*
003840     MOVE      MT-Barcode TO PROD-Barcode.
003850     READ      PRODUCT-MASTER
003860               KEY IS PROD-Barcode
003870               INVALID KEY
003880               MOVE SPACES TO PT-Print-Line
003890               STRING OI071 " barcode " MT-Barcode
003900                   DELIMITED BY SIZE INTO PT-Print-Line
003910               WRITE PT-Print-Line
003920               GO TO zz060-Exit
003930     END-READ.
003940     PERFORM   zz110-Print-One-Product.
003950*
003960 zz060-Exit.  EXIT SECTION.
003970*
003980 zz070-List-Active               SECTION.
003990*
004000     MOVE      ZERO TO WS-List-Count.
004010     MOVE      LOW-VALUES TO PROD-Id.
004020     START     PRODUCT-MASTER KEY IS NOT LESS THAN PROD-Id
004030               INVALID KEY
004040               NEXT SENTENCE
004050     END-START.
004060     PERFORM   zz075-List-Scan-Read THRU zz075-List-Scan-Read-Exit
004070               UNTIL WS-Prod-Status = "10".
004080     PERFORM   zz120-Rank-And-Print-List.
004090*
004100 zz070-Exit.  EXIT SECTION.
004110*
004120 zz075-List-Scan-Read              SECTION.
004130*
004140     READ      PRODUCT-MASTER NEXT RECORD
004150               AT END
004160                   MOVE "10" TO WS-Prod-Status
004170               NOT AT END
004180                   IF   PROD-Is-Active
004190                        AND WS-List-Count < 500
004200                        ADD  1 TO WS-List-Count
004210                        MOVE PROD-Id
004220                             TO WS-List-Id (WS-List-Count)
004230                        MOVE PROD-Name
004240                           TO WS-List-Name (WS-List-Count)
004250                        MOVE 0 TO WS-List-Used (WS-List-Count)
004260                   END-IF
004270     END-READ.
004280*
004290 zz075-List-Scan-Read-Exit.  EXIT SECTION.
004300*
004310 zz080-Generate-Auto-Id          SECTION.
004320*
004330     IF        NOT WS-Auto-Primed
004340               PERFORM zz130-Prime-Auto-Id
004350               SET  WS-Auto-Primed TO TRUE
004360     END-IF.
004370     ADD       1 TO WS-Next-Auto-Seq.
004380     MOVE      WS-Next-Auto-Seq TO WS-Auto-Seq-Text.
004390*
004400 zz080-Exit.  EXIT SECTION.
004410*
004420 zz090-Stamp-Created             SECTION.
004430*
004440     CALL      "OI930" USING PROD-Created.
004450*
004460 zz090-Exit.  EXIT SECTION.
004470*
004480 zz100-Post-Audit                SECTION.
004490*
004500     MOVE      SPACES TO WS-Audit-Details.
004510     MOVE      PROD-Price TO WS-Price-Ed.
004520     STRING    "name=" DELIMITED BY SIZE
004530               PROD-Name  DELIMITED BY SIZE
004540               " price=" DELIMITED BY SIZE
004550               WS-Price-Ed DELIMITED BY SIZE
004560               INTO WS-Audit-Details.
004570     CALL      "OI990" USING WS-Audit-Action WS-Audit-Entity
004580                             PROD-Id WS-Audit-Details.
004590*
004600 zz100-Exit.  EXIT SECTION.
004610*
004620 zz110-Print-One-Product         SECTION.
004630*
004640     MOVE      SPACES TO PT-Print-Line.
004650     MOVE      PROD-Price TO WS-Price-Ed.
004660     MOVE      PROD-Stock TO WS-Stock-Ed.
004670     STRING    PROD-Id      DELIMITED BY SIZE
004680               " "          DELIMITED BY SIZE
004690               PROD-Name    DELIMITED BY SIZE
004700               " "          DELIMITED BY SIZE
004710               WS-Price-Ed  DELIMITED BY SIZE
004720               " "          DELIMITED BY SIZE
004730               WS-Stock-Ed  DELIMITED BY SIZE
004740               " "          DELIMITED BY SIZE
004750               PROD-Status  DELIMITED BY SIZE
004760               INTO PT-Print-Line.
004770     WRITE     PT-Print-Line.
004780*
004790 zz110-Exit.  EXIT SECTION.
004800*
004810 zz120-Rank-And-Print-List       SECTION.
004820*
004830     PERFORM   zz125-Rank-One THRU zz125-Rank-One-Exit
004840               WS-List-Count TIMES.
004850*
004860 zz120-Exit.  EXIT SECTION.
004870*
004880 zz125-Rank-One                  SECTION.
004890*
004900     SET       WS-Best-None TO TRUE.
004910     PERFORM   zz126-Best-Name-Scan THRU zz126-Best-Name-Scan-Exit
004920               VARYING WS-List-Ix FROM 1 BY 1
004930               UNTIL WS-List-Ix > WS-List-Count.
004940     IF        WS-Best-Found
004950               MOVE 1 TO WS-List-Used (WS-Best-Ix)
004960               MOVE WS-List-Id (WS-Best-Ix) TO PROD-Id
004970               READ PRODUCT-MASTER
004980                   INVALID KEY
004990                   NEXT SENTENCE
005000               END-READ
005010               IF   WS-Prod-Ok
005020                    PERFORM zz110-Print-One-Product
005030               END-IF
005040     END-IF.
005050*
005060 zz125-Rank-One-Exit.  EXIT SECTION.
005070*
005080 zz126-Best-Name-Scan             SECTION.
005090*
005100     IF        WS-List-Used (WS-List-Ix) = 0
005110               IF  WS-Best-None
005120                   OR WS-List-Name (WS-List-Ix) < WS-Best-Name
005130                   SET  WS-Best-Found TO TRUE
005140                   SET  WS-Best-Ix TO WS-List-Ix
005150                   MOVE WS-List-Name (WS-List-Ix)
005160                       TO WS-Best-Name
005170               END-IF
005180     END-IF.
005190*
005200 zz126-Best-Name-Scan-Exit.  EXIT SECTION.
005210*
005220 zz130-Prime-Auto-Id             SECTION.
005230*
005240     MOVE      ZERO TO WS-Next-Auto-Seq.
005250     MOVE      LOW-VALUES TO PROD-Id.
005260     START     PRODUCT-MASTER KEY IS NOT LESS THAN PROD-Id
005270               INVALID KEY
005280               NEXT SENTENCE
005290     END-START.
005300     PERFORM   zz135-Prime-Scan-Read
005310               THRU zz135-Prime-Scan-Read-Exit
005320               UNTIL WS-Prod-Status = "10".
005330     MOVE      ZERO TO WS-Prod-Status.
005340*
005350 zz130-Exit.  EXIT SECTION.
005360*
005370 zz135-Prime-Scan-Read             SECTION.
005380*
005390     READ      PRODUCT-MASTER NEXT RECORD
005400               AT END
005410                   MOVE "10" TO WS-Prod-Status
005420               NOT AT END
005430                   PERFORM zz140-Check-One-Id
005440     END-READ.
005450*
005460 zz135-Prime-Scan-Read-Exit.  EXIT SECTION.
005470*
005480 zz140-Check-One-Id              SECTION.
005490*
005500     IF        PROD-Id (1:5) = "PROD-"
005510         AND   PROD-Id (6:8) IS NUMERIC
005520               MOVE PROD-Id (6:8) TO WS-Existing-Seq
005530               IF   WS-Existing-Seq > WS-Next-Auto-Seq
005540                    MOVE WS-Existing-Seq TO WS-Next-Auto-Seq
005550               END-IF
005560     END-IF.
005570*
005580 zz140-Exit.  EXIT SECTION.
005590*
005600 zz150-Check-Barcode-Shape       SECTION.
005610*
005620     IF        PROD-Barcode NOT = SPACES
005630               MOVE "L" TO WS-Bc-Function
005640               MOVE SPACES TO WS-Bc-Scan-Text
005650               MOVE PROD-Barcode TO WS-Bc-Scan-Text
005660               CALL "OI920" USING WS-Bc-Function
005670                                  WS-Bc-Code-12
005680                                  WS-Bc-Code-13
005690                                  WS-Bc-Scan-Text
005700                                  WS-Bc-Result
005710                                  WS-Bc-Remap-Text
005720               IF   WS-Bc-Not-Barcode
005730                    MOVE SPACES TO PT-Print-Line
005740                    STRING OI073 PROD-Barcode
005750                        DELIMITED BY SIZE INTO PT-Print-Line
005760                    WRITE PT-Print-Line
005770               END-IF
005780     END-IF.
005790*
005800 zz150-Exit.  EXIT SECTION.
