000100*******************************************
000110*                                          *
000120*  Record Definition For Invoice Item     *
000130*           File (OI module)              *
000140*     Grouped by Itm-Invoice-Id, written  *
000150*     in line order right after the       *
000160*     owning header - append only.        *
000170*******************************************
000180*
000190* 04/06/87 rjw - Created.
000200* 19/11/98 rjw - Y2K pass - no date fields held here, just
000210*                confirmed Itm-Id sequencing is not
000220*                year-dependent.
000230* 03/09/21 vbc - Added Itm-Vat-Rate (was implied from the
000240*                product master only, now snapshotted per
000250*                line for the digest / receipt rework).
000260* 17/09/21 vbc - Added Itm-Return-Status for job req 9114
000270*                partial-return support.
000280* 06/11/24 rjw - Named the tail filler Itm-Reserved and added
000290*                Itm-Reserved-Bkdn, req PR-1187 (line discount
000300*                pct staked out of the growth room rather than
000310*                widening the record again).
000320*
000330 01  ITM-Detail-Record.
000340     03  ITM-Id                pic 9(7)      comp.
000350     03  ITM-Invoice-Id        pic 9(7)      comp.
000360     03  ITM-Product-Id        pic x(20).
000370     03  ITM-Product-Name      pic x(40).
000380     03  ITM-Quantity          pic s9(5)     comp-3.
000390     03  ITM-Unit-Price        pic s9(7)v99  comp-3.
000400     03  ITM-Vat-Rate          pic 9(2)v99   comp-3.
000410     03  ITM-Line-Total        pic s9(7)v99  comp-3.
000420     03  ITM-Return-Status     pic x(8).
000430         88  ITM-Not-Returned          value "NONE".
000440         88  ITM-Was-Returned          value "RETURNED".
000450     03  ITM-Reserved          pic x(18).
000460     03  ITM-Reserved-Bkdn redefines ITM-Reserved.
000470         05  ITM-Disc-Pct      pic 9(2)v99  comp-3.
000480         05  filler            pic x(15).
000490*
