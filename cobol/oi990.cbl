000100****************************************************************
000110*                                                               *
000120*              OI Module - Audit Log Writer                    *
000130*      Append-only write to the audit trail file, called       *
000140*      from every program that creates, changes or returns     *
000150*      anything OI is expected to be able to answer for.       *
000160*                                                               *
000170****************************************************************
000180*
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     OI990.
000210 AUTHOR.         R J WALLACE.
000220 INSTALLATION.   APPLEWOOD COMPUTERS.
000230 DATE-WRITTEN.   06/09/21.
000240 DATE-COMPILED.
000250 SECURITY.       COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
000260*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000270*                LICENCE.  SEE THE FILE COPYING FOR DETAILS.
000280*
000290*    Remarks.    Every OI program that changes something writes
000300*                one AUDIT-FILE record through here rather than
000310*                opening the file itself - keeps the numbering
000320*                (AUD-Id) and the open/close handling in one
000330*                place, same reasoning as py900 centralising
000340*                the ACAS parameter opens.
000350*    Version.    See Prog-Name in WS.
000360*    Called Modules.  oi930 (timestamp).
000370*    Files used.      AUDIT-FILE.
000380*    Error messages used.  OI991.
000390*
000400* Changes:
000410* 06/09/21 vbc - Created for job req 9114 - audit had been a
000420*                bare DISPLAY to the job log up to now, which
000430*                the auditors said was not good enough.
000440* 21/09/21 vbc - .01 File left open across calls within one run
000450*                rather than open/close per audit line - the
000460*                nightly close-off job was taking an age with
000470*                a few thousand lines each doing its own open.
000480* 09/11/24 rjw - .02 Added Ws-Stamp-Bkdn and Oi990-Details-Bkdn
000490*                redefines, req PR-1187.
000500* 11/11/24 rjw - .03 The audit-file priming read loop pulled out
000510*                to its own zz0nn paragraph, called by PERFORM
000520*                ... THRU ... EXIT rather than inline PERFORM/
000530*                END-PERFORM, req PR-1204.
000540*
000550*************************************************************
000560* Copyright Notice.
000570*
000580* This program forms part of the Applewood Computers OI
000590* (Order Invoicing) module for the ACAS suite, and is
000600* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000610* under the GNU General Public License v3 or later, for
000620* personal and in-business use; not for resale or hire.
000630* See the file COPYING for the full terms.
000640*************************************************************
000650*
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 COPY "envdiv.cob".
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT   AUDIT-FILE
000720              ASSIGN TO "AUDITFIL"
000730              ORGANIZATION IS LINE SEQUENTIAL
000740              FILE STATUS IS WS-Audit-Status.
000750*
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  AUDIT-FILE
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 150 CHARACTERS.
000810 COPY "wsoiaud.cob".
000820*
000830 WORKING-STORAGE SECTION.
000840 77  Prog-Name              pic x(15) value "OI990 (1.03)".
000850*
000860 01  WS-Audit-Status         pic xx.
000870     88  WS-Audit-Ok             values "00" "04".
000880 01  WS-File-Open-Sw         pic x  value "N".
000890     88  WS-File-Is-Open          value "Y".
000900     88  WS-File-Not-Open          value "N".
000910 01  WS-Next-Audit-Id        pic 9(7) comp value zero.
000920 01  WS-Stamp                pic x(19).
000930 01  WS-Stamp-Bkdn redefines WS-Stamp.
000940     03  WS-Stamp-Date          pic x(10).
000950     03  filler                 pic x.
000960     03  WS-Stamp-Time          pic x(8).
000970 01  WS-Today                pic x(10).
000980 01  WS-Unix-Ts               pic s9(9) comp.
000990*
001000 01  Error-Messages.
001010     03  OI991               pic x(30)
001020         value "OI991 Audit file write failed".
001030*
001040 LINKAGE SECTION.
001050*
001060 01  OI990-Action             pic x(14).
001070 01  OI990-Entity-Type        pic x(8).
001080 01  OI990-Entity-Id          pic x(20).
001090 01  OI990-Details            pic x(80).
001100 01  OI990-Details-Bkdn redefines OI990-Details.
001110     03  OI990-Det-Label          pic x(15).
001120     03  OI990-Det-Value          pic x(65).
001130*
001140 PROCEDURE DIVISION USING OI990-Action
001150                          OI990-Entity-Type
001160                          OI990-Entity-Id
001170                          OI990-Details.
001180*
001190 aa010-Main                  SECTION.
001200*
001210     IF        WS-File-Not-Open
001220               PERFORM zz010-Open-Audit
001230     END-IF.
001240     ADD       1 TO WS-Next-Audit-Id.
001250     CALL      "OI930" USING WS-Stamp WS-Today WS-Unix-Ts.
001260     MOVE      SPACES         TO AUD-Log-Record.
001270     MOVE      WS-Next-Audit-Id TO AUD-Id.
001280     MOVE      OI990-Action     TO AUD-Action.
001290     MOVE      OI990-Entity-Type TO AUD-Entity-Type.
001300     MOVE      OI990-Entity-Id   TO AUD-Entity-Id.
001310     MOVE      OI990-Details     TO AUD-Details.
001320     MOVE      WS-Stamp          TO AUD-Created.
001330     WRITE     AUD-Log-Record.
001340     IF        NOT WS-Audit-Ok
001350               DISPLAY OI991
001360     END-IF.
001370     GOBACK.
001380*
001390 aa010-Exit.  EXIT SECTION.
001400*
001410 zz010-Open-Audit             SECTION.
001420*
001430*    Pick up the last serial used before this run, same as the
001440*    old ledger clerks used to run a finger down the page - a
001450*    quick read-through of the file that is there already.
001460*
001470     OPEN      INPUT AUDIT-FILE.
001480     IF        WS-Audit-Status = "05" OR WS-Audit-Status = "35"
001490               NEXT SENTENCE
001500     ELSE
001510               PERFORM zz011-Prime-Scan-Read
001520                       THRU zz011-Prime-Scan-Read-Exit
001530                       UNTIL WS-Audit-Status = "10"
001540     END-IF.
001550     CLOSE     AUDIT-FILE.
001560     OPEN      EXTEND AUDIT-FILE.
001570     IF        WS-Audit-Status = "35"
001580               OPEN OUTPUT AUDIT-FILE
001590               CLOSE      AUDIT-FILE
001600               OPEN EXTEND AUDIT-FILE
001610     END-IF.
001620     SET       WS-File-Is-Open TO TRUE.
001630*
001640 zz010-Exit.  EXIT SECTION.
001650*
001660 zz011-Prime-Scan-Read        SECTION.
001670*
001680     READ      AUDIT-FILE
001690               AT END MOVE "10" TO WS-Audit-Status
001700               NOT AT END MOVE AUD-Id
001710                          TO WS-Next-Audit-Id
001720     END-READ.
001730*
001740 zz011-Prime-Scan-Read-Exit.  EXIT SECTION.
