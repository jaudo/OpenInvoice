000100****************************************************************
000110*                                                               *
000120*           OI Module - Digest Chain Calculator                *
000130*      Builds the canonical text for one invoice and works     *
000140*      out its 64-character chain digest.  Called for every    *
000150*      invoice written (oi010) and for both the batch chain    *
000160*      re-check (oi020) and single-invoice check (oi030).      *
000170*                                                               *
000180****************************************************************
000190*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.     OI900.
000220 AUTHOR.         R J WALLACE.
000230 INSTALLATION.   APPLEWOOD COMPUTERS.
000240 DATE-WRITTEN.   03/09/21.
000250 DATE-COMPILED.
000260 SECURITY.       COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
000270*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000280*                LICENCE.  SEE THE FILE COPYING FOR DETAILS.
000290*
000300*    Remarks.    Tamper-evident chain digest for OI (job req
000310*                9114).  Every invoice's digest is worked out
000320*                from the invoice's own fields plus the digest
000330*                of the one before it, so altering any old
000340*                invoice throws every digest after it out of
000350*                step - the whole point of the exercise.
000360*                This runtime has no intrinsic FUNCTION library
000370*                fitted (see maps04 remarks of old) so the
000380*                digest is our own home-grown checksum spread
000390*                over 64 hex characters, not a proper SHA - it
000400*                does the same tamper-evident job for our
000410*                purposes.
000420*    Version.    See Prog-Name in WS.
000430*    Called Modules.  None.
000440*    Files used.      None.
000450*    Error messages used.  None.
000460*
000470* Changes:
000480* 03/09/21 vbc - Created for job req 9114 - the receipt/audit
000490*                tamper-evidence requirement from the sales
000500*                floor.
000510* 15/09/21 vbc - .01 Canonical layout widened - Item-List field
000520*                was 200, too short for a ten-line invoice,
000530*                now 400.
000540* 02/10/21 vbc - .02 Digest step now folds in the invoice
000550*                sequence position (Hex-Ix) as well as the
000560*                character position, so a digest built from
000570*                "AB" cannot land the same as one built from
000580*                "BA".
000590* 09/11/24 rjw - .03 Added WS-Hex-Pairs redefine, req PR-1187.
000600* 11/11/24 rjw - .04 The code-table build and hex-digest loops
000610*                (each with its own inner scan) pulled out to
000620*                their own zz0nn paragraphs, called by PERFORM
000630*                ... THRU ... EXIT rather than inline PERFORM/
000640*                END-PERFORM, req PR-1204.
000650*
000660*************************************************************
000670* Copyright Notice.
000680*
000690* This program forms part of the Applewood Computers OI
000700* (Order Invoicing) module for the ACAS suite, and is
000710* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000720* under the GNU General Public License v3 or later, for
000730* personal and in-business use; not for resale or hire.
000740* See the file COPYING for the full terms.
000750*************************************************************
000760*
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 COPY "envdiv.cob".
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820 DATA DIVISION.
000830 FILE SECTION.
000840 WORKING-STORAGE SECTION.
000850 77  Prog-Name              pic x(15) value "OI900 (1.04)".
000860*
000870*    Canonical layout - one field per item in the digest
000880*    contract, in the fixed order agreed with the sales-floor
000890*    people, delimited so two adjoining fields can never be
000900*    read as one even when both are all spaces.
000910*
000920 01  WS-Canon-Layout.
000930     03  WC-Invoice-Number  pic x(13).
000940     03  WC-Delim-1         pic x      value "|".
000950     03  WC-Seller-Id       pic x(12).
000960     03  WC-Delim-2         pic x      value "|".
000970     03  WC-Total           pic s9(7)v99.
000980     03  WC-Delim-3         pic x      value "|".
000990     03  WC-Item-List       pic x(400).
001000     03  WC-Delim-4         pic x      value "|".
001010     03  WC-Timestamp       pic x(19).
001020     03  WC-Delim-5         pic x      value "|".
001030     03  WC-Prev-Hash       pic x(64).
001040 01  WS-Canon-Text redefines WS-Canon-Layout
001050                             pic x(514).
001060 77  WS-Text-Len             pic 9(3)  comp value 514.
001070*
001080*    Printable-ASCII collating table (chr 32 space thru chr
001090*    126 tilde) - built once so a character's ordinal value
001100*    can be looked up without an intrinsic FUNCTION, same
001110*    trick maps04 used to use for its old check-digit work.
001120*
001130 01  WS-Ascii-Group.
001140     03  WS-Ascii-Table-1    pic x(48) value
001150         " !""#$%&'()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNO".
001160     03  WS-Ascii-Table-2    pic x(47) value
001170         "PQRSTUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~".
001180 01  WS-Ascii-Table redefines WS-Ascii-Group
001190                             pic x(95).
001200*
001210 01  WS-Hex-Digits           pic x(16) value "0123456789abcdef".
001220 01  WS-Hex-Pairs redefines WS-Hex-Digits.
001230     03  WS-Hex-Half-Lo      pic x(8).
001240     03  WS-Hex-Half-Hi      pic x(8).
001250*
001260 01  WS-Digest-Work.
001270     03  WS-Code-Table       pic 9(3)  comp occurs 600.
001280     03  WS-Ix               pic 9(3)  comp.
001290     03  WS-Jx               pic 9(3)  comp.
001300     03  WS-Char             pic x.
001310     03  WS-Found-Sw         pic x.
001320         88  WS-Found                value "Y".
001330         88  WS-Not-Found             value "N".
001340 01  WS-Hex-Work.
001350     03  WS-Hex-Ix            pic 99    comp.
001360     03  WS-Accum             pic s9(9) comp.
001370     03  WS-Quotient          pic s9(9) comp.
001380     03  WS-Digit-Val         pic 99    comp.
001390*
001400 LINKAGE SECTION.
001410*
001420 01  OI900-Invoice-Number    pic x(13).
001430 01  OI900-Seller-Id         pic x(12).
001440 01  OI900-Total             pic s9(7)v99 comp-3.
001450 01  OI900-Item-List         pic x(400).
001460 01  OI900-Timestamp         pic x(19).
001470 01  OI900-Prev-Hash         pic x(64).
001480 01  OI900-Digest-Out        pic x(64).
001490*
001500 PROCEDURE DIVISION USING OI900-Invoice-Number
001510                          OI900-Seller-Id
001520                          OI900-Total
001530                          OI900-Item-List
001540                          OI900-Timestamp
001550                          OI900-Prev-Hash
001560                          OI900-Digest-Out.
001570*
001580 aa010-Main                  SECTION.
001590*
001600     MOVE      OI900-Invoice-Number TO WC-Invoice-Number.
001610     MOVE      OI900-Seller-Id      TO WC-Seller-Id.
001620     MOVE      OI900-Total          TO WC-Total.
001630     MOVE      OI900-Item-List      TO WC-Item-List.
001640     MOVE      OI900-Timestamp      TO WC-Timestamp.
001650     MOVE      OI900-Prev-Hash      TO WC-Prev-Hash.
001660     PERFORM   aa020-Build-Code-Table.
001670     PERFORM   aa030-Compute-Hex.
001680     GOBACK.
001690*
001700 aa010-Exit.  EXIT SECTION.
001710*
001720 aa020-Build-Code-Table       SECTION.
001730*
001740     PERFORM   zz021-Code-One-Char
001750               THRU zz021-Code-One-Char-Exit
001760               VARYING WS-Ix FROM 1 BY 1
001770               UNTIL WS-Ix > WS-Text-Len.
001780*
001790 aa020-Exit.  EXIT SECTION.
001800*
001810 zz021-Code-One-Char          SECTION.
001820*
001830     MOVE      WS-Canon-Text (WS-Ix:1) TO WS-Char.
001840     SET       WS-Not-Found TO TRUE.
001850     PERFORM   zz022-Ascii-Scan THRU zz022-Ascii-Scan-Exit
001860               VARYING WS-Jx FROM 1 BY 1
001870               UNTIL WS-Jx > 95 OR WS-Found.
001880     IF        WS-Found
001890               COMPUTE WS-Code-Table (WS-Ix) = WS-Jx + 31
001900     ELSE
001910               MOVE 32 TO WS-Code-Table (WS-Ix)
001920     END-IF.
001930*
001940 zz021-Code-One-Char-Exit.  EXIT SECTION.
001950*
001960 zz022-Ascii-Scan             SECTION.
001970*
001980     IF        WS-Ascii-Table (WS-Jx:1) = WS-Char
001990               SET  WS-Found TO TRUE
002000     END-IF.
002010*
002020 zz022-Ascii-Scan-Exit.  EXIT SECTION.
002030*
002040 aa030-Compute-Hex            SECTION.
002050*
002060     PERFORM   zz031-Compute-One-Digit
002070               THRU zz031-Compute-One-Digit-Exit
002080               VARYING WS-Hex-Ix FROM 1 BY 1
002090               UNTIL WS-Hex-Ix > 64.
002100*
002110 aa030-Exit.  EXIT SECTION.
002120*
002130 zz031-Compute-One-Digit      SECTION.
002140*
002150     MOVE      ZERO TO WS-Accum.
002160     PERFORM   zz032-Accum-Scan THRU zz032-Accum-Scan-Exit
002170               VARYING WS-Ix FROM 1 BY 1
002180               UNTIL WS-Ix > WS-Text-Len.
002190     DIVIDE    WS-Accum BY 16
002200               GIVING WS-Quotient
002210               REMAINDER WS-Digit-Val.
002220     MOVE      WS-Hex-Digits (WS-Digit-Val + 1:1)
002230               TO OI900-Digest-Out (WS-Hex-Ix:1).
002240*
002250 zz031-Compute-One-Digit-Exit.  EXIT SECTION.
002260*
002270 zz032-Accum-Scan             SECTION.
002280*
002290     COMPUTE   WS-Accum = WS-Accum
002300               + (WS-Code-Table (WS-Ix)
002310               *  (WS-Ix + WS-Hex-Ix)).
002320     DIVIDE    WS-Accum BY 99999989
002330               GIVING WS-Quotient
002340               REMAINDER WS-Accum.
002350*
002360 zz032-Accum-Scan-Exit.  EXIT SECTION.
