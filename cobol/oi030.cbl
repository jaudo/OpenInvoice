000100****************************************************************
000110*                                                               *
000120*             OI          Verification String Check             *
000130*        Reads a batch of scanned receipt strings and puts     *
000140*        each one through the five checks the counter staff    *
000150*        rely on before they will honour a paper receipt as     *
000160*        genuine: format, invoice on file, hash prefix, total   *
000170*        and finally a full digest recompute.                  *
000180*                                                               *
000190****************************************************************
000200*
000210 IDENTIFICATION DIVISION.
000220*
000230 PROGRAM-ID.         OI030.
000240*
000250 AUTHOR.             R J WALLACE.
000260 INSTALLATION.       APPLEWOOD COMPUTERS.
000270 DATE-WRITTEN.       10/09/21.
000280 DATE-COMPILED.
000290 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
000300                     VINCENT BRYAN COEN.
000310*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000320*                    LICENCE.  SEE THE FILE COPYING FOR
000330*                    DETAILS.
000340*
000350*    Remarks.        OI Verification Check - each request on
000360*                    VALIDATE-FILE is a scanned string, checked
000370*                    in five steps, in order, stopping at the
000380*                    first that fails:
000390*                      1  format-valid   (oi910 parse)
000400*                      2  invoice-exists (INVOICE-FILE lookup)
000410*                      3  hash-matches   (8-char digest prefix)
000420*                      4  total-matches  (0.01 tolerance)
000430*                      5  hash-verified  (full digest recompute)
000440*                    INVOICE-FILE carries no key of its own, so
000450*                    the lookup is a straight read-through, same
000460*                    as looking a name up in an unindexed ledger
000470*                    - fine at the volumes one till produces in
000480*                    a day.
000490*    Version.        See Prog-Name in ws.
000500*    Called modules.  oi910, oi900.
000510*    Files used.      VALIDATE-FILE, INVOICE-FILE, INVITEM-FILE.
000520*    Error messages used.  OI031 thru OI035.
000530*
000540* Changes:
000550* 10/09/21 vbc - Created for job req 9114.
000560* 27/09/21 vbc - .01 Report line now names which of the five
000570*                checks passed before the failing one, the
000580*                counter staff wanted more than pass/fail.
000590* 11/11/24 rjw - .02 The four read/scan loops pulled out to
000600*                their own zz0nn paragraphs, called by PERFORM
000610*                ... THRU ... EXIT rather than inline PERFORM/
000620*                END-PERFORM, req PR-1204.
000630*
000640*************************************************************
000650* Copyright Notice.
000660*
000670* This program forms part of the Applewood Computers OI
000680* (Order Invoicing) module for the ACAS suite, and is
000690* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000700* under the GNU General Public License v3 or later, for
000710* personal and in-business use; not for resale or hire.
000720* See the file COPYING for the full terms.
000730*************************************************************
000740*
000750 ENVIRONMENT DIVISION.
000760*
000770 CONFIGURATION SECTION.
000780 COPY "envdiv.cob".
000790*
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT   VALIDATE-FILE
000830              ASSIGN TO "VALIDFIL"
000840              ORGANIZATION IS LINE SEQUENTIAL
000850              FILE STATUS IS WS-Valid-Status.
000860     SELECT   INVOICE-FILE
000870              ASSIGN TO "INVCFILE"
000880              ORGANIZATION IS SEQUENTIAL
000890              FILE STATUS IS WS-Inv-Status.
000900     SELECT   INVITEM-FILE
000910              ASSIGN TO "INVIFILE"
000920              ORGANIZATION IS SEQUENTIAL
000930              FILE STATUS IS WS-Item-Status.
000940*
000950 DATA DIVISION.
000960*
000970 FILE SECTION.
000980 FD  VALIDATE-FILE
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 80 CHARACTERS.
001010 01  VF-Scan-Record             pic x(80).
001020*
001030 FD  INVOICE-FILE
001040     LABEL RECORDS ARE STANDARD
001050     RECORD CONTAINS 363 CHARACTERS.
001060 COPY "wsoiinvh.cob".
001070*
001080 FD  INVITEM-FILE
001090     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 110 CHARACTERS.
001110 COPY "wsoiinvi.cob".
001120*
001130 WORKING-STORAGE SECTION.
001140*
001150 77  Prog-Name              pic x(15) value "OI030 (1.02)".
001160*
001170 01  WS-Status-Block.
001180     03  WS-Valid-Status      pic xx.
001190         88  WS-Valid-Ok            values "00" "04".
001200         88  WS-Valid-Eof           value  "10".
001210     03  WS-Inv-Status        pic xx.
001220         88  WS-Inv-Ok              values "00" "04".
001230     03  WS-Item-Status       pic xx.
001240         88  WS-Item-Ok             values "00" "04".
001250*
001260 01  WS-Check-Work.
001270     03  WS-Format-Ok-Sw      pic x.
001280         88  WS-Format-Ok           value "Y".
001290     03  WS-Exists-Ok-Sw      pic x.
001300         88  WS-Exists-Ok           value "Y".
001310     03  WS-Hash-Ok-Sw        pic x.
001320         88  WS-Hash-Ok             value "Y".
001330     03  WS-Total-Ok-Sw       pic x.
001340         88  WS-Total-Ok            value "Y".
001350     03  WS-Verify-Ok-Sw      pic x.
001360         88  WS-Verify-Ok           value "Y".
001370     03  WS-Stop-Reason       pic x(40).
001380*
001390 01  WS-Parsed-Work.
001400     03  WS-Parsed-Number     pic x(13).
001410     03  WS-Parsed-Total      pic s9(7)v99 comp-3.
001420     03  WS-Parsed-Prefix     pic x(8).
001430     03  WS-Parsed-Ts         pic s9(9) comp.
001440     03  WS-Parse-OK          pic x.
001450         88  WS-Parse-Good          value "Y".
001460*
001470 01  WS-Diff-Work.
001480     03  WS-Diff              pic s9(7)v99 comp-3.
001490     03  WS-Abs-Diff          pic s9(7)v99 comp-3.
001500     03  WS-Tolerance         pic s9(7)v99 comp-3 value 0.01.
001510*
001520 01  WS-Item-Table.
001530     03  WS-Item-Entry OCCURS 50 INDEXED BY WS-Item-Ix.
001540         05  WI-Product-Id     pic x(20).
001550         05  WI-Quantity       pic s9(5)    comp-3.
001560         05  WI-Unit-Price     pic s9(7)v99 comp-3.
001570         05  WI-Line-Total     pic s9(7)v99 comp-3.
001580     03  WS-Item-Count         pic 9(3) comp value zero.
001590*
001600 01  WS-Canon-Work.
001610     03  WS-Item-List-Text     pic x(400).
001620     03  WS-Item-List-Ptr      pic 9(3) comp.
001630     03  WS-Qty-Disp           pic s9(5)    display.
001640     03  WS-Price-Disp         pic s9(7)v99 display.
001650     03  WS-Total-Disp         pic s9(7)v99 display.
001660*
001670 01  WS-Found-Invoice.
001680     03  WS-Found-Id           pic 9(7) comp.
001690     03  WS-Found-Number       pic x(13).
001700     03  WS-Found-Seller-Id    pic x(12).
001710     03  WS-Found-Total        pic s9(7)v99 comp-3.
001720     03  WS-Found-Prev-Hash    pic x(64).
001730     03  WS-Found-Curr-Hash    pic x(64).
001740     03  WS-Found-Created      pic x(19).
001750*
001760 01  WS-Recomputed-Hash        pic x(64).
001770 01  WS-Report-Line             pic x(78).
001780 01  WS-Parse-Func              pic x value "P".
001790 01  WS-Dummy-Digest            pic x(64) value spaces.
001800*
001810 01  Error-Messages.
001820     03  OI031                pic x(40)
001830         value "OI031 format-valid failed".
001840     03  OI032                pic x(40)
001850         value "OI032 invoice-exists failed".
001860     03  OI033                pic x(40)
001870         value "OI033 hash-matches failed".
001880     03  OI034                pic x(40)
001890         value "OI034 total-matches failed".
001900     03  OI035                pic x(40)
001910         value "OI035 hash-verified failed".
001920     03  OI036                pic x(40)
001930         value "OI036 all checks passed".
001940*
001950 LINKAGE SECTION.
001960*
001970 PROCEDURE DIVISION.
001980*
001990 aa010-Main                    SECTION.
002000*
002010     OPEN      INPUT VALIDATE-FILE.
002020     PERFORM   zz005-Read-Valid THRU zz005-Read-Valid-Exit
002030               UNTIL WS-Valid-Eof.
002040     CLOSE     VALIDATE-FILE.
002050     GOBACK.
002060*
002070 aa010-Exit.  EXIT SECTION.
002080*
002090 zz005-Read-Valid                SECTION.
002100*
002110     READ      VALIDATE-FILE
002120               AT END
002130                   SET WS-Valid-Eof TO TRUE
002140               NOT AT END
002150                   PERFORM aa020-Validate-One
002160     END-READ.
002170*
002180 zz005-Read-Valid-Exit.  EXIT SECTION.
002190*
002200 aa020-Validate-One             SECTION.
002210*
002220     MOVE      "N" TO WS-Format-Ok-Sw WS-Exists-Ok-Sw.
002230     MOVE      "N" TO WS-Hash-Ok-Sw WS-Total-Ok-Sw.
002240     MOVE      "N" TO WS-Verify-Ok-Sw.
002250     PERFORM   zz010-Check-Format.
002260     IF        WS-Format-Ok
002270               PERFORM zz020-Check-Exists
002280     END-IF.
002290     IF        WS-Format-Ok AND WS-Exists-Ok
002300               PERFORM zz030-Check-Hash-Prefix
002310     END-IF.
002320     IF        WS-Format-Ok AND WS-Exists-Ok AND WS-Hash-Ok
002330               PERFORM zz040-Check-Total
002340     END-IF.
002350     IF        WS-Format-Ok AND WS-Exists-Ok AND WS-Hash-Ok
002360               AND WS-Total-Ok
002370               PERFORM zz050-Check-Full-Digest
002380     END-IF.
002390     PERFORM   zz060-Report-Result.
002400*
002410 aa020-Exit.  EXIT SECTION.
002420*
002430 zz010-Check-Format              SECTION.
002440*
002450     CALL      "OI910" USING WS-Parse-Func WS-Parsed-Number
002460                             WS-Parsed-Total WS-Dummy-Digest
002470                             WS-Parsed-Prefix WS-Parsed-Ts
002480                             VF-Scan-Record WS-Parse-OK.
002490     IF        WS-Parse-Good
002500               SET WS-Format-Ok TO TRUE
002510     END-IF.
002520*
002530 zz010-Exit.  EXIT SECTION.
002540*
002550 zz020-Check-Exists              SECTION.
002560*
002570     OPEN      INPUT INVOICE-FILE.
002580     PERFORM   zz021-Check-Exists-Read
002590               THRU zz021-Check-Exists-Read-Exit
002600               UNTIL WS-Inv-Status = "10" OR WS-Exists-Ok.
002610     CLOSE     INVOICE-FILE.
002620*
002630 zz020-Exit.  EXIT SECTION.
002640*
002650 zz021-Check-Exists-Read         SECTION.
002660*
002670     READ      INVOICE-FILE
002680               AT END
002690                   MOVE "10" TO WS-Inv-Status
002700               NOT AT END
002710                   IF   INV-Number = WS-Parsed-Number
002720                        SET  WS-Exists-Ok TO TRUE
002730                        MOVE INV-Id        TO WS-Found-Id
002740                        MOVE INV-Number    TO WS-Found-Number
002750                        MOVE INV-Seller-Id TO WS-Found-Seller-Id
002760                        MOVE INV-Total     TO WS-Found-Total
002770                        MOVE INV-Prev-Hash TO WS-Found-Prev-Hash
002780                        MOVE INV-Curr-Hash TO WS-Found-Curr-Hash
002790                        MOVE INV-Created   TO WS-Found-Created
002800                   END-IF
002810     END-READ.
002820*
002830 zz021-Check-Exists-Read-Exit.  EXIT SECTION.
002840*
002850 zz030-Check-Hash-Prefix         SECTION.
002860*
002870     IF        WS-Parsed-Prefix = WS-Found-Curr-Hash (1:8)
002880               SET WS-Hash-Ok TO TRUE
002890     END-IF.
002900*
002910 zz030-Exit.  EXIT SECTION.
002920*
002930 zz040-Check-Total               SECTION.
002940*
002950     COMPUTE   WS-Diff = WS-Parsed-Total - WS-Found-Total.
002960     IF        WS-Diff < 0
002970               COMPUTE WS-Abs-Diff = ZERO - WS-Diff
002980     ELSE
002990               MOVE WS-Diff TO WS-Abs-Diff
003000     END-IF.
003010     IF        WS-Abs-Diff NOT > WS-Tolerance
003020               SET WS-Total-Ok TO TRUE
003030     END-IF.
003040*
003050 zz040-Exit.  EXIT SECTION.
003060*
003070 zz050-Check-Full-Digest         SECTION.
003080*
003090     PERFORM   zz070-Collect-Items.
003100     PERFORM   zz080-Build-Item-List.
003110     CALL      "OI900" USING WS-Found-Number WS-Found-Seller-Id
003120                             WS-Found-Total WS-Item-List-Text
003130                             WS-Found-Created WS-Found-Prev-Hash
003140                             WS-Recomputed-Hash.
003150     IF        WS-Recomputed-Hash = WS-Found-Curr-Hash
003160               SET WS-Verify-Ok TO TRUE
003170     END-IF.
003180*
003190 zz050-Exit.  EXIT SECTION.
003200*
003210 zz060-Report-Result             SECTION.
003220*
003230     MOVE      SPACES TO WS-Report-Line.
003240     EVALUATE  TRUE
003250         WHEN  NOT WS-Format-Ok
003260               MOVE OI031 TO WS-Report-Line
003270         WHEN  NOT WS-Exists-Ok
003280               MOVE OI032 TO WS-Report-Line
003290         WHEN  NOT WS-Hash-Ok
003300               MOVE OI033 TO WS-Report-Line
003310         WHEN  NOT WS-Total-Ok
003320               MOVE OI034 TO WS-Report-Line
003330         WHEN  NOT WS-Verify-Ok
003340               MOVE OI035 TO WS-Report-Line
003350         WHEN  OTHER
003360               MOVE OI036 TO WS-Report-Line
003370     END-EVALUATE.
003380     DISPLAY   WS-Report-Line.
003390*
003400 zz060-Exit.  EXIT SECTION.
003410*
003420 zz070-Collect-Items             SECTION.
003430*
003440     MOVE      ZERO TO WS-Item-Count.
003450     OPEN      INPUT INVITEM-FILE.
003460     PERFORM   zz071-Collect-Items-Read
003470               THRU zz071-Collect-Items-Read-Exit
003480               UNTIL WS-Item-Status = "10".
003490     CLOSE     INVITEM-FILE.
003500*
003510 zz070-Exit.  EXIT SECTION.
003520*
003530 zz071-Collect-Items-Read        SECTION.
003540*
003550     READ      INVITEM-FILE
003560               AT END
003570                   MOVE "10" TO WS-Item-Status
003580               NOT AT END
003590                   IF   ITM-Invoice-Id = WS-Found-Id
003600                        ADD  1 TO WS-Item-Count
003610                        SET  WS-Item-Ix TO WS-Item-Count
003620                        MOVE ITM-Product-Id TO
003630                             WI-Product-Id (WS-Item-Ix)
003640                        MOVE ITM-Quantity   TO
003650                             WI-Quantity (WS-Item-Ix)
003660                        MOVE ITM-Unit-Price TO
003670                             WI-Unit-Price (WS-Item-Ix)
003680                        MOVE ITM-Line-Total TO
003690                             WI-Line-Total (WS-Item-Ix)
003700                   END-IF
003710     END-READ.
003720*
003730 zz071-Collect-Items-Read-Exit.  EXIT SECTION.
003740*
003750 zz080-Build-Item-List           SECTION.
003760*
003770     MOVE      SPACES TO WS-Item-List-Text.
003780     MOVE      1      TO WS-Item-List-Ptr.
003790     PERFORM   zz081-Item-List-Scan
003800               THRU zz081-Item-List-Scan-Exit
003810               VARYING WS-Item-Ix FROM 1 BY 1
003820               UNTIL WS-Item-Ix > WS-Item-Count.
003830*
003840 zz080-Exit.  EXIT SECTION.
003850*
003860 zz081-Item-List-Scan            SECTION.
003870*
003880     MOVE      WI-Quantity (WS-Item-Ix)   TO WS-Qty-Disp.
003890     MOVE      WI-Unit-Price (WS-Item-Ix) TO WS-Price-Disp.
003900     MOVE      WI-Line-Total (WS-Item-Ix) TO WS-Total-Disp.
003910     STRING    WI-Product-Id (WS-Item-Ix) DELIMITED BY SPACE
003920               ","           DELIMITED BY SIZE
003930               WS-Qty-Disp   DELIMITED BY SIZE
003940               ","           DELIMITED BY SIZE
003950               WS-Price-Disp DELIMITED BY SIZE
003960               ","           DELIMITED BY SIZE
003970               WS-Total-Disp DELIMITED BY SIZE
003980               ";"           DELIMITED BY SIZE
003990               INTO WS-Item-List-Text
004000               WITH POINTER WS-Item-List-Ptr
004010     END-STRING.
004020*
004030 zz081-Item-List-Scan-Exit.  EXIT SECTION.
