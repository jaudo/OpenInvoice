000100*
000110* 19/03/87 rjw - Created - split off from module source so every
000120*                program in the suite picks up the same switches.
000130* 12/11/98 rjw - Y2K readiness pass - no date logic lives here, but
000140*                bumped copyright year & confirmed UPSI use is clear
000150*                of any 2-digit year assumptions.
000160* 08/04/16 vbc - Added UPSI-4 (OI-SW-NO-PRINT) for unattended/cron runs.
000170*
000180     CONFIGURATION SECTION.
000190     SPECIAL-NAMES.
000200         C01 IS TOP-OF-FORM
000210         CLASS OI-NUMERIC-CLASS   IS "0" THRU "9"
000220         CLASS OI-ALPHA-CLASS     IS "A" THRU "Z" "a" THRU "z"
000230         UPSI-0 IS OI-SW-TEST-RUN
000240             ON STATUS IS OI-SW-TEST-RUN-ON
000250             OFF STATUS IS OI-SW-TEST-RUN-OFF
000260         UPSI-1 IS OI-SW-VERBOSE-LOG
000270         UPSI-4 IS OI-SW-NO-PRINT.
