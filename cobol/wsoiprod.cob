000100*******************************************
000110*                                          *
000120*  Record Definition For Product Master   *
000130*           File (OI module)              *
000140*     Uses Prod-Id as key, Prod-Barcode   *
000150*     as an alternate (dups allowed for   *
000160*     blank / unbarcoded stock lines)     *
000170*******************************************
000180*  File size 182 bytes.
000190*
000200* 04/06/87 rjw - Created.
000210* 19/11/98 rjw - Y2K pass - Prod-Created widened to full
000220*                ccyy-mm-ddThh:mm:ss stamp, was 6 byte julian.
000230* 22/02/24 vbc - Added Prod-Vat-Rate (rate moved off the
000240*                ticket header so mixed-rate baskets price
000250*                correctly) - filler reduced to suit.
000260* 14/03/24 vbc - Prod-Status widened 1 -> 8 for ACTIVE /
000270*                INACTIVE text (was a Y/N switch), filler cut.
000280* 02/11/24 rjw - Added Prod-Created-Bkdn redefine, req PR-1187
000290*                (nightly stock-age report needs the stamp
000300*                split).
000310* 11/11/24 rjw - Prod-Id-Auto redefine dropped the auto-seq as
000320*                numeric - U8's generated id is "PROD-" plus 8
000330*                unique characters, not necessarily digits, so
000340*                a 9(8) picture over it would MOVE junk through
000350*                a numeric edit the day the generator handed
000360*                back a letter.  Left the split as display-only
000370*                text, req PR-1204.
000380*
000390 01  PROD-Master-Record.
000400     03  PROD-Id               pic x(20).
000410     03  PROD-Id-Auto redefines PROD-Id.
000420         05  PROD-Id-Prefix    pic x(5).
000430         05  PROD-Id-Suffix    pic x(8).
000440         05  filler            pic x(7).
000450     03  PROD-Name             pic x(40).
000460     03  PROD-Desc             pic x(60).
000470     03  PROD-Price            pic s9(7)v99  comp-3.
000480     03  PROD-Vat-Rate         pic 9(2)v99   comp-3.
000490     03  PROD-Barcode          pic x(14).
000500     03  PROD-Stock            pic s9(7)     comp.
000510     03  PROD-Status           pic x(8).
000520         88  PROD-Is-Active            value "ACTIVE".
000530         88  PROD-Is-Inactive          value "INACTIVE".
000540     03  PROD-Created          pic x(19).
000550     03  PROD-Created-Bkdn redefines PROD-Created.
000560         05  PROD-Cr-Ccyy      pic 9(4).
000570         05  filler            pic x.
000580         05  PROD-Cr-Mon       pic 99.
000590         05  filler            pic x.
000600         05  PROD-Cr-Day       pic 99.
000610         05  filler            pic x.
000620         05  PROD-Cr-Hrs       pic 99.
000630         05  filler            pic x.
000640         05  PROD-Cr-Min       pic 99.
000650         05  filler            pic x.
000660         05  PROD-Cr-Sec       pic 99.
000670     03  filler                pic x(9).
000680*
