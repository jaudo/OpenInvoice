000100*******************************************
000110*                                          *
000120*  Record Definition For Invoice Header   *
000130*           File (OI module)              *
000140*     Written once per sale, append       *
000150*     only - never rewritten in place.    *
000160*     Business key is Inv-Number, but     *
000170*     file order (Inv-Id ascending) is    *
000180*     the hash-chain order - do not sort. *
000190*******************************************
000200*
000210* 04/06/87 rjw - Created.
000220* 19/11/98 rjw - Y2K pass - all date/time fields moved from
000230*                packed julian to full text ccyy-mm-dd stamps.
000240* 03/09/21 vbc - 2.00 Added Inv-Prev-Hash / Inv-Curr-Hash and
000250*                Inv-Qr-Data for the new tamper-evident chain
000260*                and receipt verification work (job req 9114).
000270* 11/09/21 vbc -    .01 Inv-Status widened for PARTIAL-RETURN.
000280* 06/11/24 rjw - Added Inv-Number-Bkdn and Inv-Created-Bkdn
000290*                redefines, req PR-1187 (year rollover check
000300*                on the numbering routine, age report on the
000310*                receipt stamp).
000320*
000330 01  INV-Header-Record.
000340     03  INV-Id                pic 9(7)      comp.
000350     03  INV-Number            pic x(13).
000360     03  INV-Number-Bkdn redefines INV-Number.
000370         05  filler            pic x(4).
000380         05  INV-Nbr-Year      pic 9(4).
000390         05  filler            pic x.
000400         05  INV-Nbr-Seq       pic 9(4).
000410     03  INV-Seller-Id         pic x(12).
000420     03  INV-Store-Name        pic x(30).
000430     03  INV-Subtotal          pic s9(7)v99  comp-3.
000440     03  INV-Vat-Amount        pic s9(7)v99  comp-3.
000450     03  INV-Total             pic s9(7)v99  comp-3.
000460     03  INV-Pay-Method        pic x(8).
000470         88  INV-Paid-Cash             value "CASH".
000480         88  INV-Paid-Card             value "CARD".
000490     03  INV-Cust-Email        pic x(40).
000500     03  INV-Prev-Hash         pic x(64).
000510     03  INV-Curr-Hash         pic x(64).
000520     03  INV-Qr-Data           pic x(80).
000530     03  INV-Status            pic x(14).
000540         88  INV-Completed             value "COMPLETED".
000550         88  INV-Returned              value "RETURNED".
000560         88  INV-Part-Returned         value "PARTIAL-RETURN".
000570     03  INV-Created           pic x(19).
000580     03  INV-Created-Bkdn redefines INV-Created.
000590         05  INV-Cr-Ccyy       pic 9(4).
000600         05  filler            pic x.
000610         05  INV-Cr-Mon        pic 99.
000620         05  filler            pic x.
000630         05  INV-Cr-Day        pic 99.
000640         05  filler            pic x.
000650         05  INV-Cr-Hrs        pic 99.
000660         05  filler            pic x.
000670         05  INV-Cr-Min        pic 99.
000680         05  filler            pic x.
000690         05  INV-Cr-Sec        pic 99.
000700     03  filler                pic x(2).
000710*
