000100****************************************************************
000110*                                                               *
000120*                 OI          Product CSV Import               *
000130*        Bulk-loads the product master from a supplier's       *
000140*        price-list file - comma, semicolon or tab, whichever  *
000150*        the header line turns out to use - same header-alias  *
000160*        and per-row error-count idea as the old CBasic         *
000170*        include-file builder used for its warning tally.      *
000180*                                                               *
000190****************************************************************
000200*
000210 IDENTIFICATION DIVISION.
000220*
000230 PROGRAM-ID.         OI060.
000240*
000250 AUTHOR.             R J WALLACE.
000260 INSTALLATION.       APPLEWOOD COMPUTERS.
000270 DATE-WRITTEN.       17/09/21.
000280 DATE-COMPILED.
000290 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
000300                     VINCENT BRYAN COEN.
000310*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000320*                    LICENCE.  SEE THE FILE COPYING FOR
000330*                    DETAILS.
000340*
000350*    Remarks.        OI Product CSV Import - IMPCTL-FILE carries
000360*                    one mode byte (U = update existing on a
000370*                    duplicate, S = skip duplicates quietly,
000380*                    R = reject and flag them, the shop's
000390*                    default).  CSVIMP-FILE's first line is the
000400*                    header, its columns matched against the
000410*                    alias table below regardless of order; every
000420*                    row after is one product.
000430*    Version.        See Prog-Name in ws.
000440*    Called modules.  oi990.
000450*    Files used.      IMPCTL-FILE, CSVIMP-FILE, PRODUCT-MASTER.
000460*    Error messages used.  OI061-OI066.
000470*
000480* Changes:
000490* 17/09/21 vbc - Created for job req 9114.
000500* 27/09/21 vbc - .01 Price column now strips a leading currency
000510*                mark and swaps a decimal comma for a point before
000520*                parsing, the French supplier's list was coming in
000530*                rejected across the board.
000540* 11/11/24 rjw - .02 The nine read/scan loops pulled out to their
000550*                own zz0nn paragraphs, called by PERFORM ... THRU
000560*                ... EXIT rather than inline PERFORM/END-PERFORM,
000570*                req PR-1204.
000580*
000590*************************************************************
000600* Copyright Notice.
000610*
000620* This program forms part of the Applewood Computers OI
000630* (Order Invoicing) module for the ACAS suite, and is
000640* Copyright (c) V B Coen 1987-2026 and later.  Distributed
000650* under the GNU General Public License v3 or later, for
000660* personal and in-business use; not for resale or hire.
000670* See the file COPYING for the full terms.
000680*************************************************************
000690*
000700 ENVIRONMENT DIVISION.
000710*
000720 CONFIGURATION SECTION.
000730 COPY "envdiv.cob".
000740*
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT   IMPCTL-FILE
000780              ASSIGN TO "IMPCTLF"
000790              ORGANIZATION IS LINE SEQUENTIAL
000800              FILE STATUS IS WS-Ictl-Status.
000810     SELECT   CSVIMP-FILE
000820              ASSIGN TO "CSVIMPF"
000830              ORGANIZATION IS LINE SEQUENTIAL
000840              FILE STATUS IS WS-Csv-Status.
000850     SELECT   PRODUCT-MASTER
000860              ASSIGN TO "PRODFILE"
000870              ORGANIZATION IS INDEXED
000880              ACCESS MODE IS DYNAMIC
000890              RECORD KEY IS PROD-Id
000900              ALTERNATE RECORD KEY IS PROD-Barcode
000910                        WITH DUPLICATES
000920              FILE STATUS IS WS-Prod-Status.
000930*
000940 DATA DIVISION.
000950*
000960 FILE SECTION.
000970 FD  IMPCTL-FILE
000980     LABEL RECORDS ARE STANDARD
000990     RECORD CONTAINS 1 CHARACTERS.
001000 01  IC-Mode-Code                pic x.
001010     88  IC-Mode-Update                value "U".
001020     88  IC-Mode-Skip                  value "S".
001030     88  IC-Mode-Reject                value "R".
001040*
001050 FD  CSVIMP-FILE
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 200 CHARACTERS.
001080 01  CS-Csv-Line                 pic x(200).
001090*
001100 FD  PRODUCT-MASTER
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 182 CHARACTERS.
001130 COPY "wsoiprod.cob".
001140*
001150 WORKING-STORAGE SECTION.
001160*
001170 77  Prog-Name              pic x(15) value "OI060 (1.02)".
001180*
001190 01  WS-Status-Block.
001200     03  WS-Ictl-Status       pic xx.
001210     03  WS-Csv-Status        pic xx.
001220         88  WS-Csv-Ok              values "00" "04".
001230         88  WS-Csv-Eof             value  "10".
001240     03  WS-Prod-Status       pic xx.
001250         88  WS-Prod-Ok             values "00" "04".
001260*
001270 COPY "wsoiimp.cob".
001280*
001290 01  WS-Col-Work.
001300     03  WS-Delim-Char         pic x value ",".
001310     03  WS-Comma-Ct           pic 9(3) comp.
001320     03  WS-Semi-Ct            pic 9(3) comp.
001330     03  WS-Tab-Ct             pic 9(3) comp.
001340     03  WS-Scan-Ix            pic 9(3) comp.
001350     03  WS-Col-Ix             pic 9(2) comp.
001360     03  WS-Col-Role           occurs 8 pic 9 comp.
001370         88  WS-Role-None            value 0.
001380         88  WS-Role-Id              value 1.
001390         88  WS-Role-Name            value 2.
001400         88  WS-Role-Desc            value 3.
001410         88  WS-Role-Price           value 4.
001420         88  WS-Role-Vat-Rate        value 5.
001430         88  WS-Role-Barcode         value 6.
001440         88  WS-Role-Stock           value 7.
001450         88  WS-Role-Status          value 8.
001460     03  WS-Col-Name-Up        pic x(16).
001470     03  WS-Header-Bad-Sw      pic x value "N".
001480         88  WS-Header-Ok            value "N".
001490         88  WS-Header-Bad           value "Y".
001500     03  WS-Has-Name-Col       pic x value "N".
001510     03  WS-Has-Price-Col      pic x value "N".
001520     03  WS-Field-Text         occurs 8 pic x(40).
001530*
001540 01  WS-Row-Work.
001550     03  WS-Row-Num            pic 9(5) comp value 2.
001560     03  WS-Row-Bad-Sw         pic x.
001570         88  WS-Row-Bad              value "Y".
001580         88  WS-Row-Good             value "N".
001590     03  WS-Row-Field-Ct       pic 9(2) comp.
001600*
001610 01  WS-Price-Work.
001620     03  WS-Clean-Price        pic x(20).
001630     03  WS-Clean-Ptr          pic 9(3) comp.
001640     03  WS-Src-Ptr            pic 9(3) comp.
001650     03  WS-Dot-Pos            pic 9(3) comp.
001660     03  WS-Seen-Dot-Sw        pic x.
001670         88  WS-Seen-Dot             value "Y".
001680     03  WS-Whole-Text         pic x(9).
001690     03  WS-Dec-Text           pic x(2).
001700     03  WS-Whole-Num          pic 9(7).
001710     03  WS-Dec-Num            pic 9(2).
001720     03  WS-Field-Len          pic 9(3) comp.
001730*
001740 01  WS-Auto-Id-Work.
001750     03  WS-Next-Auto-Seq      pic 9(8) comp value zero.
001760     03  WS-Existing-Seq       pic 9(8).
001770     03  WS-Auto-Seq-Text      pic 9(8).
001780*
001790 01  WS-Dup-Work.
001800     03  WS-Dup-Sw             pic x.
001810         88  WS-Dup-Found            value "Y".
001820         88  WS-Dup-Not-Found        value "N".
001830*
001840 01  WS-Vat-Candidate          pic 9(3)v99 comp-3.
001850*
001860 01  WS-Audit-Work.
001870     03  WS-Audit-Action       pic x(14) value "IMPORT".
001880     03  WS-Audit-Entity       pic x(8)  value "PRODUCT".
001890     03  WS-Audit-Key          pic x(20) value "CSV-IMPORT".
001900     03  WS-Audit-Details      pic x(80).
001910     03  WS-Row-Edit           pic z(4)9.
001920     03  WS-Ct-Edit            pic z(6)9.
001930*
001940 01  Error-Messages.
001950     03  OI061                pic x(40)
001960         value "OI061 Name is required".
001970     03  OI062                pic x(40)
001980         value "OI062 Invalid price: ".
001990     03  OI063                pic x(40)
002000         value "OI063 Price must be positive".
002010     03  OI064                pic x(40)
002020         value "OI064 Duplicate product".
002030     03  OI065                pic x(40)
002040         value "OI065 Imported ".
002050     03  OI066                pic x(40)
002060         value "OI066 No name/price column in header".
002070*
002080 LINKAGE SECTION.
002090*
002100 PROCEDURE DIVISION.
002110*
002120 aa010-Main                    SECTION.
002130*
002140     MOVE      ZERO TO IMP-Rows-Total IMP-Rows-Imported
002150                        IMP-Rows-Skipped.
002160     PERFORM   zz090-Read-Mode-Control.
002170     PERFORM   zz100-Prime-Auto-Id.
002180     OPEN      INPUT CSVIMP-FILE.
002190     READ      CSVIMP-FILE
002200               AT END
002210                 SET  WS-Csv-Eof TO TRUE
002220     END-READ.
002230     IF        WS-Csv-Eof
002240               CLOSE CSVIMP-FILE
002250               GO TO aa010-Exit
002260     END-IF.
002270     PERFORM   zz010-Parse-Header.
002280     IF        WS-Header-Bad
002290               DISPLAY OI066
002300               CLOSE CSVIMP-FILE
002310               GO TO aa010-Exit
002320     END-IF.
002330     OPEN      I-O PRODUCT-MASTER.
002340     PERFORM   zz005-Read-Row THRU zz005-Read-Row-Exit
002350               UNTIL WS-Csv-Eof.
002360     CLOSE     PRODUCT-MASTER CSVIMP-FILE.
002370     PERFORM   zz080-Post-Summary.
002380*
002390 aa010-Exit.  EXIT SECTION.
002400*
002410 zz005-Read-Row                  SECTION.
002420*
002430     READ      CSVIMP-FILE
002440               AT END
002450                   SET WS-Csv-Eof TO TRUE
002460               NOT AT END
002470                   PERFORM aa020-Process-One-Row
002480     END-READ.
002490*
002500 zz005-Read-Row-Exit.  EXIT SECTION.
002510*
002520 aa020-Process-One-Row           SECTION.
002530*
002540     ADD       1 TO IMP-Rows-Total WS-Row-Num.
002550     MOVE      SPACES TO IMP-Row-Work.
002560     SET       WS-Row-Good TO TRUE.
002570     PERFORM   zz020-Split-Row.
002580     PERFORM   zz030-Validate-Name.
002590     IF        WS-Row-Good
002600               PERFORM zz040-Validate-Price
002610     END-IF.
002620     IF        WS-Row-Good
002630               PERFORM zz050-Validate-Optional
002640               PERFORM zz060-Check-Duplicate
002650               PERFORM zz070-Create-Or-Update
002660     ELSE
002670               ADD  1 TO IMP-Rows-Skipped
002680     END-IF.
002690*
002700 aa020-Exit.  EXIT SECTION.
002710*
002720 zz010-Parse-Header               SECTION.
002730*
002740     MOVE      0 TO WS-Comma-Ct WS-Semi-Ct WS-Tab-Ct.
002750     PERFORM   zz012-Delim-Scan THRU zz012-Delim-Scan-Exit
002760               VARYING WS-Scan-Ix FROM 1 BY 1
002770               UNTIL WS-Scan-Ix > 200.
002780     MOVE      "," TO WS-Delim-Char.
002790     IF        WS-Semi-Ct > WS-Comma-Ct AND WS-Semi-Ct > WS-Tab-Ct
002800               MOVE ";" TO WS-Delim-Char
002810     END-IF.
002820     IF        WS-Tab-Ct > WS-Comma-Ct AND WS-Tab-Ct > WS-Semi-Ct
002830               MOVE X"09" TO WS-Delim-Char
002840     END-IF.
002850     PERFORM   zz021-Split-Line.
002860     MOVE      "N" TO WS-Has-Name-Col.
002870     MOVE      "N" TO WS-Has-Price-Col.
002880     PERFORM   zz013-Header-Col-Scan
002890               THRU zz013-Header-Col-Scan-Exit
002900               VARYING WS-Col-Ix FROM 1 BY 1
002910               UNTIL WS-Col-Ix > WS-Row-Field-Ct.
002920     SET       WS-Header-Ok TO TRUE.
002930     IF        WS-Has-Name-Col = "N" OR WS-Has-Price-Col = "N"
002940               SET WS-Header-Bad TO TRUE
002950     END-IF.
002960*
002970 zz010-Exit.  EXIT SECTION.
002980*
002990 zz012-Delim-Scan                   SECTION.
003000*
003010     EVALUATE  CS-Csv-Line (WS-Scan-Ix:1)
003020         WHEN ","      ADD 1 TO WS-Comma-Ct
003030         WHEN ";"      ADD 1 TO WS-Semi-Ct
003040         WHEN X"09"    ADD 1 TO WS-Tab-Ct
003050     END-EVALUATE.
003060*
003070 zz012-Delim-Scan-Exit.  EXIT SECTION.
003080*
003090 zz013-Header-Col-Scan              SECTION.
003100*
003110     PERFORM   zz011-Map-One-Header-Col.
003120*
003130 zz013-Header-Col-Scan-Exit.  EXIT SECTION.
003140*
003150 zz011-Map-One-Header-Col           SECTION.
003160*
003170     MOVE      SPACES TO WS-Col-Name-Up.
003180     MOVE      WS-Field-Text (WS-Col-Ix) TO WS-Col-Name-Up.
003190     INSPECT   WS-Col-Name-Up CONVERTING
003200               "abcdefghijklmnopqrstuvwxyz"
003210            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003220     MOVE      0 TO WS-Col-Role (WS-Col-Ix).
003230     EVALUATE  WS-Col-Name-Up (1:16)
003240         WHEN "ID              " MOVE 1 TO WS-Col-Role (WS-Col-Ix)
003250         WHEN "PRODUCT_ID      " MOVE 1 TO WS-Col-Role (WS-Col-Ix)
003260         WHEN "SKU             " MOVE 1 TO WS-Col-Role (WS-Col-Ix)
003270         WHEN "NAME            " MOVE 2 TO WS-Col-Role (WS-Col-Ix)
003280         WHEN "PRODUCT_NAME    " MOVE 2 TO WS-Col-Role (WS-Col-Ix)
003290         WHEN "DESCRIPTION     " MOVE 3 TO WS-Col-Role (WS-Col-Ix)
003300         WHEN "DESC            " MOVE 3 TO WS-Col-Role (WS-Col-Ix)
003310         WHEN "PRICE           " MOVE 4 TO WS-Col-Role (WS-Col-Ix)
003320         WHEN "UNIT_PRICE      " MOVE 4 TO WS-Col-Role (WS-Col-Ix)
003330         WHEN "VAT_RATE        " MOVE 5 TO WS-Col-Role (WS-Col-Ix)
003340         WHEN "VAT             " MOVE 5 TO WS-Col-Role (WS-Col-Ix)
003350         WHEN "TAX_RATE        " MOVE 5 TO WS-Col-Role (WS-Col-Ix)
003360         WHEN "BARCODE         " MOVE 6 TO WS-Col-Role (WS-Col-Ix)
003370         WHEN "EAN             " MOVE 6 TO WS-Col-Role (WS-Col-Ix)
003380         WHEN "UPC             " MOVE 6 TO WS-Col-Role (WS-Col-Ix)
003390         WHEN "STOCK           " MOVE 7 TO WS-Col-Role (WS-Col-Ix)
003400         WHEN "QUANTITY        " MOVE 7 TO WS-Col-Role (WS-Col-Ix)
003410         WHEN "QTY             " MOVE 7 TO WS-Col-Role (WS-Col-Ix)
003420         WHEN "STATUS          " MOVE 8 TO WS-Col-Role (WS-Col-Ix)
003430     END-EVALUATE.
003440     IF        WS-Col-Role (WS-Col-Ix) = 2
003450               MOVE "Y" TO WS-Has-Name-Col
003460     END-IF.
003470     IF        WS-Col-Role (WS-Col-Ix) = 4
003480               MOVE "Y" TO WS-Has-Price-Col
003490     END-IF.
003500*
003510 zz011-Exit.  EXIT SECTION.
003520*
003530 zz020-Split-Row                    SECTION.
003540*
003550     PERFORM   zz021-Split-Line.
003560     MOVE      SPACES TO IMP-Row-Work.
003570     PERFORM   zz022-Field-Map-Scan THRU zz022-Field-Map-Scan-Exit
003580               VARYING WS-Col-Ix FROM 1 BY 1
003590               UNTIL WS-Col-Ix > WS-Row-Field-Ct.
003600*
003610 zz020-Exit.  EXIT SECTION.
003620*
003630 zz022-Field-Map-Scan                 SECTION.
003640*
003650     EVALUATE  TRUE
003660         WHEN WS-Role-Id (WS-Col-Ix)
003670              MOVE WS-Field-Text (WS-Col-Ix) TO IMP-Id
003680         WHEN WS-Role-Name (WS-Col-Ix)
003690              MOVE WS-Field-Text (WS-Col-Ix) TO IMP-Name
003700         WHEN WS-Role-Desc (WS-Col-Ix)
003710              MOVE WS-Field-Text (WS-Col-Ix) TO IMP-Desc
003720         WHEN WS-Role-Price (WS-Col-Ix)
003730              MOVE WS-Field-Text (WS-Col-Ix) TO IMP-Price-Text
003740         WHEN WS-Role-Vat-Rate (WS-Col-Ix)
003750              MOVE WS-Field-Text (WS-Col-Ix)
003760                   TO IMP-Vat-Rate-Text
003770         WHEN WS-Role-Barcode (WS-Col-Ix)
003780              MOVE WS-Field-Text (WS-Col-Ix) TO IMP-Barcode
003790         WHEN WS-Role-Stock (WS-Col-Ix)
003800              MOVE WS-Field-Text (WS-Col-Ix) TO IMP-Stock-Text
003810         WHEN WS-Role-Status (WS-Col-Ix)
003820              MOVE WS-Field-Text (WS-Col-Ix)
003830                   TO IMP-Status-Text
003840     END-EVALUATE.
003850*
003860 zz022-Field-Map-Scan-Exit.  EXIT SECTION.
003870*
003880 zz021-Split-Line                     SECTION.
003890*
003900     MOVE      SPACES TO WS-Field-Text (1) WS-Field-Text (2)
003910                         WS-Field-Text (3) WS-Field-Text (4).
003920     MOVE      SPACES TO WS-Field-Text (5) WS-Field-Text (6)
003930                         WS-Field-Text (7) WS-Field-Text (8).
003940     UNSTRING  CS-Csv-Line DELIMITED BY WS-Delim-Char
003950               INTO WS-Field-Text (1) WS-Field-Text (2)
003960                    WS-Field-Text (3) WS-Field-Text (4)
003970                    WS-Field-Text (5) WS-Field-Text (6)
003980                    WS-Field-Text (7) WS-Field-Text (8)
003990               TALLYING IN WS-Row-Field-Ct.
004000*
004010 zz021-Exit.  EXIT SECTION.
004020*
004030 zz030-Validate-Name                   SECTION.
004040*
004050     IF        IMP-Name = SPACES
004060               SET  WS-Row-Bad TO TRUE
004070               DISPLAY OI061
004080     END-IF.
004090*
004100 zz030-Exit.  EXIT SECTION.
004110*
004120 zz040-Validate-Price                  SECTION.
004130*
004140     PERFORM   zz041-Clean-Price-Text.
004150     IF        WS-Clean-Price = SPACES
004160               SET  WS-Row-Bad TO TRUE
004170               DISPLAY OI062 IMP-Price-Text
004180               GO TO zz040-Exit
004190     END-IF.
004200     PERFORM   zz042-Text-To-Price.
004210     IF        PROD-Price < ZERO
004220               SET  WS-Row-Bad TO TRUE
004230               DISPLAY OI063
004240     END-IF.
004250*
004260 zz040-Exit.  EXIT SECTION.
004270*
004280 zz041-Clean-Price-Text                 SECTION.
004290*
004300*    Drop currency marks and thousands commas, swap the first
004310*    comma seen for a point when no point is present - same
004320*    trick the payroll rate fields used on free-text entry.
004330*
004340     MOVE      SPACES TO WS-Clean-Price.
004350     MOVE      1 TO WS-Clean-Ptr.
004360     MOVE      "N" TO WS-Seen-Dot-Sw.
004370     PERFORM   zz044-Clean-Price-Scan
004380               THRU zz044-Clean-Price-Scan-Exit
004390               VARYING WS-Src-Ptr FROM 1 BY 1
004400               UNTIL WS-Src-Ptr > 20.
004410*
004420 zz041-Exit.  EXIT SECTION.
004430*
004440 zz044-Clean-Price-Scan                 SECTION.
004450*
004460     EVALUATE  TRUE
004470         WHEN IMP-Price-Text (WS-Src-Ptr:1) = "."
004480              MOVE "." TO WS-Clean-Price (WS-Clean-Ptr:1)
004490              ADD  1 TO WS-Clean-Ptr
004500              SET  WS-Seen-Dot TO TRUE
004510         WHEN IMP-Price-Text (WS-Src-Ptr:1) = ","
004520              AND  WS-Seen-Dot-Sw = "N"
004530              MOVE "." TO WS-Clean-Price (WS-Clean-Ptr:1)
004540              ADD  1 TO WS-Clean-Ptr
004550              SET  WS-Seen-Dot TO TRUE
004560         WHEN IMP-Price-Text (WS-Src-Ptr:1) >= "0"
004570              AND  IMP-Price-Text (WS-Src-Ptr:1) <= "9"
004580              MOVE IMP-Price-Text (WS-Src-Ptr:1)
004590                   TO WS-Clean-Price (WS-Clean-Ptr:1)
004600              ADD  1 TO WS-Clean-Ptr
004610     END-EVALUATE.
004620*
004630 zz044-Clean-Price-Scan-Exit.  EXIT SECTION.
004640*
004650 zz042-Text-To-Price                     SECTION.
004660*
004670     MOVE      ZERO TO WS-Dot-Pos.
004680     PERFORM   zz045-Dot-Pos-Scan THRU zz045-Dot-Pos-Scan-Exit
004690               VARYING WS-Src-Ptr FROM 1 BY 1
004700               UNTIL WS-Src-Ptr > 20.
004710     MOVE      ZEROS TO WS-Whole-Num WS-Dec-Num.
004720     IF        WS-Dot-Pos > 1
004730               COMPUTE WS-Field-Len = WS-Dot-Pos - 1
004740               MOVE  SPACES TO WS-Whole-Text
004750               COMPUTE WS-Src-Ptr = 10 - WS-Field-Len
004760               MOVE  WS-Clean-Price (1:WS-Field-Len)
004770                     TO WS-Whole-Text (WS-Src-Ptr:WS-Field-Len)
004780               MOVE  WS-Whole-Text TO WS-Whole-Num
004790               MOVE  WS-Clean-Price (WS-Dot-Pos + 1:2)
004800                     TO WS-Dec-Text
004810               MOVE  WS-Dec-Text TO WS-Dec-Num
004820     ELSE
004830               COMPUTE WS-Field-Len = WS-Clean-Ptr - 1
004840               MOVE  SPACES TO WS-Whole-Text
004850               COMPUTE WS-Src-Ptr = 10 - WS-Field-Len
004860               MOVE  WS-Clean-Price (1:WS-Field-Len)
004870                     TO WS-Whole-Text (WS-Src-Ptr:WS-Field-Len)
004880               MOVE  WS-Whole-Text TO WS-Whole-Num
004890     END-IF.
004900     COMPUTE   PROD-Price = WS-Whole-Num + (WS-Dec-Num / 100).
004910*
004920 zz042-Exit.  EXIT SECTION.
004930*
004940 zz045-Dot-Pos-Scan                    SECTION.
004950*
004960     IF        WS-Clean-Price (WS-Src-Ptr:1) = "."
004970               AND WS-Dot-Pos = 0
004980               MOVE WS-Src-Ptr TO WS-Dot-Pos
004990     END-IF.
005000*
005010 zz045-Dot-Pos-Scan-Exit.  EXIT SECTION.
005020*
005030 zz050-Validate-Optional                  SECTION.
005040*
005050     MOVE      21.00 TO PROD-Vat-Rate.
005060     IF        IMP-Vat-Rate-Text NOT = SPACES
005070               PERFORM zz052-Strip-Percent
005080               IF   WS-Clean-Price NOT = SPACES
005090                    PERFORM zz053-Text-To-Vat
005100                    IF   WS-Vat-Candidate NOT > 100
005110                         MOVE WS-Vat-Candidate TO PROD-Vat-Rate
005120                    END-IF
005130               END-IF
005140     END-IF.
005150     MOVE      ZERO TO PROD-Stock.
005160     IF        IMP-Stock-Text IS NUMERIC
005170               MOVE IMP-Stock-Text TO PROD-Stock
005180     END-IF.
005190     SET       PROD-Is-Active TO TRUE.
005200     PERFORM   zz054-Upper-Status.
005210     IF        WS-Col-Name-Up (1:8) = "INACTIVE"
005220               SET  PROD-Is-Inactive TO TRUE
005230     END-IF.
005240*
005250 zz050-Exit.  EXIT SECTION.
005260*
005270 zz052-Strip-Percent                       SECTION.
005280*
005290*    Keep digits and the decimal point only - drops the trailing
005300*    "%" and any stray spaces, same idea as the price clean-up.
005310*
005320     MOVE      SPACES TO WS-Clean-Price.
005330     MOVE      1 TO WS-Clean-Ptr.
005340     PERFORM   zz056-Strip-Percent-Scan
005350               THRU zz056-Strip-Percent-Scan-Exit
005360               VARYING WS-Src-Ptr FROM 1 BY 1
005370               UNTIL WS-Src-Ptr > 10.
005380*
005390 zz052-Exit.  EXIT SECTION.
005400*
005410 zz056-Strip-Percent-Scan                  SECTION.
005420*
005430     IF        (IMP-Vat-Rate-Text (WS-Src-Ptr:1) >= "0"
005440               AND IMP-Vat-Rate-Text (WS-Src-Ptr:1) <= "9")
005450               OR IMP-Vat-Rate-Text (WS-Src-Ptr:1) = "."
005460               MOVE IMP-Vat-Rate-Text (WS-Src-Ptr:1)
005470                    TO WS-Clean-Price (WS-Clean-Ptr:1)
005480               ADD  1 TO WS-Clean-Ptr
005490     END-IF.
005500*
005510 zz056-Strip-Percent-Scan-Exit.  EXIT SECTION.
005520*
005530 zz053-Text-To-Vat                          SECTION.
005540*
005550     MOVE      ZERO TO WS-Dot-Pos.
005560     PERFORM   zz057-Vat-Dot-Pos-Scan
005570               THRU zz057-Vat-Dot-Pos-Scan-Exit
005580               VARYING WS-Src-Ptr FROM 1 BY 1
005590               UNTIL WS-Src-Ptr > 10.
005600     MOVE      ZEROS TO WS-Whole-Num WS-Dec-Num.
005610     IF        WS-Dot-Pos > 1
005620               COMPUTE WS-Field-Len = WS-Dot-Pos - 1
005630               MOVE  SPACES TO WS-Whole-Text
005640               COMPUTE WS-Src-Ptr = 10 - WS-Field-Len
005650               MOVE  WS-Clean-Price (1:WS-Field-Len)
005660                     TO WS-Whole-Text (WS-Src-Ptr:WS-Field-Len)
005670               MOVE  WS-Whole-Text TO WS-Whole-Num
005680               MOVE  WS-Clean-Price (WS-Dot-Pos + 1:2)
005690                     TO WS-Dec-Text
005700               MOVE  WS-Dec-Text TO WS-Dec-Num
005710     ELSE
005720               COMPUTE WS-Field-Len = WS-Clean-Ptr - 1
005730               MOVE  SPACES TO WS-Whole-Text
005740               COMPUTE WS-Src-Ptr = 10 - WS-Field-Len
005750               MOVE  WS-Clean-Price (1:WS-Field-Len)
005760                     TO WS-Whole-Text (WS-Src-Ptr:WS-Field-Len)
005770               MOVE  WS-Whole-Text TO WS-Whole-Num
005780     END-IF.
005790     COMPUTE   WS-Vat-Candidate
005800               = WS-Whole-Num + (WS-Dec-Num / 100).
005810*
005820 zz053-Exit.  EXIT SECTION.
005830*
005840 zz057-Vat-Dot-Pos-Scan                     SECTION.
005850*
005860     IF        WS-Clean-Price (WS-Src-Ptr:1) = "."
005870               AND WS-Dot-Pos = 0
005880               MOVE WS-Src-Ptr TO WS-Dot-Pos
005890     END-IF.
005900*
005910 zz057-Vat-Dot-Pos-Scan-Exit.  EXIT SECTION.
005920*
005930 zz054-Upper-Status                          SECTION.
005940*
005950     MOVE      SPACES TO WS-Col-Name-Up.
005960     MOVE      IMP-Status-Text TO WS-Col-Name-Up.
005970     INSPECT   WS-Col-Name-Up CONVERTING
005980               "abcdefghijklmnopqrstuvwxyz"
005990            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006000*
006010 zz054-Exit.  EXIT SECTION.
006020*
006030 zz060-Check-Duplicate                      SECTION.
006040*
006050     SET       WS-Dup-Not-Found TO TRUE.
006060     IF        IMP-Barcode NOT = SPACES
006070               MOVE IMP-Barcode TO PROD-Barcode
006080               READ PRODUCT-MASTER KEY IS PROD-Barcode
006090                    INVALID KEY
006100                         NEXT SENTENCE
006110               END-READ
006120               IF   WS-Prod-Ok
006130                    SET WS-Dup-Found TO TRUE
006140               END-IF
006150     END-IF.
006160     IF        WS-Dup-Not-Found AND IMP-Id NOT = SPACES
006170               MOVE IMP-Id TO PROD-Id
006180               READ PRODUCT-MASTER KEY IS PROD-Id
006190                    INVALID KEY
006200                         NEXT SENTENCE
006210               END-READ
006220               IF   WS-Prod-Ok
006230                    SET WS-Dup-Found TO TRUE
006240               END-IF
006250     END-IF.
006260*
006270 zz060-Exit.  EXIT SECTION.
006280*
006290 zz070-Create-Or-Update                      SECTION.
006300*
006310     IF        WS-Dup-Found
006320               IF   IC-Mode-Update
006330                    PERFORM zz071-Overwrite-Existing
006340               ELSE
006350                    IF   IC-Mode-Skip
006360                         ADD 1 TO IMP-Rows-Skipped
006370                    ELSE
006380                         DISPLAY OI064
006390                         ADD 1 TO IMP-Rows-Skipped
006400                    END-IF
006410               END-IF
006420     ELSE
006430               PERFORM zz072-Create-New
006440     END-IF.
006450*
006460 zz070-Exit.  EXIT SECTION.
006470*
006480 zz071-Overwrite-Existing                     SECTION.
006490*
006500     MOVE      IMP-Name TO PROD-Name.
006510     MOVE      IMP-Desc TO PROD-Desc.
006520     MOVE      IMP-Barcode TO PROD-Barcode.
006530     REWRITE   PROD-Master-Record.
006540     ADD       1 TO IMP-Rows-Imported.
006550*
006560 zz071-Exit.  EXIT SECTION.
006570*
006580 zz072-Create-New                              SECTION.
006590*
006600     IF        IMP-Id = SPACES
006610               PERFORM zz073-Generate-Auto-Id
006620     ELSE
006630               MOVE IMP-Id TO PROD-Id
006640     END-IF.
006650     MOVE      IMP-Name TO PROD-Name.
006660     MOVE      IMP-Desc TO PROD-Desc.
006670     MOVE      IMP-Barcode TO PROD-Barcode.
006680     WRITE     PROD-Master-Record.
006690     ADD       1 TO IMP-Rows-Imported.
006700*
006710 zz072-Exit.  EXIT SECTION.
006720*
006730 zz073-Generate-Auto-Id                         SECTION.
006740*
006750     ADD       1 TO WS-Next-Auto-Seq.
006760     MOVE      WS-Next-Auto-Seq TO WS-Auto-Seq-Text.
006770     MOVE      SPACES TO PROD-Id.
006780     STRING    "PROD-" DELIMITED BY SIZE
006790               WS-Auto-Seq-Text DELIMITED BY SIZE
006800               INTO PROD-Id.
006810*
006820 zz073-Exit.  EXIT SECTION.
006830*
006840 zz080-Post-Summary                              SECTION.
006850*
006860     MOVE      SPACES TO WS-Audit-Details.
006870     MOVE      IMP-Rows-Imported TO WS-Ct-Edit.
006880     STRING    "imported=" DELIMITED BY SIZE
006890               WS-Ct-Edit   DELIMITED BY SIZE
006900               INTO WS-Audit-Details.
006910     CALL      "OI990" USING WS-Audit-Action WS-Audit-Entity
006920                             WS-Audit-Key WS-Audit-Details.
006930     MOVE      IMP-Rows-Imported TO WS-Ct-Edit.
006940     DISPLAY   OI065 WS-Ct-Edit " of " IMP-Rows-Total.
006950*
006960 zz080-Exit.  EXIT SECTION.
006970*
006980 zz090-Read-Mode-Control                         SECTION.
006990*
007000     SET       IC-Mode-Reject TO TRUE.
007010     OPEN      INPUT IMPCTL-FILE.
007020     READ      IMPCTL-FILE
007030               AT END
007040                 NEXT SENTENCE
007050     END-READ.
007060     CLOSE     IMPCTL-FILE.
007070*
007080 zz090-Exit.  EXIT SECTION.
007090*
007100 zz100-Prime-Auto-Id                              SECTION.
007110*
007120     MOVE      ZERO TO WS-Next-Auto-Seq.
007130     OPEN      INPUT PRODUCT-MASTER.
007140     MOVE      "00" TO WS-Prod-Status.
007150     PERFORM   zz102-Prod-Read THRU zz102-Prod-Read-Exit
007160               UNTIL WS-Prod-Status = "10".
007170     CLOSE     PRODUCT-MASTER.
007180*
007190 zz100-Exit.  EXIT SECTION.
007200*
007210 zz102-Prod-Read                                   SECTION.
007220*
007230     READ      PRODUCT-MASTER NEXT RECORD
007240               AT END
007250                   MOVE "10" TO WS-Prod-Status
007260               NOT AT END
007270                   PERFORM zz101-Check-One-Id
007280     END-READ.
007290*
007300 zz102-Prod-Read-Exit.  EXIT SECTION.
007310*
007320 zz101-Check-One-Id                                SECTION.
007330*
007340     IF        PROD-Id (1:5) = "PROD-"
007350         AND   PROD-Id (6:8) IS NUMERIC
007360               MOVE PROD-Id (6:8) TO WS-Existing-Seq
007370               IF   WS-Existing-Seq > WS-Next-Auto-Seq
007380                    MOVE WS-Existing-Seq TO WS-Next-Auto-Seq
007390               END-IF
007400     END-IF.
007410*
007420 zz101-Exit.  EXIT SECTION.
